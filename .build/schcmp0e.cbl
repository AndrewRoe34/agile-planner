000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHCMP0M.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  06/20/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-09-25                                          
001800* Last version     :: B.03.00                                             
001900* Short description:: one-day task allocation rule engine, called         
002000*                     once per calendar day by SCHDRV0O                   
002100* Request          :: SCH-0002 SCH-0029 SCH-0066 SCH-0071 SCH-0088        
002200*                     SCH-0099                                            
002300* Change history (update version and date above when changed!!!)          
002400*----------------------------------------------------------------*        
002500* Vers.  | Date       | by  | Comment                            *        
002600*--------|------------|-----|------------------------------------*        
002700* A.00.00| 1985-06-20 | RDM | New module                         *        
002800* A.01.00| 1985-09-22 | JKW | Fit-day-flag rule added (req.      *        
002900*        |            |     | SCH-0029)                         *         
003000* A.02.00| 1986-03-04 | RDM | CFG-RANGE-START/-END rule added    *        
003100*        |            |     | (req. SCH-0066)                   *         
003200* B.00.00| 1988-08-30 | TLB | Minimum-block-size deferral rule   *        
003300*        |            |     | added (req. SCH-0071)             *         
003400* B.01.00| 1992-04-14 | TLB | W-SKIP-THIS-DAY table added - a    *        
003500*        |            |     | deferred task no longer returns as *        
003600*        |            |     | queue head on the same day         *        
003700* B.02.00| 2002-08-14 | DWH | Comment added - TQ-STATUS-FLAG set *        
003800*        |            |     | here drives SCHDRV0O (SCH-0088); no*        
003900*        |            |     | logic change                       *        
004000* B.03.00| 2002-09-25 | JKW | Dropped a few stray design-note    *        
004100*        |            |     | terms from the short description   *        
004200*        |            |     | and body comments (SCH-0099); no   *        
004300*        |            |     | logic change                       *        
004400*----------------------------------------------------------------*        
004500*                                                                         
004600* Program description                                                     
004700* --------------------                                                    
004800* Pops tasks off the priority queue for one calendar day and              
004900* assigns each the maximum number of hours the allocation rules           
005000* allow (S200-GET-MAX-HOURS), building the day's subtask table.           
005100* Runs until the day has no spare capacity and no task is due             
005200* today, or the queue is exhausted.  Tasks that finish the day            
005300* still owing hours are left PENDING for the next day's call.             
005400*                                                                         
005500*****************************************************************         
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     UPSI-0 ON STATUS IS SHOW-VERSION                                     
006100     CLASS ALPHNUM IS "0123456789"                                        
006200                      "abcdefghijklmnopqrstuvwxyz"                        
006300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006400                      " .,;-_!#$%&/=*+".                                  
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300*----------------------------------------------------------------*        
007400* Comp-Felder: prefix Cn with n = number of digits                        
007500*----------------------------------------------------------------*        
007600 01          COMP-FELDER.                                                 
007700     05      C4-CUR-IDX          PIC S9(04) COMP.                         
007800     05      C4-BEST-IDX         PIC S9(04) COMP.                         
007900     05      C4-I1               PIC S9(04) COMP.                         
008000                                                                          
008100*----------------------------------------------------------------*        
008200* Fields with constant content: prefix K                                  
008300*----------------------------------------------------------------*        
008400 01          KONSTANTE-FELDER.                                            
008500     05      K-MODUL             PIC X(08)  VALUE "SCHCMP0M".             
008600                                                                          
008700*----------------------------------------------------------------*        
008800* Conditional-Felder                                                      
008900*----------------------------------------------------------------*        
009000 01          SCHALTER.                                                    
009100     05      W-HEAD-FOUND        PIC  X     VALUE "N".                    
009200          88 HEAD-WAS-FOUND                 VALUE "Y".                    
009300     05      W-CONTINUE-FLAG     PIC  X     VALUE "N".                    
009400          88 KEEP-ASSIGNING                 VALUE "Y".                    
009500     05      W-INVALID-ADD       PIC  X     VALUE "N".                    
009600          88 ADD-WAS-INVALID                VALUE "Y".                    
009700                                                                          
009800*----------------------------------------------------------------*        
009900* Working fields for the max-hours allocation rule engine                 
010000*----------------------------------------------------------------*        
010100 01          WORK-FELDER.                                                 
010200     05      W-STARTING-HOUR     PIC  9(02).                              
010300     05      W-SPARE-HOURS       PIC S9(03)V9.                            
010400     05      W-REMAINING         PIC S9(03)V9.                            
010500     05      W-MAX-HOURS         PIC S9(03)V9.                            
010600     05      W-FILLED-BEFORE     PIC S9(03)V9.                            
010700     05      W-FILLED-AFTER      PIC S9(03)V9.                            
010800*--------------------------> alternate whole-hour view of                 
010900*                             W-MAX-HOURS, used only in the               
011000*                             UPSI-0 allocation trace (S900)              
011100     05      W-MAX-HOURS-X REDEFINES W-MAX-HOURS.                         
011200        10   W-MAXHR-INT         PIC S9(03).                              
011300        10   W-MAXHR-DEC         PIC 9.                                   
011400     05      W-SKIP-THIS-DAY     OCCURS 200 TIMES PIC X.                  
011500                                                                          
011600 01          D-NUM4              PIC -9(04).                              
011700                                                                          
011800*----------------------------------------------------------------*        
011900* Linkage - passed from SCHDRV0O                                          
012000*----------------------------------------------------------------*        
012100     COPY    SCHMSGC OF "=SCHLIB".                                        
012200     COPY    SCHDAYC OF "=SCHLIB".                                        
012300     COPY    SCHQTBC OF "=SCHLIB".                                        
012400     COPY    SCHCFGC OF "=SCHLIB".                                        
012500     COPY    SCHRUNC OF "=SCHLIB".                                        
012600                                                                          
012700 LINKAGE SECTION.                                                         
012800 01          LINK-GEN-EVENT.                                              
012900     05      LINK-EVT-PROGRAM    PIC X(08).                               
013000     05      LINK-EVT-CODE       PIC X(04).                               
013100     05      LINK-EVT-TEXT       PIC X(60).                               
013200     05      LINK-EVT-RC         PIC S9(04) COMP.                         
013300     05      FILLER              PIC X(04).                               
013400 01          LINK-DAY-REC.                                                
013500     05      LINK-DAY-ID              PIC  9(05).                         
013600     05      LINK-DAY-DATE            PIC  9(08).                         
013700     05      LINK-DAY-DATE-X REDEFINES LINK-DAY-DATE.                     
013800        10   LINK-DAY-CCYY            PIC  9(04).                         
013900        10   LINK-DAY-MM              PIC  9(02).                         
014000        10   LINK-DAY-DD              PIC  9(02).                         
014100     05      LINK-DAY-CAPACITY        PIC S9(02)V9.                       
014200     05      LINK-DAY-HOURS-FILLED    PIC S9(03)V9.                       
014300     05      LINK-DAY-SUBTASK-COUNT   PIC  9(03).                         
014400     05      LINK-DAY-SUB-TAB OCCURS 20 TIMES                             
014500                                       INDEXED BY LINK-SUB-IDX.           
014600        10   LINK-SUB-TASK-ID         PIC  9(05).                         
014700        10   LINK-SUB-TASK-NAME       PIC  X(20).                         
014800        10   LINK-SUB-HOURS           PIC S9(03)V9.                       
014900        10   LINK-SUB-OVERFLOW-FLAG   PIC  X.                             
015000             88 LINK-SUB-IS-OVERFLOW             VALUE "Y".               
015100             88 LINK-SUB-NOT-OVERFLOW            VALUE "N".               
015200     05      FILLER                   PIC  X(10).                         
015300 01          LINK-TASK-QUEUE.                                             
015400     05      LINK-QUEUE-COUNT         PIC  9(03) COMP.                    
015500     05      LINK-QTAB OCCURS 200 TIMES INDEXED BY LINK-TQ-IDX.           
015600        10   LINK-TQ-TASK-ID          PIC  9(05).                         
015700        10   LINK-TQ-TASK-NAME        PIC  X(20).                         
015800        10   LINK-TQ-TOTAL-HOURS      PIC S9(03)V9.                       
015900        10   LINK-TQ-HOURS-REMAINING  PIC S9(03)V9.                       
016000        10   LINK-TQ-DUE-OFFSET       PIC  9(03).                         
016100        10   LINK-TQ-DUE-DATE         PIC  9(08).                         
016200        10   LINK-TQ-DUE-DATE-X REDEFINES LINK-TQ-DUE-DATE.               
016300             15 LINK-TQ-DUE-CCYY      PIC  9(04).                         
016400             15 LINK-TQ-DUE-MM        PIC  9(02).                         
016500             15 LINK-TQ-DUE-DD        PIC  9(02).                         
016600        10   LINK-TQ-CHECKLIST-ID     PIC  9(05).                         
016700        10   LINK-TQ-STATUS-FLAG      PIC  X.                             
016800             88 LINK-TQ-PENDING                  VALUE "P".               
016900             88 LINK-TQ-ARCHIVED                 VALUE "A".               
017000             88 LINK-TQ-COMPLETE                 VALUE "C".               
017100             88 LINK-TQ-REMOVED                  VALUE "R".               
017200     05      FILLER                   PIC  X(08).                         
017300 01          LINK-CONFIG-REC.                                             
017400     05      LINK-CFG-USER-NAME       PIC  X(20).                         
017500     05      LINK-CFG-EMAIL           PIC  X(30).                         
017600     05      LINK-CFG-WEEK-HOURS      PIC  9(02) OCCURS 7 TIMES.          
017700     05      LINK-CFG-MAX-DAYS        PIC  9(03).                         
017800     05      LINK-CFG-ARCHIVE-DAYS    PIC  9(03).                         
017900     05      LINK-CFG-PRIORITY-FLAG   PIC  X.                             
018000     05      LINK-CFG-OVERFLOW-FLAG   PIC  X.                             
018100     05      LINK-CFG-FIT-DAY-FLAG    PIC  X.                             
018200          88 LINK-FIT-DAY-ON                     VALUE "Y".               
018300     05      LINK-CFG-SCHED-ALGO      PIC  9.                             
018400     05      LINK-CFG-MIN-HOURS       PIC S9(02)V9.                       
018500     05      LINK-CFG-RANGE-START     PIC  9(02).                         
018600     05      LINK-CFG-RANGE-END       PIC  9(02).                         
018700     05      FILLER                   PIC  X(14).                         
018800 01          LINK-RUN-CTX.                                                
018900     05      LINK-RUN-DATE            PIC  9(08).                         
019000     05      LINK-RUN-DATE-X REDEFINES LINK-RUN-DATE.                     
019100        10   LINK-RUN-CCYY            PIC  9(04).                         
019200        10   LINK-RUN-MM              PIC  9(02).                         
019300        10   LINK-RUN-DD              PIC  9(02).                         
019400     05      LINK-RUN-DAY-OF-WEEK     PIC  9.                             
019500     05      LINK-RUN-HOUR            PIC  9(02).                         
019600     05      LINK-RUN-MINUTE          PIC  9(02).                         
019700     05      FILLER                   PIC  X(04).                         
019800 01          LINK-ERROR-COUNT         PIC S9(04) COMP.                    
019900                                                                          
020000 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-DAY-REC                     
020100                          LINK-TASK-QUEUE LINK-CONFIG-REC                 
020200                          LINK-RUN-CTX LINK-ERROR-COUNT.                  
020300                                                                          
020400******************************************************************        
020500* Control                                                                 
020600******************************************************************        
020700 A100-CONTROL.                                                            
020800     PERFORM C000-INIT-SKIP-TABLE THRU C000-EXIT                          
020900     PERFORM S100-FIND-QUEUE-HEAD THRU S100-EXIT                          
021000     PERFORM U300-CALC-CONTINUE THRU U300-EXIT                            
021100                                                                          
021200     PERFORM D110-ASSIGN-ONE-TASK THRU D110-EXIT                          
021300         UNTIL NOT KEEP-ASSIGNING                                         
021400                                                                          
021500     EXIT PROGRAM                                                         
021600     .                                                                    
021700 A100-EXIT.                                                               
021800     EXIT.                                                                
021900                                                                          
022000******************************************************************        
022100* No task may be reconsidered twice on the same day, even if it           
022200* is returned to the queue still PENDING and owing hours                  
022300******************************************************************        
022400 C000-INIT-SKIP-TABLE.                                                    
022500     PERFORM C010-CLEAR-ONE-FLAG THRU C010-EXIT                           
022600         VARYING C4-I1 FROM 1 BY 1                                        
022700         UNTIL C4-I1 > 200                                                
022800     .                                                                    
022900 C000-EXIT.                                                               
023000     EXIT.                                                                
023100                                                                          
023200 C010-CLEAR-ONE-FLAG.                                                     
023300     MOVE "N" TO W-SKIP-THIS-DAY (C4-I1)                                  
023400     .                                                                    
023500 C010-EXIT.                                                               
023600     EXIT.                                                                
023700                                                                          
023800******************************************************************        
023900* Assign one task to the day, per BATCH FLOW "assign one day"             
024000******************************************************************        
024100 D110-ASSIGN-ONE-TASK.                                                    
024200     MOVE C4-BEST-IDX TO C4-CUR-IDX                                       
024300     MOVE "Y" TO W-SKIP-THIS-DAY (C4-CUR-IDX)                             
024400                                                                          
024500     PERFORM S200-GET-MAX-HOURS THRU S200-EXIT                            
024600                                                                          
024700     MOVE LINK-DAY-HOURS-FILLED TO W-FILLED-BEFORE                        
024800     COMPUTE W-FILLED-AFTER = W-FILLED-BEFORE + W-MAX-HOURS               
024900     IF  W-FILLED-AFTER NOT GREATER THAN LINK-DAY-CAPACITY                
025000         MOVE "N" TO W-INVALID-ADD                                        
025100     ELSE                                                                 
025200         MOVE "Y" TO W-INVALID-ADD                                        
025300     END-IF                                                               
025400                                                                          
025500     IF  W-MAX-HOURS > ZERO                                               
025600     AND LINK-DAY-SUBTASK-COUNT < 20                                      
025700         ADD 1 TO LINK-DAY-SUBTASK-COUNT                                  
025800         SET LINK-SUB-IDX TO LINK-DAY-SUBTASK-COUNT                       
025900         MOVE LINK-TQ-TASK-ID (C4-CUR-IDX)                                
026000                             TO LINK-SUB-TASK-ID (LINK-SUB-IDX)           
026100         MOVE LINK-TQ-TASK-NAME (C4-CUR-IDX)                              
026200                             TO LINK-SUB-TASK-NAME (LINK-SUB-IDX)         
026300         MOVE W-MAX-HOURS    TO LINK-SUB-HOURS (LINK-SUB-IDX)             
026400         IF  ADD-WAS-INVALID                                              
026500             SET LINK-SUB-IS-OVERFLOW (LINK-SUB-IDX) TO TRUE              
026600             ADD 1 TO LINK-ERROR-COUNT                                    
026700         ELSE                                                             
026800             SET LINK-SUB-NOT-OVERFLOW (LINK-SUB-IDX) TO TRUE             
026900         END-IF                                                           
027000         COMPUTE LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) =                   
027100                 LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) -                   
027200                 W-MAX-HOURS                                              
027300         ADD W-MAX-HOURS TO LINK-DAY-HOURS-FILLED                         
027400     END-IF                                                               
027500                                                                          
027600*--------------------------> SCHDRV0O now counts PENDING entries          
027700*                             off this same flag to tell when the         
027800*                             queue runs dry (SCH-0088) - do not          
027900*                             drop this SET without checking there        
028000     IF  LINK-TQ-DUE-DATE (C4-CUR-IDX) = LINK-DAY-DATE                    
028100     OR  LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) = ZERO                      
028200         SET LINK-TQ-COMPLETE (C4-CUR-IDX) TO TRUE                        
028300     END-IF                                                               
028400                                                                          
028500     IF  ADD-WAS-INVALID                                                  
028600     AND LINK-TQ-DUE-DATE (C4-CUR-IDX) > LINK-DAY-DATE                    
028700         MOVE "N" TO W-CONTINUE-FLAG                                      
028800     ELSE                                                                 
028900         PERFORM S100-FIND-QUEUE-HEAD THRU S100-EXIT                      
029000         PERFORM U300-CALC-CONTINUE THRU U300-EXIT                        
029100     END-IF                                                               
029200     .                                                                    
029300 D110-EXIT.                                                               
029400     EXIT.                                                                
029500                                                                          
029600******************************************************************        
029700* Allocation size for the current task on this day                        
029800******************************************************************        
029900 S200-GET-MAX-HOURS.                                                      
030000     IF  LINK-DAY-DATE = LINK-RUN-DATE                                    
030100         IF  LINK-CFG-RANGE-START > LINK-RUN-HOUR                         
030200             MOVE LINK-CFG-RANGE-START TO W-STARTING-HOUR                 
030300         ELSE                                                             
030400             MOVE LINK-RUN-HOUR        TO W-STARTING-HOUR                 
030500         END-IF                                                           
030600     ELSE                                                                 
030700         MOVE LINK-CFG-RANGE-START TO W-STARTING-HOUR                     
030800     END-IF                                                               
030900                                                                          
031000     COMPUTE W-SPARE-HOURS =                                              
031100             LINK-DAY-CAPACITY - LINK-DAY-HOURS-FILLED                    
031200     IF  W-SPARE-HOURS < ZERO                                             
031300         MOVE ZERO TO W-SPARE-HOURS                                       
031400     END-IF                                                               
031500                                                                          
031600     IF  LINK-TQ-DUE-DATE (C4-CUR-IDX) = LINK-DAY-DATE                    
031700         PERFORM S210-DUE-TODAY THRU S210-EXIT                            
031800     ELSE                                                                 
031900         IF  LINK-DAY-DATE = LINK-RUN-DATE                                
032000             PERFORM S220-NOT-DUE-RUN-DAY THRU S220-EXIT                  
032100         ELSE                                                             
032200             PERFORM S230-LATER-DAY THRU S230-EXIT                        
032300         END-IF                                                           
032400     END-IF                                                               
032500                                                                          
032600     IF  W-MAX-HOURS < LINK-CFG-MIN-HOURS                                 
032700     AND LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) > W-MAX-HOURS               
032800         MOVE ZERO TO W-MAX-HOURS                                         
032900     END-IF                                                               
033000     .                                                                    
033100 S200-EXIT.                                                               
033200     EXIT.                                                                
033300                                                                          
033400 S210-DUE-TODAY.                                                          
033500     IF  LINK-FIT-DAY-ON                                                  
033600         COMPUTE W-REMAINING =                                            
033700                 24 - (W-STARTING-HOUR + LINK-DAY-HOURS-FILLED)           
033800         IF  W-REMAINING < LINK-TQ-HOURS-REMAINING (C4-CUR-IDX)           
033900             MOVE W-REMAINING TO W-MAX-HOURS                              
034000         ELSE                                                             
034100             MOVE LINK-TQ-HOURS-REMAINING (C4-CUR-IDX)                    
034200                                 TO W-MAX-HOURS                           
034300         END-IF                                                           
034400         IF  (W-REMAINING - W-MAX-HOURS) < 1                              
034500         AND LINK-RUN-MINUTE NOT LESS THAN 30                             
034600             SUBTRACT 0.5 FROM W-MAX-HOURS                                
034700         END-IF                                                           
034800     ELSE                                                                 
034900         MOVE LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) TO W-MAX-HOURS         
035000     END-IF                                                               
035100     .                                                                    
035200 S210-EXIT.                                                               
035300     EXIT.                                                                
035400                                                                          
035500 S220-NOT-DUE-RUN-DAY.                                                    
035600     COMPUTE W-REMAINING = LINK-CFG-RANGE-END -                           
035700             (W-STARTING-HOUR + LINK-DAY-HOURS-FILLED)                    
035800     IF  W-REMAINING > ZERO AND W-SPARE-HOURS > ZERO                      
035900         MOVE W-REMAINING TO W-MAX-HOURS                                  
036000         IF  LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) < W-MAX-HOURS           
036100             MOVE LINK-TQ-HOURS-REMAINING (C4-CUR-IDX)                    
036200                                 TO W-MAX-HOURS                           
036300         END-IF                                                           
036400         IF  W-SPARE-HOURS < W-MAX-HOURS                                  
036500             MOVE W-SPARE-HOURS TO W-MAX-HOURS                            
036600         END-IF                                                           
036700     ELSE                                                                 
036800         MOVE ZERO TO W-MAX-HOURS                                         
036900     END-IF                                                               
037000     .                                                                    
037100 S220-EXIT.                                                               
037200     EXIT.                                                                
037300                                                                          
037400 S230-LATER-DAY.                                                          
037500     MOVE W-SPARE-HOURS TO W-MAX-HOURS                                    
037600     IF  LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) < W-MAX-HOURS               
037700         MOVE LINK-TQ-HOURS-REMAINING (C4-CUR-IDX) TO W-MAX-HOURS         
037800     END-IF                                                               
037900     .                                                                    
038000 S230-EXIT.                                                               
038100     EXIT.                                                                
038200                                                                          
038300******************************************************************        
038400* Recompute whether the assignment loop should keep running               
038500******************************************************************        
038600 U300-CALC-CONTINUE.                                                      
038700     MOVE "N" TO W-CONTINUE-FLAG                                          
038800     IF  HEAD-WAS-FOUND                                                   
038900         COMPUTE W-SPARE-HOURS =                                          
039000                 LINK-DAY-CAPACITY - LINK-DAY-HOURS-FILLED                
039100         IF  W-SPARE-HOURS < ZERO                                         
039200             MOVE ZERO TO W-SPARE-HOURS                                   
039300         END-IF                                                           
039400         IF  W-SPARE-HOURS > ZERO                                         
039500             MOVE "Y" TO W-CONTINUE-FLAG                                  
039600         ELSE                                                             
039700             IF  LINK-TQ-DUE-DATE (C4-BEST-IDX) = LINK-DAY-DATE           
039800                 MOVE "Y" TO W-CONTINUE-FLAG                              
039900             END-IF                                                       
040000         END-IF                                                           
040100     END-IF                                                               
040200     .                                                                    
040300 U300-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600******************************************************************        
040700* Find the priority-queue head among PENDING, not-yet-considered          
040800* entries: lowest due date, ties by larger hours-remaining, then          
040900* by lower task ID                                                        
041000******************************************************************        
041100 S100-FIND-QUEUE-HEAD.                                                    
041200     MOVE "N" TO W-HEAD-FOUND                                             
041300     MOVE ZERO TO C4-BEST-IDX                                             
041400                                                                          
041500     PERFORM S110-CONSIDER-ONE-ENTRY THRU S110-EXIT                       
041600         VARYING LINK-TQ-IDX FROM 1 BY 1                                  
041700         UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                             
041800     .                                                                    
041900 S100-EXIT.                                                               
042000     EXIT.                                                                
042100                                                                          
042200 S110-CONSIDER-ONE-ENTRY.                                                 
042300     IF  NOT LINK-TQ-PENDING (LINK-TQ-IDX)                                
042400         GO TO S110-EXIT                                                  
042500     END-IF                                                               
042600     IF  W-SKIP-THIS-DAY (LINK-TQ-IDX) = "Y"                              
042700         GO TO S110-EXIT                                                  
042800     END-IF                                                               
042900                                                                          
043000     IF  NOT HEAD-WAS-FOUND                                               
043100         MOVE LINK-TQ-IDX TO C4-BEST-IDX                                  
043200         MOVE "Y"         TO W-HEAD-FOUND                                 
043300         GO TO S110-EXIT                                                  
043400     END-IF                                                               
043500                                                                          
043600     IF  LINK-TQ-DUE-DATE (LINK-TQ-IDX) <                                 
043700         LINK-TQ-DUE-DATE (C4-BEST-IDX)                                   
043800         MOVE LINK-TQ-IDX TO C4-BEST-IDX                                  
043900     ELSE                                                                 
044000     IF  LINK-TQ-DUE-DATE (LINK-TQ-IDX) =                                 
044100         LINK-TQ-DUE-DATE (C4-BEST-IDX)                                   
044200     AND LINK-TQ-HOURS-REMAINING (LINK-TQ-IDX) >                          
044300         LINK-TQ-HOURS-REMAINING (C4-BEST-IDX)                            
044400         MOVE LINK-TQ-IDX TO C4-BEST-IDX                                  
044500     ELSE                                                                 
044600     IF  LINK-TQ-DUE-DATE (LINK-TQ-IDX) =                                 
044700         LINK-TQ-DUE-DATE (C4-BEST-IDX)                                   
044800     AND LINK-TQ-HOURS-REMAINING (LINK-TQ-IDX) =                          
044900         LINK-TQ-HOURS-REMAINING (C4-BEST-IDX)                            
045000     AND LINK-TQ-TASK-ID (LINK-TQ-IDX) <                                  
045100         LINK-TQ-TASK-ID (C4-BEST-IDX)                                    
045200         MOVE LINK-TQ-IDX TO C4-BEST-IDX                                  
045300     END-IF                                                               
045400     END-IF                                                               
045500     END-IF                                                               
045600     .                                                                    
045700 S110-EXIT.                                                               
045800     EXIT.                                                                
