000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHTSKRM.                                                 
001000 AUTHOR.        J K WALSH.                                                
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  10/29/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: A.02.00                                             
001900* Short description:: remove a pending task from the in-memory            
002000*                     task queue                                          
002100* Request          :: SCH-0036 SCH-0100 SCH-0103                          
002200* Change history (update version and date above when changed!!!)          
002300*----------------------------------------------------------------*        
002400* Vers.  | Date       | by  | Comment                            *        
002500*--------|------------|-----|------------------------------------*        
002600* A.00.00| 1985-10-29 | JKW | New entry, folded into SCHTSK0M    *        
002700*        |            |     | (req. SCH-0036, task removal)      *        
002800* A.00.01| 2002-08-20 | DWH | Comment added at R110 - the        *        
002900*        |            |     | REMOVED flag set here is counted by*        
003000*        |            |     | SCHDRV0O now (SCH-0088); no change *        
003100* A.01.00| 2002-10-03 | RDM | Split out of SCHTSK0M into its own *        
003200*        |            |     | load module - the on-line screens  *        
003300*        |            |     | that drive task maintenance call a *        
003400*        |            |     | fixed target per transaction, not a*        
003500*        |            |     | multi-entry module (SCH-0100); no  *        
003600*        |            |     | logic change                       *        
003700* A.02.00| 2002-10-03 | RDM | Event text now carries the task ID *        
003800*        |            |     | on both outcomes - on-line support *        
003900*        |            |     | could not tell which task failed to*        
004000*        |            |     | remove from the text alone (SCH-   *        
004100*        |            |     | 0103)                              *        
004200*----------------------------------------------------------------*        
004300*                                                                         
004400* Program description                                                     
004500* --------------------                                                    
004600* Removes one task by ID, succeeding only while the task is still         
004700* PENDING.  Was ENTRY SCHTSKRM inside SCHTSK0M until the SCH-0100         
004800* housekeeping pass gave each on-line maintenance transaction its         
004900* own load module.                                                        
005000*                                                                         
005100*****************************************************************         
005200                                                                          
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     UPSI-0 ON STATUS IS SHOW-VERSION                                     
005700     CLASS ALPHNUM IS "0123456789"                                        
005800                      "abcdefghijklmnopqrstuvwxyz"                        
005900                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006000                      " .,;-_!#$%&/=*+".                                  
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700                                                                          
006800 WORKING-STORAGE SECTION.                                                 
006900*----------------------------------------------------------------*        
007000* Fields with constant content: prefix K                                  
007100*----------------------------------------------------------------*        
007200 01          KONSTANTE-FELDER.                                            
007300     05      K-MODUL             PIC X(08)  VALUE "SCHTSKRM".             
007400                                                                          
007500*----------------------------------------------------------------*        
007600* Conditional-Felder                                                      
007700*----------------------------------------------------------------*        
007800 01          SCHALTER.                                                    
007900     05      W-FOUND-FLAG        PIC  X     VALUE "N".                    
008000          88 TASK-WAS-FOUND                 VALUE "Y".                    
008100                                                                          
008200*----------------------------------------------------------------*        
008300* Event text built here, then flattened through the REDEFINES so          
008400* one MOVE lands it in LINK-EVT-TEXT (req. SCH-0103)                      
008500*----------------------------------------------------------------*        
008600 01          W-MESSAGE-AREAS.                                             
008700     05      W-RM-OK-TEXT.                                                
008800         10  FILLER              PIC X(14)  VALUE                         
008900                 "Task removed -".                                        
009000         10  FILLER              PIC X      VALUE SPACE.                  
009100         10  W-RM-OK-ID          PIC ZZZZ9.                               
009200         10  FILLER              PIC X(40).                               
009300     05      W-RM-OK-TEXT-X REDEFINES W-RM-OK-TEXT                        
009400                                 PIC X(60).                               
009500     05      W-RM-NF-TEXT.                                                
009600         10  FILLER              PIC X(19)  VALUE                         
009700                 "Task not pending - ".                                   
009800         10  W-RM-NF-ID          PIC ZZZZ9.                               
009900         10  FILLER              PIC X(36).                               
010000     05      W-RM-NF-TEXT-X REDEFINES W-RM-NF-TEXT                        
010100                                 PIC X(60).                               
010200                                                                          
010300 LINKAGE SECTION.                                                         
010400 01          LINK-GEN-EVENT.                                              
010500     05      LINK-EVT-PROGRAM    PIC X(08).                               
010600     05      LINK-EVT-CODE       PIC X(04).                               
010700     05      LINK-EVT-TEXT       PIC X(60).                               
010800     05      LINK-EVT-RC         PIC S9(04) COMP.                         
010900     05      FILLER              PIC X(04).                               
011000 01          LINK-TASK-QUEUE.                                             
011100     05      LINK-QUEUE-COUNT         PIC  9(03) COMP.                    
011200     05      LINK-QTAB OCCURS 200 TIMES INDEXED BY LINK-TQ-IDX.           
011300        10   LINK-TQ-TASK-ID          PIC  9(05).                         
011400        10   LINK-TQ-TASK-NAME        PIC  X(20).                         
011500        10   LINK-TQ-TOTAL-HOURS      PIC S9(03)V9.                       
011600        10   LINK-TQ-HOURS-REMAINING  PIC S9(03)V9.                       
011700        10   LINK-TQ-DUE-OFFSET       PIC  9(03).                         
011800        10   LINK-TQ-DUE-DATE         PIC  9(08).                         
011900        10   LINK-TQ-DUE-DATE-X REDEFINES LINK-TQ-DUE-DATE.               
012000             15 LINK-TQ-DUE-CCYY      PIC  9(04).                         
012100             15 LINK-TQ-DUE-MM        PIC  9(02).                         
012200             15 LINK-TQ-DUE-DD        PIC  9(02).                         
012300        10   LINK-TQ-CHECKLIST-ID     PIC  9(05).                         
012400        10   LINK-TQ-STATUS-FLAG      PIC  X.                             
012500             88 LINK-TQ-PENDING                  VALUE "P".               
012600             88 LINK-TQ-ARCHIVED                 VALUE "A".               
012700             88 LINK-TQ-COMPLETE                 VALUE "C".               
012800             88 LINK-TQ-REMOVED                  VALUE "R".               
012900     05      FILLER                   PIC  X(08).                         
013000 01          LINK-RM-TASK-ID          PIC  9(05).                         
013100 01          LINK-RM-RC               PIC S9(04) COMP.                    
013200                                                                          
013300******************************************************************        
013400* Remove a task; succeeds only while it is pending (req. SCH-0036)        
013500******************************************************************        
013600 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-TASK-QUEUE                  
013700                          LINK-RM-TASK-ID LINK-RM-RC.                     
013800                                                                          
013900 R100-REMOVE-CONTROL.                                                     
014000     MOVE ZERO TO LINK-RM-RC                                              
014100     MOVE "N"  TO W-FOUND-FLAG                                            
014200                                                                          
014300     PERFORM R110-LOCATE-AND-REMOVE THRU R110-EXIT                        
014400         VARYING LINK-TQ-IDX FROM 1 BY 1                                  
014500         UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                             
014600                                                                          
014700     IF  NOT TASK-WAS-FOUND                                               
014800         MOVE 1 TO LINK-RM-RC                                             
014900         MOVE LINK-RM-TASK-ID TO W-RM-NF-ID                               
015000         MOVE W-RM-NF-TEXT-X  TO LINK-EVT-TEXT                            
015100     ELSE                                                                 
015200         MOVE K-MODUL TO LINK-EVT-PROGRAM                                 
015300         MOVE LINK-RM-TASK-ID TO W-RM-OK-ID                               
015400         MOVE W-RM-OK-TEXT-X  TO LINK-EVT-TEXT                            
015500     END-IF                                                               
015600                                                                          
015700     EXIT PROGRAM                                                         
015800     .                                                                    
015900 R100-EXIT.                                                               
016000     EXIT.                                                                
016100                                                                          
016200*--------------------------> SCHDRV0O counts PENDING entries off          
016300*                             this same flag to tell the day loop         
016400*                             the queue has run dry (SCH-0088)            
016500 R110-LOCATE-AND-REMOVE.                                                  
016600     IF  LINK-TQ-TASK-ID (LINK-TQ-IDX) = LINK-RM-TASK-ID                  
016700     AND LINK-TQ-PENDING (LINK-TQ-IDX)                                    
016800         SET LINK-TQ-REMOVED (LINK-TQ-IDX) TO TRUE                        
016900         MOVE "Y" TO W-FOUND-FLAG                                         
017000     END-IF                                                               
017100     .                                                                    
017200 R110-EXIT.                                                               
017300     EXIT.                                                                
