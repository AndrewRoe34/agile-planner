000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHPRTDY.                                                 
001000 AUTHOR.        J K WALSH.                                                
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  07/14/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: A.03.00                                             
001900* Short description:: print one schedule-report day block                 
002000* Request          :: SCH-0014 SCH-0071 SCH-0100 SCH-0102                 
002100* Change history (update version and date above when changed!!!)          
002200*----------------------------------------------------------------*        
002300* Vers.  | Date       | by  | Comment                            *        
002400*--------|------------|-----|------------------------------------*        
002500* A.00.00| 1985-07-14 | JKW | New entry, folded into SCHPRT0M -  *        
002600*        |            |     | the schedule report day block      *        
002700*        |            |     | (req. SCH-0014)                    *        
002800* A.01.00| 1988-08-30 | TLB | OVERFLOW flag now shown on the day *        
002900*        |            |     | block detail line (req. SCH-0071)  *        
003000* A.02.00| 2002-10-03 | RDM | Split out of SCHPRT0M into its own *        
003100*        |            |     | load module - the on-line screens  *        
003200*        |            |     | that drive report listings call a  *        
003300*        |            |     | fixed target per transaction, not a*        
003400*        |            |     | multi-entry module (SCH-0100); no  *        
003500*        |            |     | logic change                       *        
003600* A.03.00| 2002-10-03 | RDM | SCHPRTDY and SCHPRTTO no longer    *        
003700*        |            |     | share one module's working storage *        
003800*        |            |     | to track whether SCHEDRPT is open -*        
003900*        |            |     | the open flag now travels as a     *        
004000*        |            |     | parameter (LINK-RPT-OPEN-FLAG) set *        
004100*        |            |     | by whichever of the two opens the  *        
004200*        |            |     | file first and read by the other   *        
004300*        |            |     | (SCH-0102)                         *        
004400*----------------------------------------------------------------*        
004500*                                                                         
004600* Program description                                                     
004700* --------------------                                                    
004800* Prints one schedule-report day block - the date, capacity, each         
004900* subtask with its OVERFLOW flag, and the filled/spare hours.             
005000* Opens SCHEDRPT on the first call of the run, signalled by the           
005100* caller through LINK-RPT-OPEN-FLAG; SCHPRTTO shares that same            
005200* flag to know not to reopen the file for the final totals, and           
005300* to know to write Schedule is empty when this entry was never            
005400* called at all.  Was ENTRY SCHPRTDY inside SCHPRT0M until the            
005500* SCH-0100 housekeeping pass gave each on-line maintenance                
005600* transaction its own load module.                                        
005700*                                                                         
005800*****************************************************************         
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100 CONFIGURATION SECTION.                                                   
006200 SPECIAL-NAMES.                                                           
006300     UPSI-0 ON STATUS IS SHOW-VERSION                                     
006400     CLASS ALPHNUM IS "0123456789"                                        
006500                      "abcdefghijklmnopqrstuvwxyz"                        
006600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006700                      " .,;-_!#$%&/=*+".                                  
006800                                                                          
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT RPT-FILE   ASSIGN TO "SCHEDRPT"                               
007200            ORGANIZATION IS LINE SEQUENTIAL                               
007300            FILE STATUS IS FILE-STATUS.                                   
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  RPT-FILE                                                             
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORD CONTAINS 132 CHARACTERS.                                      
008000 01          RPT-REC                  PIC X(132).                         
008100                                                                          
008200 WORKING-STORAGE SECTION.                                                 
008300*----------------------------------------------------------------*        
008400* Fields with constant content: prefix K                                  
008500*----------------------------------------------------------------*        
008600 01          KONSTANTE-FELDER.                                            
008700     05      K-MODUL             PIC X(08)   VALUE "SCHPRTDY".            
008800     05      K-OVERFLOW-TXT      PIC X(08)   VALUE "OVERFLOW".            
008900                                                                          
009000*----------------------------------------------------------------*        
009100* Conditional-Felder                                                      
009200*----------------------------------------------------------------*        
009300 01          SCHALTER.                                                    
009400     05      FILE-STATUS         PIC X(02).                               
009500          88 FILE-OK                         VALUE "00".                  
009600          88 FILE-NOK                        VALUE "01" THRU "99".        
009700                                                                          
009800*----------------------------------------------------------------*        
009900* Work-Felder                                                             
010000*----------------------------------------------------------------*        
010100 01          WORK-FELDER.                                                 
010200     05      ZEILE               PIC X(132) VALUE SPACES.                 
010300     05      W-SPARE-HOURS       PIC S9(03)V9.                            
010400     05      W-SPARE-HOURS-X REDEFINES W-SPARE-HOURS.                     
010500          10  W-SPARE-INT        PIC S9(03).                              
010600          10  W-SPARE-DEC        PIC 9.                                   
010700     05      D-CAP               PIC ZZ9.9.                               
010800     05      D-HOURS             PIC ZZ9.9.                               
010900     05      D-SPARE             PIC ZZ9.9.                               
011000     05      D-TASKID            PIC ZZZZ9.                               
011100     05      D-DAYNUM            PIC ZZ9.                                 
011200     05      W-OVERFLOW-FLD      PIC X(08).                               
011300     05      W-OVERFLOW-FLD-X REDEFINES W-OVERFLOW-FLD.                   
011400          10  W-OVERFLOW-FLD1    PIC X(04).                               
011500          10  W-OVERFLOW-FLD2    PIC X(04).                               
011600     05      W-DATE-X.                                                    
011700          10 W-DATE-CCYY         PIC 9(04).                               
011800          10                     PIC X VALUE "-".                         
011900          10 W-DATE-MM           PIC 9(02).                               
012000          10                     PIC X VALUE "-".                         
012100          10 W-DATE-DD           PIC 9(02).                               
012200                                                                          
012300 LINKAGE SECTION.                                                         
012400*----------------------------------------------------------------*        
012500* General event record (parameter area for CALL "SCHLOG0M")               
012600*----------------------------------------------------------------*        
012700 01          LINK-GEN-EVENT.                                              
012800     05      LINK-EVT-PROGRAM    PIC  X(08).                              
012900     05      LINK-EVT-CODE       PIC  X(04).                              
013000     05      LINK-EVT-TEXT       PIC  X(60).                              
013100     05      LINK-EVT-RC         PIC S9(04) COMP.                         
013200     05      FILLER              PIC  X(04).                              
013300                                                                          
013400*----------------------------------------------------------------*        
013500* Day record                                                              
013600*----------------------------------------------------------------*        
013700 01          LINK-DAY-REC.                                                
013800     05      LINK-DAY-ID         PIC  9(05).                              
013900     05      LINK-DAY-DATE       PIC  9(08).                              
014000     05      LINK-DAY-DATE-X REDEFINES LINK-DAY-DATE.                     
014100        10   LINK-DAY-CCYY            PIC  9(04).                         
014200        10   LINK-DAY-MM              PIC  9(02).                         
014300        10   LINK-DAY-DD              PIC  9(02).                         
014400     05      LINK-DAY-CAPACITY   PIC S9(02)V9.                            
014500     05      LINK-DAY-HOURS-FILLED    PIC S9(03)V9.                       
014600     05      LINK-DAY-SUBTASK-COUNT   PIC  9(03).                         
014700     05      LINK-DAY-SUB-TAB    OCCURS 20 TIMES                          
014800                                 INDEXED BY LINK-SUB-IDX.                 
014900        10   LINK-SUB-TASK-ID         PIC  9(05).                         
015000        10   LINK-SUB-TASK-NAME       PIC  X(20).                         
015100        10   LINK-SUB-HOURS           PIC S9(03)V9.                       
015200        10   LINK-SUB-OVERFLOW-FLAG   PIC  X.                             
015300             88 LINK-SUB-IS-OVERFLOW       VALUE "Y".                     
015400     05      FILLER              PIC  X(10).                              
015500                                                                          
015600*----------------------------------------------------------------*        
015700* Shared with SCHPRTTO - Y once either entry has opened SCHEDRPT          
015800* this run (req. SCH-0102)                                                
015900*----------------------------------------------------------------*        
016000 01          LINK-RPT-OPEN-FLAG  PIC  X.                                  
016100     88      LINK-RPT-IS-OPEN                VALUE "Y".                   
016200     88      LINK-RPT-NOT-OPEN               VALUE "N".                   
016300                                                                          
016400******************************************************************        
016500* Print one schedule-report day block                                     
016600******************************************************************        
016700 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-DAY-REC                     
016800                          LINK-RPT-OPEN-FLAG.                             
016900                                                                          
017000 R100-PRINT-DAY-CONTROL.                                                  
017100     IF  LINK-RPT-NOT-OPEN                                                
017200         PERFORM R050-OPEN-REPORT THRU R050-EXIT                          
017300     END-IF                                                               
017400                                                                          
017500     MOVE LINK-DAY-DATE-X TO W-DATE-X                                     
017600     ADD 1 TO LINK-DAY-ID GIVING D-DAYNUM                                 
017700     MOVE LINK-DAY-CAPACITY TO D-CAP                                      
017800     MOVE SPACES TO ZEILE                                                 
017900     STRING "DAY " DELIMITED BY SIZE,                                     
018000            D-DAYNUM DELIMITED BY SIZE,                                   
018100            "  " DELIMITED BY SIZE,                                       
018200            W-DATE-CCYY DELIMITED BY SIZE,                                
018300            "-" DELIMITED BY SIZE,                                        
018400            W-DATE-MM DELIMITED BY SIZE,                                  
018500            "-" DELIMITED BY SIZE,                                        
018600            W-DATE-DD DELIMITED BY SIZE,                                  
018700            "  CAPACITY: " DELIMITED BY SIZE,                             
018800            D-CAP DELIMITED BY SIZE                                       
018900       INTO ZEILE                                                         
019000     WRITE RPT-REC FROM ZEILE                                             
019100                                                                          
019200     MOVE SPACES TO ZEILE                                                 
019300     STRING "    TASK ID  NAME                  HOURS  FLAG"              
019400       DELIMITED BY SIZE INTO ZEILE                                       
019500     WRITE RPT-REC FROM ZEILE                                             
019600                                                                          
019700     PERFORM R200-PRINT-ONE-SUB THRU R200-EXIT                            
019800             VARYING LINK-SUB-IDX FROM 1 BY 1                             
019900             UNTIL LINK-SUB-IDX > LINK-DAY-SUBTASK-COUNT                  
020000                                                                          
020100     MOVE LINK-DAY-HOURS-FILLED TO D-HOURS                                
020200     COMPUTE W-SPARE-HOURS =                                              
020300         LINK-DAY-CAPACITY - LINK-DAY-HOURS-FILLED                        
020400     IF  W-SPARE-HOURS < ZERO                                             
020500         MOVE ZERO TO W-SPARE-HOURS                                       
020600     END-IF                                                               
020700     MOVE W-SPARE-HOURS TO D-SPARE                                        
020800                                                                          
020900     MOVE SPACES TO ZEILE                                                 
021000     STRING "    FILLED: " DELIMITED BY SIZE,                             
021100            D-HOURS DELIMITED BY SIZE,                                    
021200            "   SPARE: " DELIMITED BY SIZE,                               
021300            D-SPARE DELIMITED BY SIZE                                     
021400       INTO ZEILE                                                         
021500     WRITE RPT-REC FROM ZEILE                                             
021600                                                                          
021700     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
021800     EXIT PROGRAM                                                         
021900     .                                                                    
022000 R100-EXIT.                                                               
022100     EXIT.                                                                
022200                                                                          
022300 R200-PRINT-ONE-SUB.                                                      
022400     MOVE LINK-SUB-TASK-ID (LINK-SUB-IDX)    TO D-TASKID                  
022500     MOVE LINK-SUB-HOURS (LINK-SUB-IDX)      TO D-HOURS                   
022600     MOVE SPACES TO W-OVERFLOW-FLD                                        
022700     IF  LINK-SUB-IS-OVERFLOW (LINK-SUB-IDX)                              
022800         MOVE K-OVERFLOW-TXT TO W-OVERFLOW-FLD                            
022900     END-IF                                                               
023000                                                                          
023100     MOVE SPACES TO ZEILE                                                 
023200     STRING "    " DELIMITED BY SIZE,                                     
023300            D-TASKID DELIMITED BY SIZE,                                   
023400            "    " DELIMITED BY SIZE,                                     
023500            LINK-SUB-TASK-NAME (LINK-SUB-IDX)                             
023600                DELIMITED BY SIZE,                                        
023700            "  " DELIMITED BY SIZE,                                       
023800            D-HOURS DELIMITED BY SIZE,                                    
023900            "  " DELIMITED BY SIZE,                                       
024000            W-OVERFLOW-FLD DELIMITED BY SIZE                              
024100       INTO ZEILE                                                         
024200     WRITE RPT-REC FROM ZEILE                                             
024300     .                                                                    
024400 R200-EXIT.                                                               
024500     EXIT.                                                                
024600                                                                          
024700******************************************************************        
024800* Open the schedule report the first time a day block is printed          
024900* this run                                                                
025000******************************************************************        
025100 R050-OPEN-REPORT.                                                        
025200     OPEN OUTPUT RPT-FILE                                                 
025300     SET LINK-RPT-IS-OPEN TO TRUE                                         
025400     .                                                                    
025500 R050-EXIT.                                                               
025600     EXIT.                                                                
