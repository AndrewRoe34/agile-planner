000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHEXP0M.                                                 
001000 AUTHOR.        J K WALSH.                                                
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  12/08/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-09-25                                          
001800* Last version     :: A.02.00                                             
001900* Short description:: writes the scheduling board's card (and             
002000*                     the tasks attached to it) to the flat               
002100*                     archive file                                        
002200* Request          :: SCH-0041 SCH-0086 SCH-0099                          
002300* Change history (update version and date in K-MODUL when                 
002400*                 changed!!!)                                             
002500*----------------------------------------------------------------*        
002600* Vers.  | Date       | by  | Comment                            *        
002700*--------|------------|-----|------------------------------------*        
002800* A.00.00| 1985-12-08 | JKW | New module, card record plus one   *        
002900*        |            |     | task record per attached task      *        
003000* A.01.00| 2001-05-09 | RDM | Comment added confirming the ARCH  *        
003100*        |            |     | file is one run per archive, not a *        
003200*        |            |     | year-to-date file, after an auditor*        
003300*        |            |     | question (SCH-0086)                *        
003400* A.02.00| 2002-09-25 | JKW | Short description reworded - drop  *        
003500*        |            |     | leftover design-doc module name    *        
003600*        |            |     | (SCH-0099); no logic change        *        
003700*----------------------------------------------------------------*        
003800*                                                                         
003900* Program description                                                     
004000* --------------------                                                    
004100* The ARCHIVE file carries two record shapes in one flat 80-byte          
004200* layout, told apart by ARCH-TYPE: a "C" record for the card              
004300* itself, followed by a "T" record for every task ID the card             
004400* carries.  One call writes the whole archive and closes it; the          
004500* file is opened fresh (OUTPUT) on every call, matching the               
004600* scheduling department's policy of one archive file per run.             
004700*                                                                         
004800*****************************************************************         
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     UPSI-0 ON STATUS IS SHOW-VERSION                                     
005400     CLASS ALPHNUM IS "0123456789"                                        
005500                      "abcdefghijklmnopqrstuvwxyz"                        
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005700                      " .,;-_!#$%&/=*+".                                  
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT ARCH-FILE  ASSIGN TO "SCHARCH"                                
006200            ORGANIZATION IS SEQUENTIAL                                    
006300            FILE STATUS IS FILE-STATUS.                                   
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  ARCH-FILE                                                            
006800     LABEL RECORDS ARE STANDARD                                           
006900     RECORD CONTAINS 80 CHARACTERS.                                       
007000 01          ARCH-REC.                                                    
007100     05      ARCH-TYPE                PIC  X.                             
007200          88 ARCH-IS-CARD                     VALUE "C".                  
007300          88 ARCH-IS-TASK                     VALUE "T".                  
007400     05      ARCH-CARD-VIEW.                                              
007500        10   ARCH-C-ID                     PIC  9(05).                    
007600        10   ARCH-C-TITLE                  PIC  X(20).                    
007700        10   FILLER                        PIC  X(54).                    
007800     05      ARCH-TASK-VIEW REDEFINES ARCH-CARD-VIEW.                     
007900        10   ARCH-T-ID                     PIC  9(05).                    
008000        10   ARCH-T-NAME                   PIC  X(20).                    
008100        10   FILLER                        PIC  X(54).                    
008200                                                                          
008300 WORKING-STORAGE SECTION.                                                 
008400*----------------------------------------------------------------*        
008500* Comp-Felder: prefix Cn with n = number of digits                        
008600*----------------------------------------------------------------*        
008700 01          COMP-FELDER.                                                 
008800     05      C4-I1               PIC S9(04) COMP.                         
008900     05      C4-FOUND-IDX        PIC S9(04) COMP.                         
009000                                                                          
009100*----------------------------------------------------------------*        
009200* Fields with constant content: prefix K                                  
009300*----------------------------------------------------------------*        
009400 01          KONSTANTE-FELDER.                                            
009500     05      K-MODUL             PIC X(08)   VALUE "SCHEXP0M".            
009600                                                                          
009700*----------------------------------------------------------------*        
009800* Conditional-Felder                                                      
009900*----------------------------------------------------------------*        
010000 01          SCHALTER.                                                    
010100     05      FILE-STATUS         PIC X(02).                               
010200          88 FILE-OK                         VALUE "00".                  
010300          88 FILE-NOK                        VALUE "01" THRU "99".        
010400     05      W-TASK-FOUND-FLAG   PIC X       VALUE "N".                   
010500          88 TASK-WAS-FOUND                  VALUE "Y".                   
010600          88 TASK-NOT-FOUND                  VALUE "N".                   
010700                                                                          
010800*----------------------------------------------------------------*        
010900* Work-Felder                                                             
011000*----------------------------------------------------------------*        
011100 01          WORK-FELDER.                                                 
011200     05      W-ARCH-ID-NUM       PIC S9(04) COMP.                         
011300     05      W-ARCH-ID-NUM-X REDEFINES W-ARCH-ID-NUM.                     
011400          10                     PIC X(02).                               
011500          10  W-ARCH-ID-LOBYTE   PIC X(02).                               
011600                                                                          
011700 LINKAGE SECTION.                                                         
011800*----------------------------------------------------------------*        
011900* General event record (parameter area for CALL "SCHLOG0M")               
012000*----------------------------------------------------------------*        
012100 01          LINK-GEN-EVENT.                                              
012200     05      LINK-EVT-PROGRAM    PIC  X(08).                              
012300     05      LINK-EVT-CODE       PIC  X(04).                              
012400     05      LINK-EVT-TEXT       PIC  X(60).                              
012500     05      LINK-EVT-RC         PIC S9(04) COMP.                         
012600          88 LINK-EVT-IS-OK                  VALUE ZERO.                  
012700     05      FILLER              PIC  X(04).                              
012800                                                                          
012900*----------------------------------------------------------------*        
013000* The export card - the board column and the task IDs on it               
013100*----------------------------------------------------------------*        
013200 01          LINK-CARD-REC.                                               
013300     05      LINK-CARD-ID        PIC  9(05).                              
013400     05      LINK-CARD-TITLE     PIC  X(20).                              
013500     05      LINK-CARD-TASK-COUNT     PIC  9(03).                         
013600     05      LINK-CARD-TASK-IDS  OCCURS 50 TIMES                          
013700                                 INDEXED BY LINK-CARD-IDX                 
013800                                 PIC  9(05).                              
013900     05      FILLER              PIC  X(10).                              
014000                                                                          
014100*----------------------------------------------------------------*        
014200* Task queue - looked up by ID for each task on the card                  
014300*----------------------------------------------------------------*        
014400 01          LINK-TASK-QUEUE.                                             
014500     05      LINK-QUEUE-COUNT    PIC  9(03) COMP.                         
014600     05      LINK-QTAB           OCCURS 200 TIMES                         
014700                                 INDEXED BY LINK-TQ-IDX.                  
014800        10   LINK-TQ-TASK-ID          PIC  9(05).                         
014900        10   LINK-TQ-TASK-NAME        PIC  X(20).                         
015000        10   LINK-TQ-TOTAL-HOURS      PIC S9(03)V9.                       
015100        10   LINK-TQ-HOURS-REMAINING  PIC S9(03)V9.                       
015200        10   LINK-TQ-DUE-OFFSET       PIC  9(03).                         
015300        10   LINK-TQ-DUE-DATE         PIC  9(08).                         
015400        10   LINK-TQ-DUE-DATE-X REDEFINES LINK-TQ-DUE-DATE.               
015500             15 LINK-TQ-DUE-CCYY      PIC  9(04).                         
015600             15 LINK-TQ-DUE-MM        PIC  9(02).                         
015700             15 LINK-TQ-DUE-DD        PIC  9(02).                         
015800        10   LINK-TQ-CHECKLIST-ID     PIC  9(05).                         
015900        10   LINK-TQ-STATUS-FLAG      PIC  X.                             
016000     05      FILLER              PIC  X(08).                              
016100                                                                          
016200 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-CARD-REC                    
016300                           LINK-TASK-QUEUE.                               
016400                                                                          
016500******************************************************************        
016600* Control - write the card and every task it carries, then close          
016700******************************************************************        
016800 A100-CONTROL.                                                            
016900     IF  SHOW-VERSION                                                     
017000         DISPLAY K-MODUL " VERSION A.02.00 - SEE HEADER FOR "             
017100                 "COMPILE DATE"                                           
017200     END-IF                                                               
017300                                                                          
017400*--------------------------> OUTPUT, not EXTEND - confirmed with          
017500*                             auditors that one archive per run is        
017600*                             the retained record, not a running          
017700*                             year-to-date file (SCH-0086)                
017800     OPEN OUTPUT ARCH-FILE                                                
017900                                                                          
018000     PERFORM D100-WRITE-CARD-RECORDS THRU D100-EXIT                       
018100                                                                          
018200     CLOSE ARCH-FILE                                                      
018300                                                                          
018400     MOVE "Archive export written."   TO LINK-EVT-TEXT                    
018500     MOVE ZERO                        TO LINK-EVT-RC                      
018600                                                                          
018700     EXIT PROGRAM                                                         
018800     .                                                                    
018900 A100-EXIT.                                                               
019000     EXIT.                                                                
019100                                                                          
019200******************************************************************        
019300* Write the card header record, then one task record for every            
019400* task ID the card carries                                                
019500******************************************************************        
019600 D100-WRITE-CARD-RECORDS.                                                 
019700     PERFORM D110-WRITE-ONE-CARD THRU D110-EXIT                           
019800                                                                          
019900     PERFORM D200-WRITE-ONE-TASK THRU D200-EXIT                           
020000             VARYING LINK-CARD-IDX FROM 1 BY 1                            
020100             UNTIL LINK-CARD-IDX > LINK-CARD-TASK-COUNT                   
020200     .                                                                    
020300 D100-EXIT.                                                               
020400     EXIT.                                                                
020500                                                                          
020600 D110-WRITE-ONE-CARD.                                                     
020700     MOVE SPACES       TO ARCH-REC                                        
020800     SET ARCH-IS-CARD  TO TRUE                                            
020900     MOVE LINK-CARD-ID    TO ARCH-C-ID                                    
021000     MOVE LINK-CARD-TITLE TO ARCH-C-TITLE                                 
021100     WRITE ARCH-REC                                                       
021200     .                                                                    
021300 D110-EXIT.                                                               
021400     EXIT.                                                                
021500                                                                          
021600******************************************************************        
021700* Locate the task for this card slot and write its task record;           
021800* a task ID no longer present in the queue (removed since the             
021900* card was built) is skipped rather than aborting the export              
022000******************************************************************        
022100 D200-WRITE-ONE-TASK.                                                     
022200     PERFORM E100-FIND-TASK-BY-ID THRU E100-EXIT                          
022300                                                                          
022400     IF  NOT TASK-WAS-FOUND                                               
022500         GO TO D200-EXIT                                                  
022600     END-IF                                                               
022700                                                                          
022800     MOVE SPACES       TO ARCH-REC                                        
022900     SET ARCH-IS-TASK  TO TRUE                                            
023000     MOVE LINK-TQ-TASK-ID (C4-FOUND-IDX)    TO ARCH-T-ID                  
023100     MOVE LINK-TQ-TASK-NAME (C4-FOUND-IDX)  TO ARCH-T-NAME                
023200     WRITE ARCH-REC                                                       
023300     .                                                                    
023400 D200-EXIT.                                                               
023500     EXIT.                                                                
023600                                                                          
023700******************************************************************        
023800* Scan the task queue for the ID in LINK-CARD-TASK-IDS at the             
023900* current LINK-CARD-IDX                                                   
024000******************************************************************        
024100 E100-FIND-TASK-BY-ID.                                                    
024200     MOVE "N" TO W-TASK-FOUND-FLAG                                        
024300     MOVE ZERO TO C4-FOUND-IDX                                            
024400                                                                          
024500     PERFORM E110-CHECK-ONE-ENTRY THRU E110-EXIT                          
024600             VARYING LINK-TQ-IDX FROM 1 BY 1                              
024700             UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                         
024800             OR TASK-WAS-FOUND                                            
024900     .                                                                    
025000 E100-EXIT.                                                               
025100     EXIT.                                                                
025200                                                                          
025300 E110-CHECK-ONE-ENTRY.                                                    
025400     IF  LINK-TQ-TASK-ID (LINK-TQ-IDX) =                                  
025500             LINK-CARD-TASK-IDS (LINK-CARD-IDX)                           
025600         SET TASK-WAS-FOUND TO TRUE                                       
025700         SET C4-FOUND-IDX TO LINK-TQ-IDX                                  
025800     END-IF                                                               
025900     .                                                                    
026000 E110-EXIT.                                                               
026100     EXIT.                                                                
