000100*----------------------------------------------------------------*        
000200* SCHCFGC  --  User configuration record (CONFIG file, one record)        
000300*----------------------------------------------------------------*        
000400* Last changed     :: 1986-03-04                                          
000500* Last version     :: A.02.00                                             
000600*                                                                         
000700* Change history                                                          
000800*----------------------------------------------------------------*        
000900* Vers.  | Date       | by  | Comment                            *        
001000*--------|------------|-----|------------------------------------*        
001100* A.00.00| 1985-06-05 | RDM | Initial layout                      SCH0003 
001200* A.01.00| 1985-09-22 | JKW | CFG-FIT-DAY-FLAG and CFG-MIN-HOURS  SCH0029 
001300*        |            |     | added (request SCH-0029)            SCH0029 
001400* A.02.00| 1986-03-04 | RDM | CFG-RANGE-START/-END added for the  SCH0066 
001500*        |            |     | working-hours window                SCH0066 
001600*----------------------------------------------------------------*        
001700*                                                                         
001800* One CONFIG record per run; CFG-WEEK-HOURS is index 1 = Sunday           
001900* through index 7 = Saturday, per the scheduling department's             
002000* file-format standard.                                                   
002100*                                                                         
002200*----------------------------------------------------------------*        
002300 01          SCH-CONFIG-REC.                                              
002400     05      CFG-USER-NAME            PIC  X(20).                         
002500     05      CFG-EMAIL                PIC  X(30).                         
002600*--------------------------> hours per weekday, 1=Sun ... 7=Sat           
002700     05      CFG-WEEK-HOURS           PIC  9(02)  OCCURS 7 TIMES.         
002800     05      CFG-MAX-DAYS             PIC  9(03).                         
002900     05      CFG-ARCHIVE-DAYS         PIC  9(03).                         
003000*--------------------------> switch block of the configuration            
003100     05      CFG-PRIORITY-FLAG        PIC  X.                             
003200          88 CFG-PRIORITY-ON                     VALUE "Y".               
003300          88 CFG-PRIORITY-OFF                    VALUE "N".               
003400     05      CFG-OVERFLOW-FLAG        PIC  X.                             
003500          88 CFG-OVERFLOW-ON                     VALUE "Y".               
003600          88 CFG-OVERFLOW-OFF                    VALUE "N".               
003700     05      CFG-FIT-DAY-FLAG         PIC  X.                             
003800          88 CFG-FIT-DAY-ON                      VALUE "Y".               
003900          88 CFG-FIT-DAY-OFF                     VALUE "N".               
004000     05      CFG-SCHED-ALGO           PIC  9.                             
004100          88 CFG-ALGO-COMPACT                    VALUE 0.                 
004200     05      CFG-MIN-HOURS            PIC S9(02)V9.                       
004300     05      CFG-RANGE-START          PIC  9(02).                         
004400     05      CFG-RANGE-END            PIC  9(02).                         
004500     05      FILLER                   PIC  X(14).                         
