000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHTSK0M.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  06/03/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: B.04.00                                             
001900* Short description:: task intake - parse, validate, and append           
002000*                     to the in-memory task queue                         
002100* Request          :: SCH-0001 SCH-0088 SCH-0098 SCH-0100                 
002200* Change history (update version and date above when changed!!!)          
002300*----------------------------------------------------------------*        
002400* Vers.  | Date       | by  | Comment                            *        
002500*--------|------------|-----|------------------------------------*        
002600* A.00.00| 1985-06-03 | RDM | New module - intake parse/add only *        
002700* A.01.00| 1985-09-18 | JKW | Reject message wording matched to  *        
002800*        |            |     | the department's exact text        *        
002900*        |            |     | (req. SCH-0025)                    *        
003000* A.02.00| 1985-10-29 | JKW | ENTRY SCHTSKRM added - task removal*        
003100*        |            |     | (req. SCH-0036)                    *        
003200* B.00.00| 1985-12-02 | TLB | ENTRY SCHTSKED added - edit is a   *        
003300*        |            |     | remove-and-re-add (req. SCH-0037)  *        
003400* B.01.00| 1986-02-11 | RDM | ENTRY SCHCHKOP added - checklist   *        
003500*        |            |     | create/append/mark/shift/reset     *        
003600*        |            |     | (req. SCH-0044)                    *        
003700* B.02.00| 2002-08-20 | DWH | Comment added at R110/E100 - the   *        
003800*        |            |     | REMOVED flag set here is counted by*        
003900*        |            |     | SCHDRV0O now (SCH-0088); no change *        
004000* B.03.00| 2002-09-17 | RDM | D100/E100 now archive a task whose *        
004100*        |            |     | computed due date is already behind*        
004200*        |            |     | the run date instead of queueing it*        
004300*        |            |     | pending (audit finding, SCH-0098)  *        
004400* B.04.00| 2002-10-03 | RDM | SCHTSKED, SCHTSKRM and SCHCHKOP    *        
004500*        |            |     | pulled out to their own load       *        
004600*        |            |     | modules - the on-line maintenance  *        
004700*        |            |     | screens each call a fixed target   *        
004800*        |            |     | transaction, not a multi-entry     *        
004900*        |            |     | module (SCH-0100); no change to the*        
005000*        |            |     | intake logic left behind here      *        
005100*----------------------------------------------------------------*        
005200*                                                                         
005300* Program description                                                     
005400* --------------------                                                    
005500* Default (and, as of SCH-0100, only) entry point: parse one              
005600* TASKS-file intake line, validate it, and append the resulting           
005700* task to the in-memory task queue passed in on LINK-TASK-QUEUE.          
005800* Driven by the nightly batch run only.  Task edit, task removal          
005900* and checklist maintenance used to live here as ENTRY SCHTSKED,          
006000* ENTRY SCHTSKRM and ENTRY SCHCHKOP; SCH-0100 moved each to its           
006100* own load module (SCHTSKED, SCHTSKRM, SCHCHKOP) since none of            
006200* them were ever reached except by a single fixed on-line                 
006300* transaction calling a single fixed name.                                
006400*                                                                         
006500*****************************************************************         
006600                                                                          
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SPECIAL-NAMES.                                                           
007000     UPSI-0 ON STATUS IS SHOW-VERSION                                     
007100     CLASS ALPHNUM IS "0123456789"                                        
007200                      "abcdefghijklmnopqrstuvwxyz"                        
007300                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
007400                      " .,;-_!#$%&/=*+".                                  
007500                                                                          
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800                                                                          
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100                                                                          
008200 WORKING-STORAGE SECTION.                                                 
008300*----------------------------------------------------------------*        
008400* Comp-Felder: prefix Cn with n = number of digits                        
008500*----------------------------------------------------------------*        
008600 01          COMP-FELDER.                                                 
008700     05      C4-I1               PIC S9(04) COMP.                         
008800     05      C4-FOUND-IDX        PIC S9(04) COMP.                         
008900     05      C4-NEW-ID           PIC S9(05) COMP.                         
009000     05      C4-HOLD-TOTAL       PIC S9(04) COMP.                         
009100     05      C4-HOLD-DAYS        PIC S9(04) COMP.                         
009200                                                                          
009300*----------------------------------------------------------------*        
009400* Fields with constant content: prefix K                                  
009500*----------------------------------------------------------------*        
009600 01          KONSTANTE-FELDER.                                            
009700     05      K-MODUL             PIC X(08)  VALUE "SCHTSK0M".             
009800*--------------------------> full text is 76 bytes, wider than            
009900*                             GEN-EVENT-TEXT - held in two pieces         
010000*                             and joined for DISPLAY; only the            
010100*                             first 60 bytes go to the log                
010200     05      K-BAD-INPUT-MSG1    PIC X(40)  VALUE                         
010300        "Invalid input. Expected[task: <name: str".                       
010400     05      K-BAD-INPUT-MSG2    PIC X(36)  VALUE                         
010500        "ing>, <hours: int>, <num_days: int>]".                           
010600                                                                          
010700*----------------------------------------------------------------*        
010800* Conditional-Felder                                                      
010900*----------------------------------------------------------------*        
011000 01          SCHALTER.                                                    
011100     05      W-PARSE-OK          PIC  X     VALUE "Y".                    
011200          88 PARSE-WAS-OK                   VALUE "Y".                    
011300          88 PARSE-WAS-BAD                  VALUE "N".                    
011400     05      W-FOUND-FLAG        PIC  X     VALUE "N".                    
011500          88 TASK-WAS-FOUND                 VALUE "Y".                    
011600                                                                          
011700*----------------------------------------------------------------*        
011800* Working fields                                                          
011900*----------------------------------------------------------------*        
012000 01          WORK-FELDER.                                                 
012100     05      W-TASK-NAME-TXT     PIC  X(20).                              
012200     05      W-HOURS-TXT         PIC  X(06).                              
012300     05      W-DAYS-TXT          PIC  X(06).                              
012400     05      W-NAME-LEN          PIC  9(02) COMP.                         
012500     05      W-HOURS-LEN         PIC  9(02) COMP.                         
012600     05      W-DAYS-LEN          PIC  9(02) COMP.                         
012700     05      W-FIELD-CNT         PIC  9(02) COMP.                         
012800     05      W-HOURS-NUM         PIC  9(03).                              
012900     05      W-DAYS-NUM          PIC  9(03).                              
013000     05      W-REPLY-LINE        PIC  X(40).                              
013100     05      W-REJECT-MSG        PIC  X(78).                              
013200*--------------------------> scratch date area for due-date calc          
013300     05      W-NEW-DUE-DATE      PIC  9(08).                              
013400     05      W-NEW-DUE-DATE-X REDEFINES W-NEW-DUE-DATE.                   
013500        10   W-NEW-CCYY          PIC  9(04).                              
013600        10   W-NEW-MM            PIC  9(02).                              
013700        10   W-NEW-DD            PIC  9(02).                              
013800     05      W-LEAP-REM4         PIC  9(02).                              
013900     05      W-LEAP-REM100       PIC  9(02).                              
014000     05      W-LEAP-REM400       PIC  9(03).                              
014100                                                                          
014200*----------------------------------------------------------------*        
014300* Month-length table for the one-day-at-a-time calendar add -             
014400* same table layout the driver uses, kept local so this module            
014500* does not depend on SCHDRV0O's working storage                           
014600*----------------------------------------------------------------*        
014700 01          TAB-MONTH-DAYS-VALS.                                         
014800     05      FILLER              PIC 9(02) VALUE 31.                      
014900     05      FILLER              PIC 9(02) VALUE 28.                      
015000     05      FILLER              PIC 9(02) VALUE 31.                      
015100     05      FILLER              PIC 9(02) VALUE 30.                      
015200     05      FILLER              PIC 9(02) VALUE 31.                      
015300     05      FILLER              PIC 9(02) VALUE 30.                      
015400     05      FILLER              PIC 9(02) VALUE 31.                      
015500     05      FILLER              PIC 9(02) VALUE 31.                      
015600     05      FILLER              PIC 9(02) VALUE 30.                      
015700     05      FILLER              PIC 9(02) VALUE 31.                      
015800     05      FILLER              PIC 9(02) VALUE 30.                      
015900     05      FILLER              PIC 9(02) VALUE 31.                      
016000 01          TAB-MONTH-DAYS REDEFINES TAB-MONTH-DAYS-VALS.                
016100     05      TAB-MONTH-DAY       PIC 9(02) OCCURS 12 TIMES.               
016200                                                                          
016300     COPY    SCHMSGC OF "=SCHLIB".                                        
016400     COPY    SCHQTBC OF "=SCHLIB".                                        
016500     COPY    SCHRUNC OF "=SCHLIB".                                        
016600     COPY    SCHCHKC OF "=SCHLIB".                                        
016700                                                                          
016800 LINKAGE SECTION.                                                         
016900 01          LINK-GEN-EVENT.                                              
017000     05      LINK-EVT-PROGRAM    PIC X(08).                               
017100     05      LINK-EVT-CODE       PIC X(04).                               
017200     05      LINK-EVT-TEXT       PIC X(60).                               
017300     05      LINK-EVT-RC         PIC S9(04) COMP.                         
017400     05      FILLER              PIC X(04).                               
017500 01          LINK-TASK-LINE      PIC X(80).                               
017600 01          LINK-TASK-QUEUE.                                             
017700     05      LINK-QUEUE-COUNT         PIC  9(03) COMP.                    
017800     05      LINK-QTAB OCCURS 200 TIMES INDEXED BY LINK-TQ-IDX.           
017900        10   LINK-TQ-TASK-ID          PIC  9(05).                         
018000        10   LINK-TQ-TASK-NAME        PIC  X(20).                         
018100        10   LINK-TQ-TOTAL-HOURS      PIC S9(03)V9.                       
018200        10   LINK-TQ-HOURS-REMAINING  PIC S9(03)V9.                       
018300        10   LINK-TQ-DUE-OFFSET       PIC  9(03).                         
018400        10   LINK-TQ-DUE-DATE         PIC  9(08).                         
018500        10   LINK-TQ-DUE-DATE-X REDEFINES LINK-TQ-DUE-DATE.               
018600             15 LINK-TQ-DUE-CCYY      PIC  9(04).                         
018700             15 LINK-TQ-DUE-MM        PIC  9(02).                         
018800             15 LINK-TQ-DUE-DD        PIC  9(02).                         
018900        10   LINK-TQ-CHECKLIST-ID     PIC  9(05).                         
019000        10   LINK-TQ-STATUS-FLAG      PIC  X.                             
019100             88 LINK-TQ-PENDING                  VALUE "P".               
019200             88 LINK-TQ-ARCHIVED                 VALUE "A".               
019300             88 LINK-TQ-COMPLETE                 VALUE "C".               
019400             88 LINK-TQ-REMOVED                  VALUE "R".               
019500     05      FILLER                   PIC  X(08).                         
019600 01          LINK-RUN-CTX.                                                
019700     05      LINK-RUN-DATE            PIC  9(08).                         
019800     05      LINK-RUN-DATE-X REDEFINES LINK-RUN-DATE.                     
019900        10   LINK-RUN-CCYY            PIC  9(04).                         
020000        10   LINK-RUN-MM              PIC  9(02).                         
020100        10   LINK-RUN-DD              PIC  9(02).                         
020200     05      LINK-RUN-DAY-OF-WEEK     PIC  9.                             
020300     05      LINK-RUN-HOUR            PIC  9(02).                         
020400     05      LINK-RUN-MINUTE          PIC  9(02).                         
020500     05      FILLER                   PIC  X(04).                         
020600                                                                          
020700******************************************************************        
020800* Default entry - task intake from the TASKS file                         
020900******************************************************************        
021000 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-TASK-LINE                   
021100                          LINK-TASK-QUEUE LINK-RUN-CTX.                   
021200                                                                          
021300 A100-INTAKE-CONTROL.                                                     
021400     PERFORM B100-PARSE-LINE THRU B100-EXIT                               
021500                                                                          
021600     IF  PARSE-WAS-OK                                                     
021700         PERFORM D100-ADD-PARSED-TASK THRU D100-EXIT                      
021800     ELSE                                                                 
021900         STRING K-BAD-INPUT-MSG1 DELIMITED BY SIZE                        
022000                K-BAD-INPUT-MSG2 DELIMITED BY SIZE                        
022100                INTO W-REJECT-MSG                                         
022200         DISPLAY W-REJECT-MSG                                             
022300         MOVE W-REJECT-MSG (1:60) TO LINK-EVT-TEXT                        
022400         MOVE 1 TO LINK-EVT-RC                                            
022500     END-IF                                                               
022600                                                                          
022700     EXIT PROGRAM                                                         
022800     .                                                                    
022900 A100-EXIT.                                                               
023000     EXIT.                                                                
023100                                                                          
023200******************************************************************        
023300* Split "name,hours,days" and test the numeric fields                     
023400******************************************************************        
023500 B100-PARSE-LINE.                                                         
023600     MOVE SPACES TO W-TASK-NAME-TXT W-HOURS-TXT W-DAYS-TXT                
023700     MOVE ZERO   TO W-NAME-LEN W-HOURS-LEN W-DAYS-LEN W-FIELD-CNT         
023800     MOVE "Y"    TO W-PARSE-OK                                            
023900                                                                          
024000     UNSTRING LINK-TASK-LINE DELIMITED BY ","                             
024100         INTO W-TASK-NAME-TXT COUNT IN W-NAME-LEN                         
024200              W-HOURS-TXT     COUNT IN W-HOURS-LEN                        
024300              W-DAYS-TXT      COUNT IN W-DAYS-LEN                         
024400         TALLYING IN W-FIELD-CNT                                          
024500     END-UNSTRING                                                         
024600                                                                          
024700     IF  W-FIELD-CNT < 3                                                  
024800     OR  W-NAME-LEN = ZERO                                                
024900     OR  W-HOURS-LEN = ZERO                                               
025000     OR  W-DAYS-LEN = ZERO                                                
025100         MOVE "N" TO W-PARSE-OK                                           
025200         GO TO B100-EXIT                                                  
025300     END-IF                                                               
025400                                                                          
025500     IF  NOT W-HOURS-TXT (1:W-HOURS-LEN) NUMERIC                          
025600     OR  NOT W-DAYS-TXT (1:W-DAYS-LEN) NUMERIC                            
025700         MOVE "N" TO W-PARSE-OK                                           
025800         GO TO B100-EXIT                                                  
025900     END-IF                                                               
026000                                                                          
026100     MOVE W-HOURS-TXT (1:W-HOURS-LEN) TO W-HOURS-NUM                      
026200     MOVE W-DAYS-TXT  (1:W-DAYS-LEN)  TO W-DAYS-NUM                       
026300     .                                                                    
026400 B100-EXIT.                                                               
026500     EXIT.                                                                
026600                                                                          
026700******************************************************************        
026800* Append the validated task to the queue with the next ID                 
026900******************************************************************        
027000 D100-ADD-PARSED-TASK.                                                    
027100     MOVE ZERO TO C4-NEW-ID                                               
027200     PERFORM D110-FIND-NEXT-ID THRU D110-EXIT                             
027300         VARYING LINK-TQ-IDX FROM 1 BY 1                                  
027400         UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                             
027500                                                                          
027600     IF  LINK-QUEUE-COUNT >= 200                                          
027700         MOVE "N" TO W-PARSE-OK                                           
027800         MOVE "Task queue is full - record not added."                    
027900                             TO LINK-EVT-TEXT                             
028000         MOVE 1 TO LINK-EVT-RC                                            
028100         GO TO D100-EXIT                                                  
028200     END-IF                                                               
028300                                                                          
028400     ADD 1 TO LINK-QUEUE-COUNT                                            
028500     SET LINK-TQ-IDX TO LINK-QUEUE-COUNT                                  
028600     MOVE C4-NEW-ID       TO LINK-TQ-TASK-ID (LINK-TQ-IDX)                
028700     MOVE W-TASK-NAME-TXT TO LINK-TQ-TASK-NAME (LINK-TQ-IDX)              
028800     MOVE W-HOURS-NUM     TO LINK-TQ-TOTAL-HOURS (LINK-TQ-IDX)            
028900     MOVE W-HOURS-NUM     TO LINK-TQ-HOURS-REMAINING (LINK-TQ-IDX)        
029000     MOVE W-DAYS-NUM      TO LINK-TQ-DUE-OFFSET (LINK-TQ-IDX)             
029100     MOVE ZERO            TO LINK-TQ-CHECKLIST-ID (LINK-TQ-IDX)           
029200                                                                          
029300     MOVE W-DAYS-NUM TO C4-HOLD-DAYS                                      
029400     MOVE LINK-RUN-DATE TO W-NEW-DUE-DATE                                 
029500     PERFORM U200-ADD-ONE-DAY THRU U200-EXIT                              
029600         C4-HOLD-DAYS TIMES                                               
029700     MOVE W-NEW-DUE-DATE TO LINK-TQ-DUE-DATE (LINK-TQ-IDX)                
029800                                                                          
029900*--------------------------> on-import archiving - a task whose           
030000*                             due date already falls before the           
030100*                             run date is filed straight to the           
030200*                             archive, never queued pending               
030300*                             (request SCH-0098)                          
030400     IF  LINK-TQ-DUE-DATE (LINK-TQ-IDX) < LINK-RUN-DATE                   
030500         SET LINK-TQ-ARCHIVED (LINK-TQ-IDX) TO TRUE                       
030600     ELSE                                                                 
030700         SET LINK-TQ-PENDING (LINK-TQ-IDX) TO TRUE                        
030800     END-IF                                                               
030900                                                                          
031000     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
031100     STRING "Task added.. [T" DELIMITED BY SIZE                           
031200            C4-NEW-ID         DELIMITED BY SIZE                           
031300            "]"               DELIMITED BY SIZE                           
031400            INTO W-REPLY-LINE                                             
031500     MOVE W-REPLY-LINE TO LINK-EVT-TEXT                                   
031600     MOVE ZERO TO LINK-EVT-RC                                             
031700     .                                                                    
031800 D100-EXIT.                                                               
031900     EXIT.                                                                
032000                                                                          
032100 D110-FIND-NEXT-ID.                                                       
032200     IF  LINK-TQ-TASK-ID (LINK-TQ-IDX) >= C4-NEW-ID                       
032300         COMPUTE C4-NEW-ID = LINK-TQ-TASK-ID (LINK-TQ-IDX) + 1            
032400     END-IF                                                               
032500     .                                                                    
032600 D110-EXIT.                                                               
032700     EXIT.                                                                
032800                                                                          
032900******************************************************************        
033000* Add N calendar days to W-NEW-DUE-DATE, one day at a time                
033100******************************************************************        
033200 U200-ADD-ONE-DAY.                                                        
033300     ADD 1 TO W-NEW-DD                                                    
033400     DIVIDE W-NEW-CCYY BY 4   GIVING C4-I1 REMAINDER W-LEAP-REM4          
033500     DIVIDE W-NEW-CCYY BY 100 GIVING C4-I1 REMAINDER W-LEAP-REM100        
033600     DIVIDE W-NEW-CCYY BY 400 GIVING C4-I1 REMAINDER W-LEAP-REM400        
033700                                                                          
033800     MOVE TAB-MONTH-DAY (W-NEW-MM) TO C4-I1                               
033900     IF  W-NEW-MM = 2                                                     
034000     AND W-LEAP-REM4 = ZERO                                               
034100     AND (W-LEAP-REM100 NOT = ZERO OR W-LEAP-REM400 = ZERO)               
034200         MOVE 29 TO C4-I1                                                 
034300     END-IF                                                               
034400                                                                          
034500     IF  W-NEW-DD > C4-I1                                                 
034600         MOVE 1 TO W-NEW-DD                                               
034700         ADD 1 TO W-NEW-MM                                                
034800         IF  W-NEW-MM > 12                                                
034900             MOVE 1 TO W-NEW-MM                                           
035000             ADD 1 TO W-NEW-CCYY                                          
035100         END-IF                                                           
035200     END-IF                                                               
035300     .                                                                    
035400 U200-EXIT.                                                               
035500     EXIT.                                                                
035600                                                                          
