000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHPRTCL.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  01/20/86.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: A.02.00                                             
001900* Short description:: list checklists, with percent complete              
002000* Request          :: SCH-0043 SCH-0100 SCH-0105                          
002100* Change history (update version and date above when changed!!!)          
002200*----------------------------------------------------------------*        
002300* Vers.  | Date       | by  | Comment                            *        
002400*--------|------------|-----|------------------------------------*        
002500* A.00.00| 1986-01-20 | RDM | New entry, folded into SCHPRT0M -  *        
002600*        |            |     | checklist listing shows completed/ *        
002700*        |            |     | count/pct (req. SCH-0043)          *        
002800* A.01.00| 2002-10-03 | RDM | Split out of SCHPRT0M into its own *        
002900*        |            |     | load module - the on-line screens  *        
003000*        |            |     | that drive report listings call a  *        
003100*        |            |     | fixed target per transaction, not a*        
003200*        |            |     | multi-entry module (SCH-0100); no  *        
003300*        |            |     | logic change                       *        
003400* A.02.00| 2002-10-03 | RDM | Now sets LINK-EVT-TEXT when the    *        
003500*        |            |     | list is empty or a filtered lookup *        
003600*        |            |     | finds nothing - previously gave no *        
003700*        |            |     | feedback at all on either case     *        
003800*        |            |     | (SCH-0105)                         *        
003900*----------------------------------------------------------------*        
004000*                                                                         
004100* Program description                                                     
004200* --------------------                                                    
004300* Lists every checklist, or just the one matching LINK-PRT-INDEX          
004400* when it is not zero, with percent complete shown as <completed>/        
004500* <count> (<pct>%), integer division per SCH-0043.  Was ENTRY             
004600* SCHPRTCL inside SCHPRT0M until the SCH-0100 housekeeping pass           
004700* gave each on-line maintenance transaction its own load module.          
004800*                                                                         
004900*****************************************************************         
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     UPSI-0 ON STATUS IS SHOW-VERSION                                     
005500     CLASS ALPHNUM IS "0123456789"                                        
005600                      "abcdefghijklmnopqrstuvwxyz"                        
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005800                      " .,;-_!#$%&/=*+".                                  
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700*----------------------------------------------------------------*        
006800* Comp-Felder: prefix Cn with n = number of digits                        
006900*----------------------------------------------------------------*        
007000 01          COMP-FELDER.                                                 
007100     05      C4-PCT              PIC S9(04) COMP.                         
007200                                                                          
007300*----------------------------------------------------------------*        
007400* Fields with constant content: prefix K                                  
007500*----------------------------------------------------------------*        
007600 01          KONSTANTE-FELDER.                                            
007700     05      K-MODUL             PIC X(08)   VALUE "SCHPRTCL".            
007800                                                                          
007900*----------------------------------------------------------------*        
008000* Conditional-Felder                                                      
008100*----------------------------------------------------------------*        
008200 01          SCHALTER.                                                    
008300     05      W-FOUND-FLAG        PIC  X     VALUE "N".                    
008400          88 LIST-WAS-FOUND                 VALUE "Y".                    
008500                                                                          
008600*----------------------------------------------------------------*        
008700* Event text built here, then flattened through the REDEFINES so          
008800* one MOVE lands it in LINK-EVT-TEXT                                      
008900*----------------------------------------------------------------*        
009000 01          W-MESSAGE-AREAS.                                             
009100     05      W-NF-TEXT.                                                   
009200         10  FILLER              PIC X(23)  VALUE                         
009300                 "No checklist found - ID".                               
009400         10  FILLER              PIC X      VALUE SPACE.                  
009500         10  W-NF-ID             PIC ZZZZ9.                               
009600         10  FILLER              PIC X(31).                               
009700     05      W-NF-TEXT-X REDEFINES W-NF-TEXT                              
009800                                 PIC X(60).                               
009900     05      W-EMPTY-TEXT.                                                
010000         10  FILLER              PIC X(22)  VALUE                         
010100                 "No checklists defined.".                                
010200         10  FILLER              PIC X(38).                               
010300     05      W-EMPTY-TEXT-X REDEFINES W-EMPTY-TEXT                        
010400                                 PIC X(60).                               
010500                                                                          
010600*----------------------------------------------------------------*        
010700* Work-Felder - the list line is a group so the pct/count edit            
010800* fields line up in fixed columns, flattened through the REDEFINES        
010900* for the console DISPLAY                                                 
011000*----------------------------------------------------------------*        
011100 01          WORK-FELDER.                                                 
011200     05      D-TASKID            PIC ZZZZ9.                               
011300     05      D-PCT               PIC ZZ9.                                 
011400     05      W-LIST-LINE.                                                 
011500         10  W-LL-TYPE           PIC X      VALUE "L".                    
011600         10  FILLER              PIC X      VALUE SPACE.                  
011700         10  W-LL-ID             PIC ZZZZ9.                               
011800         10  FILLER              PIC X(02)  VALUE SPACES.                 
011900         10  W-LL-TITLE          PIC X(20).                               
012000         10  FILLER              PIC X(02)  VALUE SPACES.                 
012100         10  W-LL-DONE           PIC ZZZ9.                                
012200         10  FILLER              PIC X      VALUE "/".                    
012300         10  W-LL-COUNT          PIC ZZZ9.                                
012400         10  FILLER              PIC X(02)  VALUE SPACES.                 
012500         10  FILLER              PIC X      VALUE "(".                    
012600         10  W-LL-PCT            PIC ZZ9.                                 
012700         10  FILLER              PIC X(02)  VALUE "%)".                   
012800         10  FILLER              PIC X(32).                               
012900     05      W-LIST-LINE-X REDEFINES W-LIST-LINE                          
013000                                 PIC X(80).                               
013100                                                                          
013200 LINKAGE SECTION.                                                         
013300 01          LINK-GEN-EVENT.                                              
013400     05      LINK-EVT-PROGRAM    PIC  X(08).                              
013500     05      LINK-EVT-CODE       PIC  X(04).                              
013600     05      LINK-EVT-TEXT       PIC  X(60).                              
013700     05      LINK-EVT-RC         PIC S9(04) COMP.                         
013800     05      FILLER              PIC  X(04).                              
013900*----------------------------------------------------------------*        
014000* Checklist listing table                                                 
014100*----------------------------------------------------------------*        
014200 01          LINK-CHKL-LIST-REC.                                          
014300     05      LINK-CL-COUNT       PIC  9(03) COMP.                         
014400     05      LINK-CL-TAB         OCCURS 50 TIMES                          
014500                                 INDEXED BY LINK-CL-IDX.                  
014600        10   LINK-CLT-ID              PIC  9(05).                         
014700        10   LINK-CLT-TITLE           PIC  X(20).                         
014800        10   LINK-CLT-ITEM-COUNT      PIC  9(03).                         
014900        10   LINK-CLT-COMPLETED-CNT   PIC  9(03).                         
015000*----------------------------------------------------------------*        
015100* Listing index - 0 means list every entry, else list only the            
015200* one matching ID                                                         
015300*----------------------------------------------------------------*        
015400 01          LINK-PRT-INDEX      PIC  9(05) COMP.                         
015500                                                                          
015600******************************************************************        
015700* List checklists, with percent complete (req. SCH-0043)                  
015800******************************************************************        
015900 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-CHKL-LIST-REC               
016000                          LINK-PRT-INDEX.                                 
016100                                                                          
016200 N100-LIST-CONTROL.                                                       
016300     MOVE "N" TO W-FOUND-FLAG                                             
016400     IF  LINK-CL-COUNT = ZERO                                             
016500         MOVE W-EMPTY-TEXT-X TO LINK-EVT-TEXT                             
016600     ELSE                                                                 
016700         PERFORM N110-LIST-ONE-CHKL THRU N110-EXIT                        
016800             VARYING LINK-CL-IDX FROM 1 BY 1                              
016900             UNTIL LINK-CL-IDX > LINK-CL-COUNT                            
017000         IF  LINK-PRT-INDEX NOT = ZERO                                    
017100         AND NOT LIST-WAS-FOUND                                           
017200             MOVE LINK-PRT-INDEX TO W-NF-ID                               
017300             MOVE W-NF-TEXT-X    TO LINK-EVT-TEXT                         
017400         END-IF                                                           
017500     END-IF                                                               
017600                                                                          
017700     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
017800     EXIT PROGRAM                                                         
017900     .                                                                    
018000 N100-EXIT.                                                               
018100     EXIT.                                                                
018200                                                                          
018300 N110-LIST-ONE-CHKL.                                                      
018400     IF  LINK-PRT-INDEX NOT = ZERO                                        
018500     AND LINK-PRT-INDEX NOT =                                             
018600             LINK-CLT-ID (LINK-CL-IDX)                                    
018700         GO TO N110-EXIT                                                  
018800     END-IF                                                               
018900                                                                          
019000     MOVE "Y" TO W-FOUND-FLAG                                             
019100                                                                          
019200     MOVE ZERO TO C4-PCT                                                  
019300     IF  LINK-CLT-ITEM-COUNT (LINK-CL-IDX) > ZERO                         
019400         COMPUTE C4-PCT =                                                 
019500             LINK-CLT-COMPLETED-CNT (LINK-CL-IDX) * 100                   
019600                 / LINK-CLT-ITEM-COUNT (LINK-CL-IDX)                      
019700     END-IF                                                               
019800     MOVE C4-PCT TO W-LL-PCT                                              
019900                                                                          
020000     MOVE LINK-CLT-ID (LINK-CL-IDX)        TO W-LL-ID                     
020100     MOVE LINK-CLT-TITLE (LINK-CL-IDX)     TO W-LL-TITLE                  
020200     MOVE LINK-CLT-COMPLETED-CNT (LINK-CL-IDX) TO W-LL-DONE               
020300     MOVE LINK-CLT-ITEM-COUNT (LINK-CL-IDX) TO W-LL-COUNT                 
020400     DISPLAY W-LIST-LINE-X                                                
020500     .                                                                    
020600 N110-EXIT.                                                               
020700     EXIT.                                                                
