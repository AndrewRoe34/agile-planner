000100*----------------------------------------------------------------*        
000200* SCHRUNC  --  Run-context parameters (run date/day-of-week/time)         
000300*              passed from SCHDRV0O into every scheduling module          
000400*----------------------------------------------------------------*        
000500* Last changed     :: 1985-06-20                                          
000600* Last version     :: A.00.00                                             
000700*                                                                         
000800* Change history                                                          
000900*----------------------------------------------------------------*        
001000* Vers.  | Date       | by  | Comment                            *        
001100*--------|------------|-----|------------------------------------*        
001200* A.00.00| 1985-06-20 | RDM | Initial layout - replaces the       SCH0011 
001300*        |            |     | ENTER TAL GETDATETIME block         SCH0011 
001400*----------------------------------------------------------------*        
001500*                                                                         
001600* Populated once, in SCHDRV0O paragraph C050-INIT-RUN-CONTEXT, at         
001700* the start of the nightly run and never changed afterward.               
001800*                                                                         
001900*----------------------------------------------------------------*        
002000 01          SCH-RUN-CTX.                                                 
002100     05      RUN-DATE                 PIC  9(08).                         
002200     05      RUN-DATE-X REDEFINES RUN-DATE.                               
002300        10   RUN-CCYY                 PIC  9(04).                         
002400        10   RUN-MM                   PIC  9(02).                         
002500        10   RUN-DD                   PIC  9(02).                         
002600     05      RUN-DAY-OF-WEEK          PIC  9.                             
002700     05      RUN-HOUR                 PIC  9(02).                         
002800     05      RUN-MINUTE               PIC  9(02).                         
002900     05      FILLER                   PIC  X(04).                         
