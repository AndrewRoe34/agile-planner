000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHLOG0M.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  06/18/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2003-11-12                                          
001800* Last version     :: A.02.00                                             
001900* Short description:: Writes one EVENT LOG line for every                 
002000*                     GEN-EVENT handed in by the rest of the              
002100*                     scheduling run                                      
002200* Request          :: SCH-0009 SCH-0030 SCH-0097                          
002300* Change history (update version and date in K-MODUL when                 
002400*                 changed!!!)                                             
002500*----------------------------------------------------------------*        
002600* Vers.  | Date       | by  | Comment                            *        
002700*--------|------------|-----|------------------------------------*        
002800* A.00.00| 1985-06-18 | RDM | New module, one line per call, file*        
002900*        |            |     | opened on the first call of the run*        
003000* A.01.00| 1986-04-11 | JKW | RC now shown NOK when non-zero, was*        
003100*        |            |     | blank before (request SCH-0030)    *        
003200* A.02.00| 2003-11-12 | TLB | Comment added confirming the log   *        
003300*        |            |     | file is left open across CALLs on  *        
003400*        |            |     | purpose; Operations asked why there*        
003500*        |            |     | is no CLOSE here (SCH-0097)        *        
003600*----------------------------------------------------------------*        
003700*                                                                         
003800* Program description                                                     
003900* --------------------                                                    
004000* One entry point, called once per logged action for the life of          
004100* the run (login, config read, task add/edit/remove, day                  
004200* allocation, export, run start/finish).  The log file is opened          
004300* EXTEND-or-OUTPUT on the first call this run and left open for           
004400* every later call - the driver has no CLOSE of its own, so this          
004500* module keeps its own file open across CALLs and relies on the           
004600* operating system to close it at end of job.                             
004700*                                                                         
004800*****************************************************************         
004900                                                                          
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     UPSI-0 ON STATUS IS SHOW-VERSION                                     
005400     CLASS ALPHNUM IS "0123456789"                                        
005500                      "abcdefghijklmnopqrstuvwxyz"                        
005600                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005700                      " .,;-_!#$%&/=*+".                                  
005800                                                                          
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT LOG-FILE  ASSIGN TO "SCHEDLOG"                                
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS IS FILE-STATUS.                                   
006400                                                                          
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  LOG-FILE                                                             
006800     LABEL RECORDS ARE STANDARD.                                          
006900 01          LOG-REC                      PIC X(90).                      
007000                                                                          
007100 WORKING-STORAGE SECTION.                                                 
007200*----------------------------------------------------------------*        
007300* Comp-Felder: prefix Cn with n = number of digits                        
007400*----------------------------------------------------------------*        
007500 01          COMP-FELDER.                                                 
007600     05      C4-LINE-COUNT       PIC S9(04) COMP VALUE ZERO.              
007700                                                                          
007800*----------------------------------------------------------------*        
007900* Display-Felder: prefix D                                                
008000*----------------------------------------------------------------*        
008100 01          DISPLAY-FELDER.                                              
008200     05      D-RC4               PIC -9(04).                              
008300     05      D-LINECNT           PIC ZZZZ9.                               
008400                                                                          
008500*----------------------------------------------------------------*        
008600* Fields with constant content: prefix K                                  
008700*----------------------------------------------------------------*        
008800 01          KONSTANTE-FELDER.                                            
008900     05      K-MODUL             PIC X(08)   VALUE "SCHLOG0M".            
009000     05      K-RC-OK-TXT         PIC X(03)   VALUE "OK ".                 
009100     05      K-RC-NOK-TXT        PIC X(03)   VALUE "NOK".                 
009200                                                                          
009300*----------------------------------------------------------------*        
009400* Conditional-Felder                                                      
009500*----------------------------------------------------------------*        
009600 01          SCHALTER.                                                    
009700     05      FILE-STATUS         PIC X(02).                               
009800          88 FILE-OK                         VALUE "00".                  
009900          88 FILE-NOK                        VALUE "01" THRU "99".        
010000     05      W-LOG-OPEN-FLAG     PIC X       VALUE "N".                   
010100          88 LOG-IS-OPEN                     VALUE "Y".                   
010200          88 LOG-NOT-OPEN                    VALUE "N".                   
010300                                                                          
010400*----------------------------------------------------------------*        
010500* Work-Felder                                                             
010600*----------------------------------------------------------------*        
010700 01          WORK-FELDER.                                                 
010800     05      W-DATE-STAMP        PIC  9(08).                              
010900     05      W-DATE-STAMP-X REDEFINES W-DATE-STAMP.                       
011000          10  W-DATE-CCYY        PIC  9(04).                              
011100          10  W-DATE-MM          PIC  9(02).                              
011200          10  W-DATE-DD          PIC  9(02).                              
011300     05      W-TIME-STAMP        PIC  9(08).                              
011400     05      W-TIME-STAMP-X REDEFINES W-TIME-STAMP.                       
011500          10  W-TIME-HH          PIC  9(02).                              
011600          10  W-TIME-MN          PIC  9(02).                              
011700          10  W-TIME-SS          PIC  9(02).                              
011800          10  W-TIME-HS          PIC  9(02).                              
011900     05      W-RC-TEXT           PIC  X(03).                              
012000     05      W-LOG-LINE-X.                                                
012100          10                     PIC X(90)   VALUE SPACES.                
012200     05      W-LOG-LINE REDEFINES W-LOG-LINE-X.                           
012300          10  W-LOG-DATE         PIC X(10).                               
012400          10                     PIC X.                                   
012500          10  W-LOG-TIME         PIC X(08).                               
012600          10                     PIC X.                                   
012700          10  W-LOG-PROGRAM      PIC X(08).                               
012800          10                     PIC X.                                   
012900          10  W-LOG-CODE         PIC X(04).                               
013000          10                     PIC X.                                   
013100          10  W-LOG-RC           PIC X(03).                               
013200          10                     PIC X.                                   
013300          10  W-LOG-TEXT         PIC X(60).                               
013400                                                                          
013500 LINKAGE SECTION.                                                         
013600*----------------------------------------------------------------*        
013700* General event record (parameter area for this CALL)                     
013800*----------------------------------------------------------------*        
013900 01          LINK-GEN-EVENT.                                              
014000     05      LINK-EVT-PROGRAM    PIC  X(08).                              
014100     05      LINK-EVT-CODE       PIC  X(04).                              
014200     05      LINK-EVT-TEXT       PIC  X(60).                              
014300     05      LINK-EVT-RC         PIC S9(04) COMP.                         
014400          88 LINK-EVT-IS-OK                  VALUE ZERO.                  
014500     05      FILLER              PIC  X(04).                              
014600                                                                          
014700 PROCEDURE DIVISION USING LINK-GEN-EVENT.                                 
014800                                                                          
014900******************************************************************        
015000* Control - open the log on the first call, then write one line           
015100******************************************************************        
015200 A100-CONTROL.                                                            
015300     IF  SHOW-VERSION                                                     
015400         DISPLAY K-MODUL " VERSION A.02.00 - SEE HEADER FOR "             
015500                 "COMPILE DATE"                                           
015600     END-IF                                                               
015700                                                                          
015800     IF  LOG-NOT-OPEN                                                     
015900         PERFORM B050-OPEN-LOG THRU B050-EXIT                             
016000     END-IF                                                               
016100                                                                          
016200     PERFORM C100-BUILD-LOG-LINE THRU C100-EXIT                           
016300     PERFORM C200-WRITE-LOG-LINE THRU C200-EXIT                           
016400                                                                          
016500     EXIT PROGRAM                                                         
016600     .                                                                    
016700 A100-EXIT.                                                               
016800     EXIT.                                                                
016900                                                                          
017000******************************************************************        
017100* Open the log for the run.  OUTPUT truncates whatever the prior          
017200* run left behind - the scheduling department keeps one log per           
017300* nightly run, not a running year-to-date file.                           
017400******************************************************************        
017500 B050-OPEN-LOG.                                                           
017600*--------------------------> no CLOSE is coded for LOG-FILE - the         
017700*                             driver never calls us again once the        
017800*                             run ends, and Operations confirmed          
017900*                             the job step close is sufficient            
018000*                             (SCH-0097)                                  
018100     OPEN OUTPUT LOG-FILE                                                 
018200     SET LOG-IS-OPEN TO TRUE                                              
018300     MOVE ZERO TO C4-LINE-COUNT                                           
018400     .                                                                    
018500 B050-EXIT.                                                               
018600     EXIT.                                                                
018700                                                                          
018800******************************************************************        
018900* Build one fixed-column log line - date, time, program, code,            
019000* OK/NOK and the free text the caller supplied                            
019100******************************************************************        
019200 C100-BUILD-LOG-LINE.                                                     
019300     ACCEPT W-DATE-STAMP FROM DATE YYYYMMDD                               
019400     ACCEPT W-TIME-STAMP FROM TIME                                        
019500                                                                          
019600     MOVE SPACES TO W-LOG-LINE                                            
019700                                                                          
019800     STRING W-DATE-CCYY  "-" W-DATE-MM "-" W-DATE-DD                      
019900            DELIMITED BY SIZE                                             
020000            INTO W-LOG-DATE                                               
020100                                                                          
020200     STRING W-TIME-HH ":" W-TIME-MN ":" W-TIME-SS                         
020300            DELIMITED BY SIZE                                             
020400            INTO W-LOG-TIME                                               
020500                                                                          
020600     IF  LINK-EVT-IS-OK                                                   
020700         MOVE K-RC-OK-TXT  TO W-RC-TEXT                                   
020800     ELSE                                                                 
020900         MOVE K-RC-NOK-TXT TO W-RC-TEXT                                   
021000     END-IF                                                               
021100                                                                          
021200     MOVE LINK-EVT-PROGRAM TO W-LOG-PROGRAM                               
021300     MOVE LINK-EVT-CODE    TO W-LOG-CODE                                  
021400     MOVE W-RC-TEXT        TO W-LOG-RC                                    
021500     MOVE LINK-EVT-TEXT    TO W-LOG-TEXT                                  
021600     .                                                                    
021700 C100-EXIT.                                                               
021800     EXIT.                                                                
021900                                                                          
022000******************************************************************        
022100* Write the line and bump the running count for this job step             
022200******************************************************************        
022300 C200-WRITE-LOG-LINE.                                                     
022400     WRITE LOG-REC FROM W-LOG-LINE                                        
022500     ADD 1 TO C4-LINE-COUNT                                               
022600     .                                                                    
022700 C200-EXIT.                                                               
022800     EXIT.                                                                
