000100*----------------------------------------------------------------*        
000200* SCHCRDC  --  Card record (board column with task IDs) and               
000300*              label record for the scheduling board                      
000400*----------------------------------------------------------------*        
000500* Last changed     :: 1985-12-08                                          
000600* Last version     :: A.00.01                                             
000700*                                                                         
000800* Change history                                                          
000900*----------------------------------------------------------------*        
001000* Vers.  | Date       | by  | Comment                            *        
001100*--------|------------|-----|------------------------------------*        
001200* A.00.00| 1985-07-01 | JKW | Initial layout                      SCH0012 
001300* A.00.01| 1985-12-08 | JKW | LABEL-REC added (request SCH-0041)  SCH0041 
001400*----------------------------------------------------------------*        
001500*                                                                         
001600* CARD-TASK-IDS is capped at 50 entries (scheduling department's          
001700* limit on board-column size).                                            
001800*                                                                         
001900*----------------------------------------------------------------*        
002000 01          SCH-CARD-REC.                                                
002100     05      CARD-ID                  PIC  9(05).                         
002200     05      CARD-TITLE               PIC  X(20).                         
002300     05      CARD-TASK-COUNT          PIC  9(03).                         
002400     05      CARD-TASK-IDS            PIC  9(05)  OCCURS 50 TIMES         
002500                                       INDEXED BY CARD-IDX.               
002600     05      FILLER                   PIC  X(10).                         
002700                                                                          
002800*----------------------------------------------------------------*        
002900 01          SCH-LABEL-REC.                                               
003000     05      LABEL-ID                 PIC  9(05).                         
003100     05      LABEL-NAME               PIC  X(20).                         
003200     05      LABEL-COLOR              PIC  9(02).                         
003300     05      FILLER                   PIC  X(08).                         
