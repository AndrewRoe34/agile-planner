000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHTSKED.                                                 
001000 AUTHOR.        T L BOWERS.                                               
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  12/02/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: A.02.00                                             
001900* Short description:: edit a pending task - remove it, re-add             
002000*                     under a new ID, keeping the original name           
002100* Request          :: SCH-0037 SCH-0098 SCH-0100                          
002200* Change history (update version and date above when changed!!!)          
002300*----------------------------------------------------------------*        
002400* Vers.  | Date       | by  | Comment                            *        
002500*--------|------------|-----|------------------------------------*        
002600* A.00.00| 1985-12-02 | TLB | New entry, folded into SCHTSK0M -  *        
002700*        |            |     | edit is a remove-and-re-add (req.  *        
002800*        |            |     | SCH-0037)                          *        
002900* A.01.00| 2002-09-17 | RDM | Re-add now archives a task whose   *        
003000*        |            |     | computed due date is already behind*        
003100*        |            |     | the run date instead of queueing it*        
003200*        |            |     | pending (audit finding, SCH-0098)  *        
003300* A.02.00| 2002-10-03 | RDM | Split out of SCHTSK0M into its own *        
003400*        |            |     | load module - the on-line screens  *        
003500*        |            |     | that drive task maintenance call a *        
003600*        |            |     | fixed target per transaction, not a*        
003700*        |            |     | multi-entry module (SCH-0100); no  *        
003800*        |            |     | logic change                       *        
003900*----------------------------------------------------------------*        
004000*                                                                         
004100* Program description                                                     
004200* --------------------                                                    
004300* Edits a pending task by marking the old queue slot REMOVED and          
004400* appending a fresh slot under the next sequential ID, carrying           
004500* the original name forward with the new hours/days.  Was ENTRY           
004600* SCHTSKED inside SCHTSK0M until the SCH-0100 housekeeping pass           
004700* gave each on-line maintenance transaction its own load module.          
004800*                                                                         
004900*****************************************************************         
005000                                                                          
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     UPSI-0 ON STATUS IS SHOW-VERSION                                     
005500     CLASS ALPHNUM IS "0123456789"                                        
005600                      "abcdefghijklmnopqrstuvwxyz"                        
005700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005800                      " .,;-_!#$%&/=*+".                                  
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500                                                                          
006600 WORKING-STORAGE SECTION.                                                 
006700*----------------------------------------------------------------*        
006800* Comp-Felder: prefix Cn with n = number of digits                        
006900*----------------------------------------------------------------*        
007000 01          COMP-FELDER.                                                 
007100     05      C4-I1               PIC S9(04) COMP.                         
007200     05      C4-FOUND-IDX        PIC S9(04) COMP.                         
007300     05      C4-NEW-ID           PIC S9(05) COMP.                         
007400     05      C4-HOLD-DAYS        PIC S9(04) COMP.                         
007500                                                                          
007600*----------------------------------------------------------------*        
007700* Fields with constant content: prefix K                                  
007800*----------------------------------------------------------------*        
007900 01          KONSTANTE-FELDER.                                            
008000     05      K-MODUL             PIC X(08)  VALUE "SCHTSKED".             
008100                                                                          
008200*----------------------------------------------------------------*        
008300* Conditional-Felder                                                      
008400*----------------------------------------------------------------*        
008500 01          SCHALTER.                                                    
008600     05      W-FOUND-FLAG        PIC  X     VALUE "N".                    
008700          88 TASK-WAS-FOUND                 VALUE "Y".                    
008800                                                                          
008900*----------------------------------------------------------------*        
009000* Working fields                                                          
009100*----------------------------------------------------------------*        
009200 01          WORK-FELDER.                                                 
009300     05      W-TASK-NAME-TXT     PIC  X(20).                              
009400*--------------------------> scratch date area for due-date calc          
009500     05      W-NEW-DUE-DATE      PIC  9(08).                              
009600     05      W-NEW-DUE-DATE-X REDEFINES W-NEW-DUE-DATE.                   
009700        10   W-NEW-CCYY          PIC  9(04).                              
009800        10   W-NEW-MM            PIC  9(02).                              
009900        10   W-NEW-DD            PIC  9(02).                              
010000     05      W-LEAP-REM4         PIC  9(02).                              
010100     05      W-LEAP-REM100       PIC  9(02).                              
010200     05      W-LEAP-REM400       PIC  9(03).                              
010300                                                                          
010400*----------------------------------------------------------------*        
010500* Month-length table for the one-day-at-a-time calendar add -             
010600* same table layout SCHTSK0M/SCHDRV0O use, kept local so this             
010700* module does not depend on either one's working storage                  
010800*----------------------------------------------------------------*        
010900 01          TAB-MONTH-DAYS-VALS.                                         
011000     05      FILLER              PIC 9(02) VALUE 31.                      
011100     05      FILLER              PIC 9(02) VALUE 28.                      
011200     05      FILLER              PIC 9(02) VALUE 31.                      
011300     05      FILLER              PIC 9(02) VALUE 30.                      
011400     05      FILLER              PIC 9(02) VALUE 31.                      
011500     05      FILLER              PIC 9(02) VALUE 30.                      
011600     05      FILLER              PIC 9(02) VALUE 31.                      
011700     05      FILLER              PIC 9(02) VALUE 31.                      
011800     05      FILLER              PIC 9(02) VALUE 30.                      
011900     05      FILLER              PIC 9(02) VALUE 31.                      
012000     05      FILLER              PIC 9(02) VALUE 30.                      
012100     05      FILLER              PIC 9(02) VALUE 31.                      
012200 01          TAB-MONTH-DAYS REDEFINES TAB-MONTH-DAYS-VALS.                
012300     05      TAB-MONTH-DAY       PIC 9(02) OCCURS 12 TIMES.               
012400                                                                          
012500 LINKAGE SECTION.                                                         
012600 01          LINK-GEN-EVENT.                                              
012700     05      LINK-EVT-PROGRAM    PIC X(08).                               
012800     05      LINK-EVT-CODE       PIC X(04).                               
012900     05      LINK-EVT-TEXT       PIC X(60).                               
013000     05      LINK-EVT-RC         PIC S9(04) COMP.                         
013100     05      FILLER              PIC X(04).                               
013200 01          LINK-TASK-QUEUE.                                             
013300     05      LINK-QUEUE-COUNT         PIC  9(03) COMP.                    
013400     05      LINK-QTAB OCCURS 200 TIMES INDEXED BY LINK-TQ-IDX.           
013500        10   LINK-TQ-TASK-ID          PIC  9(05).                         
013600        10   LINK-TQ-TASK-NAME        PIC  X(20).                         
013700        10   LINK-TQ-TOTAL-HOURS      PIC S9(03)V9.                       
013800        10   LINK-TQ-HOURS-REMAINING  PIC S9(03)V9.                       
013900        10   LINK-TQ-DUE-OFFSET       PIC  9(03).                         
014000        10   LINK-TQ-DUE-DATE         PIC  9(08).                         
014100        10   LINK-TQ-DUE-DATE-X REDEFINES LINK-TQ-DUE-DATE.               
014200             15 LINK-TQ-DUE-CCYY      PIC  9(04).                         
014300             15 LINK-TQ-DUE-MM        PIC  9(02).                         
014400             15 LINK-TQ-DUE-DD        PIC  9(02).                         
014500        10   LINK-TQ-CHECKLIST-ID     PIC  9(05).                         
014600        10   LINK-TQ-STATUS-FLAG      PIC  X.                             
014700             88 LINK-TQ-PENDING                  VALUE "P".               
014800             88 LINK-TQ-ARCHIVED                 VALUE "A".               
014900             88 LINK-TQ-COMPLETE                 VALUE "C".               
015000             88 LINK-TQ-REMOVED                  VALUE "R".               
015100     05      FILLER                   PIC  X(08).                         
015200 01          LINK-RUN-CTX.                                                
015300     05      LINK-RUN-DATE            PIC  9(08).                         
015400     05      LINK-RUN-DATE-X REDEFINES LINK-RUN-DATE.                     
015500        10   LINK-RUN-CCYY            PIC  9(04).                         
015600        10   LINK-RUN-MM              PIC  9(02).                         
015700        10   LINK-RUN-DD              PIC  9(02).                         
015800     05      LINK-RUN-DAY-OF-WEEK     PIC  9.                             
015900     05      LINK-RUN-HOUR            PIC  9(02).                         
016000     05      LINK-RUN-MINUTE          PIC  9(02).                         
016100     05      FILLER                   PIC  X(04).                         
016200 01          LINK-EDIT-TASK-ID        PIC  9(05).                         
016300 01          LINK-EDIT-HOURS          PIC S9(03)V9.                       
016400 01          LINK-EDIT-DAYS           PIC S9(03).                         
016500 01          LINK-EDIT-RC             PIC S9(04) COMP.                    
016600                                                                          
016700******************************************************************        
016800* Edit a pending task: remove it, re-add under a new ID, keeping          
016900* the original name (req. SCH-0037)                                       
017000******************************************************************        
017100 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-TASK-QUEUE                  
017200                          LINK-RUN-CTX LINK-EDIT-TASK-ID                  
017300                          LINK-EDIT-HOURS LINK-EDIT-DAYS                  
017400                          LINK-EDIT-RC.                                   
017500                                                                          
017600 E100-EDIT-CONTROL.                                                       
017700     MOVE ZERO TO LINK-EDIT-RC                                            
017800     MOVE "N"  TO W-FOUND-FLAG                                            
017900                                                                          
018000     PERFORM E110-LOCATE-TASK THRU E110-EXIT                              
018100         VARYING LINK-TQ-IDX FROM 1 BY 1                                  
018200         UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                             
018300                                                                          
018400     IF  NOT TASK-WAS-FOUND                                               
018500     OR  LINK-EDIT-HOURS NOT GREATER THAN ZERO                            
018600     OR  LINK-EDIT-DAYS < ZERO                                            
018700         MOVE 1 TO LINK-EDIT-RC                                           
018800         GO TO E100-EXIT                                                  
018900     END-IF                                                               
019000                                                                          
019100*--------------------------> same PENDING-count dependency as             
019200*                             SCHTSKRM's R110 paragraph (SCH-0088)        
019300     MOVE LINK-TQ-TASK-NAME (C4-FOUND-IDX) TO W-TASK-NAME-TXT             
019400     SET LINK-TQ-REMOVED (C4-FOUND-IDX) TO TRUE                           
019500                                                                          
019600     MOVE ZERO TO C4-NEW-ID                                               
019700     PERFORM D110-FIND-NEXT-ID THRU D110-EXIT                             
019800         VARYING LINK-TQ-IDX FROM 1 BY 1                                  
019900         UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                             
020000                                                                          
020100     IF  LINK-QUEUE-COUNT >= 200                                          
020200         MOVE 1 TO LINK-EDIT-RC                                           
020300         GO TO E100-EXIT                                                  
020400     END-IF                                                               
020500                                                                          
020600     ADD 1 TO LINK-QUEUE-COUNT                                            
020700     SET LINK-TQ-IDX TO LINK-QUEUE-COUNT                                  
020800     MOVE C4-NEW-ID       TO LINK-TQ-TASK-ID (LINK-TQ-IDX)                
020900     MOVE W-TASK-NAME-TXT TO LINK-TQ-TASK-NAME (LINK-TQ-IDX)              
021000     MOVE LINK-EDIT-HOURS TO LINK-TQ-TOTAL-HOURS (LINK-TQ-IDX)            
021100     MOVE LINK-EDIT-HOURS TO LINK-TQ-HOURS-REMAINING (LINK-TQ-IDX)        
021200     MOVE ZERO            TO LINK-TQ-CHECKLIST-ID (LINK-TQ-IDX)           
021300                                                                          
021400     MOVE LINK-EDIT-DAYS TO C4-HOLD-DAYS                                  
021500     MOVE LINK-RUN-DATE TO W-NEW-DUE-DATE                                 
021600     PERFORM U200-ADD-ONE-DAY THRU U200-EXIT                              
021700         C4-HOLD-DAYS TIMES                                               
021800     MOVE W-NEW-DUE-DATE TO LINK-TQ-DUE-DATE (LINK-TQ-IDX)                
021900                                                                          
022000*--------------------------> on-import archiving applies to the           
022100*                             re-add too (SCH-0098)                       
022200     IF  LINK-TQ-DUE-DATE (LINK-TQ-IDX) < LINK-RUN-DATE                   
022300         SET LINK-TQ-ARCHIVED (LINK-TQ-IDX) TO TRUE                       
022400     ELSE                                                                 
022500         SET LINK-TQ-PENDING (LINK-TQ-IDX) TO TRUE                        
022600     END-IF                                                               
022700                                                                          
022800     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
022900     MOVE "Task edited, new ID assigned." TO LINK-EVT-TEXT                
023000     .                                                                    
023100 E100-EXIT.                                                               
023200     EXIT PROGRAM.                                                        
023300                                                                          
023400 E110-LOCATE-TASK.                                                        
023500     IF  LINK-TQ-TASK-ID (LINK-TQ-IDX) = LINK-EDIT-TASK-ID                
023600     AND LINK-TQ-PENDING (LINK-TQ-IDX)                                    
023700         MOVE LINK-TQ-IDX TO C4-FOUND-IDX                                 
023800         MOVE "Y" TO W-FOUND-FLAG                                         
023900     END-IF                                                               
024000     .                                                                    
024100 E110-EXIT.                                                               
024200     EXIT.                                                                
024300                                                                          
024400 D110-FIND-NEXT-ID.                                                       
024500     IF  LINK-TQ-TASK-ID (LINK-TQ-IDX) >= C4-NEW-ID                       
024600         COMPUTE C4-NEW-ID = LINK-TQ-TASK-ID (LINK-TQ-IDX) + 1            
024700     END-IF                                                               
024800     .                                                                    
024900 D110-EXIT.                                                               
025000     EXIT.                                                                
025100                                                                          
025200******************************************************************        
025300* Add N calendar days to W-NEW-DUE-DATE, one day at a time                
025400******************************************************************        
025500 U200-ADD-ONE-DAY.                                                        
025600     ADD 1 TO W-NEW-DD                                                    
025700     DIVIDE W-NEW-CCYY BY 4   GIVING C4-I1 REMAINDER W-LEAP-REM4          
025800     DIVIDE W-NEW-CCYY BY 100 GIVING C4-I1 REMAINDER W-LEAP-REM100        
025900     DIVIDE W-NEW-CCYY BY 400 GIVING C4-I1 REMAINDER W-LEAP-REM400        
026000                                                                          
026100     MOVE TAB-MONTH-DAY (W-NEW-MM) TO C4-I1                               
026200     IF  W-NEW-MM = 2                                                     
026300     AND W-LEAP-REM4 = ZERO                                               
026400     AND (W-LEAP-REM100 NOT = ZERO OR W-LEAP-REM400 = ZERO)               
026500         MOVE 29 TO C4-I1                                                 
026600     END-IF                                                               
026700                                                                          
026800     IF  W-NEW-DD > C4-I1                                                 
026900         MOVE 1 TO W-NEW-DD                                               
027000         ADD 1 TO W-NEW-MM                                                
027100         IF  W-NEW-MM > 12                                                
027200             MOVE 1 TO W-NEW-MM                                           
027300             ADD 1 TO W-NEW-CCYY                                          
027400         END-IF                                                           
027500     END-IF                                                               
027600     .                                                                    
027700 U200-EXIT.                                                               
027800     EXIT.                                                                
