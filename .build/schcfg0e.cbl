000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHCFG0M.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  06/05/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-09-25                                          
001800* Last version     :: A.04.00                                             
001900* Short description:: supplies the shop's default CONFIG record           
002000*                     when the CFG file is missing or blank at            
002100*                     start of run                                        
002200* Request          :: SCH-0003 SCH-0029 SCH-0066 SCH-0083 SCH-0099        
002300* Change history (update version and date in K-MODUL when                 
002400*                 changed!!!)                                             
002500*----------------------------------------------------------------*        
002600* Vers.  | Date       | by  | Comment                            *        
002700*--------|------------|-----|------------------------------------*        
002800* A.00.00| 1985-06-05 | RDM | New module, defaults for hours/max-*        
002900*        |            |     | days/archive-days                  *        
003000* A.01.00| 1985-09-22 | JKW | Default flags added (priority N,   *        
003100*        |            |     | overflow Y, fit-day N) SCH-0029    *        
003200* A.02.00| 1986-03-04 | RDM | Default range-start/-end of zero   *        
003300*        |            |     | added, caller supplies real window *        
003400*        |            |     | (request SCH-0066)                 *        
003500* A.03.00| 2000-02-14 | JKW | Comment added confirming the zero/ *        
003600*        |            |     | zero default hours window remains  *        
003700*        |            |     | intentional, per Y2K post-mortem   *        
003800*        |            |     | documentation review (SCH-0083)    *        
003900* A.04.00| 2002-09-25 | JKW | Short description reworded - drop  *        
004000*        |            |     | leftover design-doc module name    *        
004100*        |            |     | (SCH-0099); no logic change        *        
004200*----------------------------------------------------------------*        
004300*                                                                         
004400* Program description                                                     
004500* --------------------                                                    
004600* One entry point.  Builds a SCH-CONFIG-REC of the shop's                 
004700* standard defaults so the nightly run can proceed even when the          
004800* operator has not supplied a CONFIG file: an eight-hour working          
004900* day on all seven weekdays, a fourteen-day scheduling window,            
005000* fourteen days of archive retention, priority rule off, overflow         
005100* marking on, fit-day trimming off, the compact algorithm, no             
005200* minimum block and an all-zero working-hours window (the caller          
005300* is expected to supply a real window, e.g. 9 through 17, from            
005400* its own CONFIG file when one is present).                               
005500*                                                                         
005600*****************************************************************         
005700                                                                          
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SPECIAL-NAMES.                                                           
006100     UPSI-0 ON STATUS IS SHOW-VERSION                                     
006200     CLASS ALPHNUM IS "0123456789"                                        
006300                      "abcdefghijklmnopqrstuvwxyz"                        
006400                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006500                      " .,;-_!#$%&/=*+".                                  
006600                                                                          
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200                                                                          
007300 WORKING-STORAGE SECTION.                                                 
007400*----------------------------------------------------------------*        
007500* Comp-Felder: prefix Cn with n = number of digits                        
007600*----------------------------------------------------------------*        
007700 01          COMP-FELDER.                                                 
007800     05      C4-I1               PIC S9(04) COMP.                         
007900                                                                          
008000*----------------------------------------------------------------*        
008100* Fields with constant content: prefix K                                  
008200*----------------------------------------------------------------*        
008300 01          KONSTANTE-FELDER.                                            
008400     05      K-MODUL             PIC X(08)   VALUE "SCHCFG0M".            
008500     05      K-DEF-HOURS         PIC  9(02)  VALUE 8.                     
008600     05      K-DEF-MAX-DAYS      PIC  9(03)  VALUE 14.                    
008700     05      K-DEF-ARCH-DAYS     PIC  9(03)  VALUE 14.                    
008800                                                                          
008900*----------------------------------------------------------------*        
009000* Conditional-Felder                                                      
009100*----------------------------------------------------------------*        
009200 01          SCHALTER.                                                    
009300     05      W-BUILD-FLAG        PIC X       VALUE "N".                   
009400          88 DEFAULT-WAS-BUILT               VALUE "Y".                   
009500          88 DEFAULT-NOT-BUILT               VALUE "N".                   
009600                                                                          
009700*----------------------------------------------------------------*        
009800* Work-Felder                                                             
009900*----------------------------------------------------------------*        
010000 01          WORK-FELDER.                                                 
010100     05      W-DEF-CONFIG-X.                                              
010200          10                     PIC X(50)   VALUE                        
010300              "SCHCFG0M DEFAULT 08HR/DAY 14MAXDY 14ARCDY ALGO0".          
010400          10                     PIC X(20)   VALUE SPACES.                
010500     05      W-DEF-CONFIG REDEFINES W-DEF-CONFIG-X.                       
010600          10  W-DEF-HEADING      PIC X(08).                               
010700          10  W-DEF-TRAILER      PIC X(62).                               
010800     05      W-DEF-NUM           PIC S9(04) COMP.                         
010900     05      W-DEF-NUM-X REDEFINES W-DEF-NUM.                             
011000          10                     PIC X(02).                               
011100          10  W-DEF-NUM2         PIC X(02).                               
011200     05      W-DEF-WINDOW        PIC  9(04)  VALUE ZERO.                  
011300     05      W-DEF-WINDOW-X REDEFINES W-DEF-WINDOW.                       
011400          10  W-DEF-WIN-START    PIC  9(02).                              
011500          10  W-DEF-WIN-END      PIC  9(02).                              
011600                                                                          
011700     COPY    SCHCFGC OF "=SCHLIB".                                        
011800                                                                          
011900 PROCEDURE DIVISION USING SCH-CONFIG-REC.                                 
012000                                                                          
012100******************************************************************        
012200* Control - build the default record and return                           
012300******************************************************************        
012400 A100-CONTROL.                                                            
012500     IF  SHOW-VERSION                                                     
012600         DISPLAY K-MODUL " VERSION A.04.00 - SEE HEADER FOR "             
012700                 "COMPILE DATE"                                           
012800     END-IF                                                               
012900                                                                          
013000     PERFORM C100-BUILD-DEFAULT THRU C100-EXIT                            
013100                                                                          
013200     EXIT PROGRAM                                                         
013300     .                                                                    
013400 A100-EXIT.                                                               
013500     EXIT.                                                                
013600                                                                          
013700******************************************************************        
013800* Load the shop's standard default CONFIG record.  Values taken           
013900* from the scheduling department's file-format standard, request          
014000* SCH-0003 (hours/days), SCH-0029 (flags) and SCH-0066 (range).           
014100******************************************************************        
014200 C100-BUILD-DEFAULT.                                                      
014300     INITIALIZE SCH-CONFIG-REC                                            
014400                                                                          
014500     MOVE SPACES             TO CFG-USER-NAME                             
014600                                 CFG-EMAIL                                
014700                                                                          
014800     MOVE ZERO                TO C4-I1                                    
014900     PERFORM C110-SET-ONE-DAY THRU C110-EXIT                              
015000             VARYING C4-I1 FROM 1 BY 1                                    
015100             UNTIL C4-I1 > 7                                              
015200                                                                          
015300     MOVE K-DEF-MAX-DAYS      TO CFG-MAX-DAYS                             
015400     MOVE K-DEF-ARCH-DAYS     TO CFG-ARCHIVE-DAYS                         
015500                                                                          
015600*--------------------------> switch defaults - priority off,              
015700*                             overflow marking on, fit-day off            
015800     SET CFG-PRIORITY-OFF     TO TRUE                                     
015900     SET CFG-OVERFLOW-ON      TO TRUE                                     
016000     SET CFG-FIT-DAY-OFF      TO TRUE                                     
016100     SET CFG-ALGO-COMPACT     TO TRUE                                     
016200                                                                          
016300     MOVE ZERO                TO CFG-MIN-HOURS                            
016400                                                                          
016500*--------------------------> working-hours window, built as one           
016600*                             four-digit field per the SSF habit          
016700*                             then split back into start/end -            
016800*                             zero/zero confirmed intentional in          
016900*                             the SCH-0083 documentation review           
017000     MOVE ZERO                TO W-DEF-WINDOW                             
017100     MOVE W-DEF-WIN-START     TO CFG-RANGE-START                          
017200     MOVE W-DEF-WIN-END       TO CFG-RANGE-END                            
017300                                                                          
017400     SET DEFAULT-WAS-BUILT    TO TRUE                                     
017500     .                                                                    
017600 C100-EXIT.                                                               
017700     EXIT.                                                                
017800                                                                          
017900******************************************************************        
018000* Fill one weekday slot of CFG-WEEK-HOURS with the standard               
018100* eight-hour default (index 1 = Sunday through 7 = Saturday)              
018200******************************************************************        
018300 C110-SET-ONE-DAY.                                                        
018400     MOVE K-DEF-HOURS         TO CFG-WEEK-HOURS (C4-I1)                   
018500     .                                                                    
018600 C110-EXIT.                                                               
018700     EXIT.                                                                
