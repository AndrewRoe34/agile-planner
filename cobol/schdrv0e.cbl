000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHDRV0O.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  05/20/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: C.05.00                                             
001900* Short description:: nightly task scheduling batch driver for            
002000*                     the scheduling board                                
002100* Request          :: SCH-0001 SCH-0003 SCH-0058 SCH-0091 Y2K-014         
002200*                     SCH-0088 SCH-0099 SCH-0100 SCH-0102                 
002300* Change history (update version and date in K-MODULE when                
002400*                 changed!!!)                                             
002500*----------------------------------------------------------------*        
002600* Vers.  | Date       | by  | Comment                            *        
002700*--------|------------|-----|------------------------------------*        
002800* A.00.00| 1985-05-20 | RDM | New program, replaces the clerk's  *        
002900*        |            |     | manual day sheet                   *        
003000* A.01.00| 1985-06-20 | RDM | Compact algorithm wired to SCHCMP0M*        
003100* A.02.00| 1985-09-05 | RDM | Archive-past-due step added        *        
003200* B.00.00| 1985-11-02 | JKW | Overflow/error count report added  *        
003300* B.01.00| 1986-02-19 | RDM | UPSI-0 version switch added (was   *        
003400*        |            |     | SWITCH-15 in the SSF template)     *        
003500* B.01.01| 1988-09-02 | TLB | GEN-EVENT-RC set to the error count*        
003600*        |            |     | before calling SCHPRTTO (SCH-0071) *        
003700* B.02.00| 1991-07-08 | TLB | CFG-RANGE-START/-END honoured in   *        
003800*        |            |     | the day loop                       *        
003900* C.00.00| 1998-11-30 | DWH | Y2K-014 - ACCEPT FROM DATE year is *        
004000*        |            |     | now windowed, see C050-INIT-RUN-   *        
004100*        |            |     | CONTEXT - 2-digit year not trusted *        
004200* C.01.00| 1999-01-11 | DWH | Y2K-014 follow-up - leap year test *        
004300*        |            |     | in U200-ADD-ONE-DAY corrected for  *        
004400*        |            |     | year 2000 (div-by-400 rule)        *        
004500* C.02.00| 1999-03-22 | DWH | Terminate now builds one export    *        
004600*        |            |     | card from the surviving queue and  *        
004700*        |            |     | calls SCHEXP0M (SCH-0041)          *        
004800* C.03.00| 2002-08-14 | DWH | Day loop now tests the live PENDING*        
004900*        |            |     | count, not SCH-TASK-QUEUE-COUNT,   *        
005000*        |            |     | which never shrinks (SCH-0088)     *        
005100* C.04.00| 2002-09-25 | JKW | Dropped a few stray design-note    *        
005200*        |            |     | terms from the short description   *        
005300*        |            |     | and body comments (SCH-0099); no   *        
005400*        |            |     | logic change                       *        
005500* C.05.00| 2002-10-03 | RDM | SCHPRT0M's report-listing entries  *        
005600*        |            |     | pulled out to their own load       *        
005700*        |            |     | modules (SCH-0100); the driver now *        
005800*        |            |     | owns the SCHEDRPT open/close flag  *        
005900*        |            |     | and passes it to SCHPRTDY/SCHPRTTO *        
006000*        |            |     | as a parameter (SCH-0102)          *        
006100*----------------------------------------------------------------*        
006200*                                                                         
006300* Program description                                                     
006400* --------------------                                                    
006500* Nightly batch run of the task scheduling subsystem.  Reads the          
006600* user configuration and the day's task intake, builds the                
006700* priority queue, archives past-due tasks, walks the calendar             
006800* forward allocating task hours into day buckets (the one-day             
006900* assignment module SCHCMP0M), prints the schedule report day             
007000* blocks and totals (SCHPRTDY/SCHPRTTO), writes the card archive          
007100* (SCHEXP0M) and logs every step (SCHLOG0M).                              
007200*                                                                         
007300*****************************************************************         
007400                                                                          
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SPECIAL-NAMES.                                                           
007800     UPSI-0 ON STATUS IS SHOW-VERSION                                     
007900     CLASS ALPHNUM IS "0123456789"                                        
008000                      "abcdefghijklmnopqrstuvwxyz"                        
008100                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
008200                      " .,;-_!#$%&/=*+".                                  
008300                                                                          
008400 INPUT-OUTPUT SECTION.                                                    
008500 FILE-CONTROL.                                                            
008600     SELECT CFG-FILE   ASSIGN TO "CFGFILE"                                
008700            ORGANIZATION IS LINE SEQUENTIAL                               
008800            FILE STATUS IS FILE-STATUS.                                   
008900     SELECT TASK-FILE  ASSIGN TO "TASKFILE"                               
009000            ORGANIZATION IS LINE SEQUENTIAL                               
009100            FILE STATUS IS FILE-STATUS.                                   
009200                                                                          
009300 DATA DIVISION.                                                           
009400 FILE SECTION.                                                            
009500 FD  CFG-FILE                                                             
009600     LABEL RECORDS ARE STANDARD.                                          
009700     COPY    SCHCFGC OF "=SCHLIB".                                        
009800                                                                          
009900 FD  TASK-FILE                                                            
010000     LABEL RECORDS ARE STANDARD                                           
010100     RECORD CONTAINS 80 CHARACTERS.                                       
010200 01          TASK-FILE-REC        PIC X(80).                              
010300                                                                          
010400 WORKING-STORAGE SECTION.                                                 
010500*----------------------------------------------------------------*        
010600* Comp-Felder: prefix Cn with n = number of digits                        
010700*----------------------------------------------------------------*        
010800 01          COMP-FELDER.                                                 
010900     05      C4-DAY-ID           PIC S9(04) COMP VALUE ZERO.              
011000     05      C4-WEEKDAY-IDX      PIC S9(04) COMP VALUE ZERO.              
011100     05      C4-ERROR-COUNT      PIC S9(04) COMP VALUE ZERO.              
011200     05      C4-I1               PIC S9(04) COMP.                         
011300     05      C4-I2               PIC S9(04) COMP.                         
011400     05      C4-DAYCOUNT-TODO    PIC S9(04) COMP.                         
011500     05      C4-TOTAL-SUBTASKS   PIC S9(04) COMP VALUE ZERO.              
011600     05      C4-ISO-DOW          PIC S9(04) COMP VALUE ZERO.              
011700*--------------------------> live count of PENDING entries left -         
011800*                             SCH-TASK-QUEUE-COUNT only ever grows        
011900*                             so it cannot be tested for an empty         
012000*                             queue (SCH-0088)                            
012100     05      C4-PENDING-COUNT    PIC S9(04) COMP VALUE ZERO.              
012200                                                                          
012300*----------------------------------------------------------------*        
012400* Display-Felder: prefix D                                                
012500*----------------------------------------------------------------*        
012600 01          DISPLAY-FELDER.                                              
012700     05      D-NUM3              PIC  9(03).                              
012800     05      D-NUM4              PIC -9(04).                              
012900     05      D-HOURS             PIC -9(03).9.                            
013000                                                                          
013100*----------------------------------------------------------------*        
013200* Fields with constant content: prefix K                                  
013300*----------------------------------------------------------------*        
013400 01          KONSTANTE-FELDER.                                            
013500     05      K-MODUL             PIC X(08)   VALUE "SCHDRV0O".            
013600     05      K-RUN-BEGIN         PIC X(04)   VALUE "RUNB".                
013700     05      K-RUN-END           PIC X(04)   VALUE "RUNE".                
013800     05      K-CFG-READ          PIC X(04)   VALUE "CFGR".                
013900     05      K-DAY-ALLOC         PIC X(04)   VALUE "DAYA".                
014000     05      K-EXP-WRITE         PIC X(04)   VALUE "EXPW".                
014100                                                                          
014200*----------------------------------------------------------------*        
014300* Conditional-Felder                                                      
014400*----------------------------------------------------------------*        
014500 01          SCHALTER.                                                    
014600     05      FILE-STATUS         PIC X(02).                               
014700          88 FILE-OK                         VALUE "00".                  
014800          88 FILE-NOK                        VALUE "01" THRU "99".        
014900     05      REC-STAT REDEFINES  FILE-STATUS.                             
015000        10   FILE-STATUS1        PIC X.                                   
015100          88 FILE-EOF                        VALUE "1".                   
015200        10                       PIC X.                                   
015300                                                                          
015400     05      PRG-STATUS          PIC 9       VALUE ZERO.                  
015500          88 PRG-OK                          VALUE ZERO.                  
015600          88 PRG-ABBRUCH                     VALUE 9.                     
015700                                                                          
015800*----------------------------------------------------------------*        
015900* further work fields                                                     
016000*----------------------------------------------------------------*        
016100 01          WORK-FELDER.                                                 
016200     05      W-TASK-IDX-NEXT     PIC  9(05) VALUE ZERO.                   
016300     05      W-DAY-IDX-NEXT      PIC  9(05) VALUE ZERO.                   
016400     05      W-HEAD-FOUND        PIC  X     VALUE "N".                    
016500          88 HEAD-WAS-FOUND                 VALUE "Y".                    
016600     05      W-BEST-IDX          PIC S9(04) COMP.                         
016700 01          ZEILE               PIC X(80) VALUE SPACES.                  
016800                                                                          
016900*----------------------------------------------------------------*        
017000* Run-context (date/time at run start) - replaces the SSF shop's          
017100* TAL-TIME block, which came from an ENTER TAL routine we no              
017200* longer call                                                             
017300*----------------------------------------------------------------*        
017400     COPY    SCHRUNC OF "=SCHLIB".                                        
017500                                                                          
017600*----------------------------------------------------------------*        
017700* ACCEPT work areas (2-digit-year windowing added under Y2K-014)          
017800*----------------------------------------------------------------*        
017900 01          W-ACCEPT-DATE       PIC  9(06).                              
018000 01          W-ACCEPT-DATE-X REDEFINES W-ACCEPT-DATE.                     
018100     05      W-ACCEPT-YY         PIC  9(02).                              
018200     05      W-ACCEPT-MM         PIC  9(02).                              
018300     05      W-ACCEPT-DD         PIC  9(02).                              
018400 01          W-ACCEPT-TIME       PIC  9(08).                              
018500 01          W-ACCEPT-TIME-X REDEFINES W-ACCEPT-TIME.                     
018600     05      W-ACCEPT-HH         PIC  9(02).                              
018700     05      W-ACCEPT-MI         PIC  9(02).                              
018800     05      W-ACCEPT-SS         PIC  9(02).                              
018900     05      W-ACCEPT-HS         PIC  9(02).                              
019000                                                                          
019100*----------------------------------------------------------------*        
019200* Leap-year test table for U200-ADD-ONE-DAY                               
019300*----------------------------------------------------------------*        
019400 01          TAB-MONTH-DAYS-VALS.                                         
019500     05      FILLER              PIC 9(02) VALUE 31.                      
019600     05      FILLER              PIC 9(02) VALUE 28.                      
019700     05      FILLER              PIC 9(02) VALUE 31.                      
019800     05      FILLER              PIC 9(02) VALUE 30.                      
019900     05      FILLER              PIC 9(02) VALUE 31.                      
020000     05      FILLER              PIC 9(02) VALUE 30.                      
020100     05      FILLER              PIC 9(02) VALUE 31.                      
020200     05      FILLER              PIC 9(02) VALUE 31.                      
020300     05      FILLER              PIC 9(02) VALUE 30.                      
020400     05      FILLER              PIC 9(02) VALUE 31.                      
020500     05      FILLER              PIC 9(02) VALUE 30.                      
020600     05      FILLER              PIC 9(02) VALUE 31.                      
020700 01          TAB-MONTH-DAYS REDEFINES TAB-MONTH-DAYS-VALS.                
020800     05      TAB-MONTH-DAY OCCURS 12 TIMES PIC 9(02).                     
020900 01          W-LEAP-REMAINDER    PIC S9(04) COMP.                         
021000 01          W-LEAP-REM100       PIC S9(04) COMP.                         
021100 01          W-LEAP-REM400       PIC S9(04) COMP.                         
021200 01          W-DAYS-IN-MONTH     PIC  9(02).                              
021300                                                                          
021400*----------------------------------------------------------------*        
021500* Parameters for sub-module calls - COPY modules                          
021600*----------------------------------------------------------------*        
021700     COPY    SCHQTBC OF "=SCHLIB".                                        
021800     COPY    SCHDAYC OF "=SCHLIB".                                        
021900     COPY    SCHMSGC OF "=SCHLIB".                                        
022000     COPY    SCHCRDC OF "=SCHLIB".                                        
022100                                                                          
022200*----------------------------------------------------------------*        
022300* Schedule output - one calendar day record per allocation cycle.         
022400* The report (SCHPRT0M) and the driver share this single buffer;          
022500* the driver prints it a day at a time rather than holding the            
022600* whole multi-day schedule in storage.                                    
022700*----------------------------------------------------------------*        
022800 01          SCH-RPT-TOTALS.                                              
022900     05      RPT-DAY-COUNT       PIC  9(03) COMP VALUE ZERO.              
023000     05      RPT-SUBTASK-COUNT   PIC  9(04) COMP VALUE ZERO.              
023100     05      RPT-HOURS-FILLED    PIC S9(05)V9 VALUE ZERO.                 
023200                                                                          
023300*----------------------------------------------------------------*        
023400* SCHPRTDY and SCHPRTTO no longer share one load module's working         
023500* storage to track whether SCHEDRPT is open - the driver now owns         
023600* the flag and passes it to whichever of the two it calls                 
023700* (req. SCH-0102)                                                         
023800*----------------------------------------------------------------*        
023900 01          SCH-RPT-OPEN-FLAG   PIC  X       VALUE "N".                  
024000     88      SCH-RPT-IS-OPEN                  VALUE "Y".                  
024100     88      SCH-RPT-NOT-OPEN                 VALUE "N".                  
024200                                                                          
024300 PROCEDURE DIVISION.                                                      
024400                                                                          
024500******************************************************************        
024600* Control                                                                 
024700******************************************************************        
024800 A100-CONTROL.                                                            
024900     IF  SHOW-VERSION                                                     
025000         DISPLAY K-MODUL " VERSION C.05.00 - SEE HEADER FOR "             
025100                 "COMPILE DATE"                                           
025200         STOP RUN                                                         
025300     END-IF                                                               
025400                                                                          
025500     PERFORM B000-INITIALIZE THRU B000-EXIT                               
025600                                                                          
025700     IF  PRG-ABBRUCH                                                      
025800         CONTINUE                                                         
025900     ELSE                                                                 
026000         PERFORM B100-PROCESS THRU B100-EXIT                              
026100     END-IF                                                               
026200                                                                          
026300     PERFORM B090-TERMINATE THRU B090-EXIT                                
026400     STOP RUN                                                             
026500     .                                                                    
026600 A100-EXIT.                                                               
026700     EXIT.                                                                
026800                                                                          
026900******************************************************************        
027000* Initialize - open files, load config and task queue, capture            
027100* the run date/time, reset hours-remaining and counters                   
027200******************************************************************        
027300 B000-INITIALIZE.                                                         
027400     PERFORM C000-INIT-FIELDS THRU C000-EXIT                              
027500     PERFORM C050-INIT-RUN-CONTEXT THRU C050-EXIT                         
027600                                                                          
027700     MOVE K-MODUL        TO GEN-EVENT-PROGRAM                             
027800     MOVE K-RUN-BEGIN    TO GEN-EVENT-CODE                                
027900     MOVE "SCHEDULE BUILD STARTED"  TO GEN-EVENT-TEXT                     
028000     MOVE ZERO           TO GEN-EVENT-RC                                  
028100     CALL "SCHLOG0M" USING GEN-EVENT                                      
028200                                                                          
028300     OPEN INPUT CFG-FILE                                                  
028400     IF  FILE-NOK                                                         
028500         PERFORM C100-SUPPLY-DEFAULT-CONFIG THRU C100-EXIT                
028600     ELSE                                                                 
028700         READ CFG-FILE                                                    
028800             AT END PERFORM C100-SUPPLY-DEFAULT-CONFIG                    
028900                     THRU C100-EXIT                                       
029000         END-READ                                                         
029100         CLOSE CFG-FILE                                                   
029200         MOVE K-MODUL     TO GEN-EVENT-PROGRAM                            
029300         MOVE K-CFG-READ  TO GEN-EVENT-CODE                               
029400         MOVE "CONFIGURATION FILE READ"   TO GEN-EVENT-TEXT               
029500         MOVE ZERO        TO GEN-EVENT-RC                                 
029600         CALL "SCHLOG0M" USING GEN-EVENT                                  
029700     END-IF                                                               
029800                                                                          
029900     PERFORM C200-LOAD-TASK-QUEUE THRU C200-EXIT                          
030000     PERFORM C300-RESET-HOURS THRU C300-EXIT                              
030100     .                                                                    
030200 B000-EXIT.                                                               
030300     EXIT.                                                                
030400                                                                          
030500******************************************************************        
030600* Process - archive past-due, then the day loop                           
030700******************************************************************        
030800 B100-PROCESS.                                                            
030900     PERFORM D200-ARCHIVE-PASTDUE THRU D200-EXIT                          
031000                                                                          
031100     MOVE RUN-DAY-OF-WEEK  TO C4-WEEKDAY-IDX                              
031200     MOVE ZERO             TO C4-DAY-ID                                   
031300     MOVE ZERO             TO C4-ERROR-COUNT                              
031400                                                                          
031500     PERFORM S050-COUNT-PENDING THRU S050-EXIT                            
031600                                                                          
031700     PERFORM D300-BUILD-ONE-DAY THRU D300-EXIT                            
031800         UNTIL C4-PENDING-COUNT = ZERO                                    
031900            OR C4-DAY-ID NOT LESS THAN CFG-MAX-DAYS                       
032000     .                                                                    
032100 B100-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400******************************************************************        
032500* Terminate - print totals, close up, log the finish                      
032600******************************************************************        
032700 B090-TERMINATE.                                                          
032800*--------------------------> GEN-EVENT-RC doubles as the error            
032900*                             count on this one call (SCH-0071)           
033000     MOVE C4-ERROR-COUNT TO GEN-EVENT-RC                                  
033100     CALL "SCHPRTTO" USING GEN-EVENT SCH-RPT-TOTALS                       
033200                           SCH-RPT-OPEN-FLAG                              
033300                                                                          
033400     PERFORM D250-BUILD-EXPORT-CARD THRU D250-EXIT                        
033500                                                                          
033600     MOVE K-MODUL       TO GEN-EVENT-PROGRAM                              
033700     MOVE K-EXP-WRITE   TO GEN-EVENT-CODE                                 
033800     MOVE "ARCHIVE CARD EXPORTED"    TO GEN-EVENT-TEXT                    
033900     MOVE ZERO          TO GEN-EVENT-RC                                   
034000     CALL "SCHEXP0M" USING GEN-EVENT SCH-CARD-REC                         
034100                           SCH-TASK-QUEUE                                 
034200     CALL "SCHLOG0M" USING GEN-EVENT                                      
034300                                                                          
034400     MOVE K-MODUL       TO GEN-EVENT-PROGRAM                              
034500     MOVE K-RUN-END     TO GEN-EVENT-CODE                                 
034600     MOVE "SCHEDULE BUILD FINISHED"   TO GEN-EVENT-TEXT                   
034700     MOVE C4-ERROR-COUNT TO GEN-EVENT-RC                                  
034800     CALL "SCHLOG0M" USING GEN-EVENT                                      
034900     .                                                                    
035000 B090-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300******************************************************************        
035400* Build the one export card that carries every non-removed task           
035500* still known to the queue (pending, complete or archived) so the         
035600* nightly archive has a full record of the run - request SCH-0041         
035700******************************************************************        
035800 D250-BUILD-EXPORT-CARD.                                                  
035900     MOVE 1                TO CARD-ID                                     
036000     MOVE "SCHEDULED TASKS" TO CARD-TITLE                                 
036100     MOVE ZERO              TO CARD-TASK-COUNT                            
036200                                                                          
036300     PERFORM D260-ADD-ONE-CARD-TASK THRU D260-EXIT                        
036400             VARYING C4-I1 FROM 1 BY 1                                    
036500             UNTIL C4-I1 > SCH-TASK-QUEUE-COUNT                           
036600             OR CARD-TASK-COUNT NOT LESS THAN 50                          
036700     .                                                                    
036800 D250-EXIT.                                                               
036900     EXIT.                                                                
037000                                                                          
037100 D260-ADD-ONE-CARD-TASK.                                                  
037200     IF  TQ-REMOVED (C4-I1)                                               
037300         GO TO D260-EXIT                                                  
037400     END-IF                                                               
037500                                                                          
037600     ADD 1 TO CARD-TASK-COUNT                                             
037700     MOVE TQ-TASK-ID (C4-I1)  TO CARD-TASK-IDS (CARD-TASK-COUNT)          
037800     .                                                                    
037900 D260-EXIT.                                                               
038000     EXIT.                                                                
038100                                                                          
038200******************************************************************        
038300* Initialize working fields                                               
038400******************************************************************        
038500 C000-INIT-FIELDS.                                                        
038600     MOVE SPACES   TO ZEILE                                               
038700     MOVE ZERO     TO SCH-TASK-QUEUE-COUNT                                
038800     MOVE ZERO     TO RPT-DAY-COUNT                                       
038900     MOVE ZERO     TO RPT-SUBTASK-COUNT                                   
039000     MOVE ZERO     TO RPT-HOURS-FILLED                                    
039100     SET PRG-OK    TO TRUE                                                
039200     .                                                                    
039300 C000-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600******************************************************************        
039700* Capture run date/day-of-week/time.  ACCEPT FROM DATE still hands        
039800* back a 2-digit year (unchanged since the compiler does not offer        
039900* a 4-digit form on this system) so the century is windowed here -        
040000* request Y2K-014.  ACCEPT FROM DAY-OF-WEEK returns 1=Monday              
040100* through 7=Sunday (ISO 8601); the scheduling department's week           
040200* starts on Sunday, so it is remapped to 1=Sunday ... 7=Saturday.         
040300******************************************************************        
040400 C050-INIT-RUN-CONTEXT.                                                   
040500     ACCEPT W-ACCEPT-DATE FROM DATE                                       
040600     IF  W-ACCEPT-YY < 50                                                 
040700         COMPUTE RUN-CCYY = 2000 + W-ACCEPT-YY                            
040800     ELSE                                                                 
040900         COMPUTE RUN-CCYY = 1900 + W-ACCEPT-YY                            
041000     END-IF                                                               
041100     MOVE W-ACCEPT-MM  TO RUN-MM                                          
041200     MOVE W-ACCEPT-DD  TO RUN-DD                                          
041300                                                                          
041400     ACCEPT C4-ISO-DOW FROM DAY-OF-WEEK                                   
041500     IF  C4-ISO-DOW = 7                                                   
041600         MOVE 1 TO RUN-DAY-OF-WEEK                                        
041700     ELSE                                                                 
041800         COMPUTE RUN-DAY-OF-WEEK = C4-ISO-DOW + 1                         
041900     END-IF                                                               
042000                                                                          
042100     ACCEPT W-ACCEPT-TIME FROM TIME                                       
042200     MOVE W-ACCEPT-HH  TO RUN-HOUR                                        
042300     MOVE W-ACCEPT-MI  TO RUN-MINUTE                                      
042400     .                                                                    
042500 C050-EXIT.                                                               
042600     EXIT.                                                                
042700                                                                          
042800******************************************************************        
042900* Supply the shop's default configuration when the CONFIG file            
043000* is missing or empty                                                     
043100******************************************************************        
043200 C100-SUPPLY-DEFAULT-CONFIG.                                              
043300     CALL "SCHCFG0M" USING SCH-CONFIG-REC                                 
043400     .                                                                    
043500 C100-EXIT.                                                               
043600     EXIT.                                                                
043700                                                                          
043800******************************************************************        
043900* Load the task intake file into the priority queue, one line at          
044000* a time, via SCHTSK0M                                                    
044100******************************************************************        
044200 C200-LOAD-TASK-QUEUE.                                                    
044300     OPEN INPUT TASK-FILE                                                 
044400     IF  FILE-NOK                                                         
044500         GO TO C200-EXIT                                                  
044600     END-IF                                                               
044700                                                                          
044800     READ TASK-FILE                                                       
044900         AT END SET FILE-EOF TO TRUE                                      
045000     END-READ                                                             
045100                                                                          
045200     PERFORM C210-LOAD-ONE-TASK THRU C210-EXIT                            
045300         UNTIL FILE-EOF                                                   
045400                                                                          
045500     CLOSE TASK-FILE                                                      
045600     .                                                                    
045700 C200-EXIT.                                                               
045800     EXIT.                                                                
045900                                                                          
046000 C210-LOAD-ONE-TASK.                                                      
046100     CALL "SCHTSK0M" USING GEN-EVENT TASK-FILE-REC                        
046200                           SCH-TASK-QUEUE SCH-RUN-CTX                     
046300     MOVE K-MODUL    TO GEN-EVENT-PROGRAM                                 
046400     MOVE "TSKA"     TO GEN-EVENT-CODE                                    
046500     CALL "SCHLOG0M" USING GEN-EVENT                                      
046600                                                                          
046700     READ TASK-FILE                                                       
046800         AT END SET FILE-EOF TO TRUE                                      
046900     END-READ                                                             
047000     .                                                                    
047100 C210-EXIT.                                                               
047200     EXIT.                                                                
047300                                                                          
047400******************************************************************        
047500* Reset - restore HOURS-REMAINING for every pending task                  
047600******************************************************************        
047700 C300-RESET-HOURS.                                                        
047800     PERFORM C310-RESET-ONE-TASK THRU C310-EXIT                           
047900         VARYING TQ-IDX FROM 1 BY 1                                       
048000         UNTIL TQ-IDX > SCH-TASK-QUEUE-COUNT                              
048100     .                                                                    
048200 C300-EXIT.                                                               
048300     EXIT.                                                                
048400                                                                          
048500 C310-RESET-ONE-TASK.                                                     
048600     IF  TQ-PENDING (TQ-IDX)                                              
048700         MOVE TQ-TOTAL-HOURS (TQ-IDX)                                     
048800              TO TQ-HOURS-REMAINING (TQ-IDX)                              
048900     END-IF                                                               
049000     .                                                                    
049100 C310-EXIT.                                                               
049200     EXIT.                                                                
049300                                                                          
049400******************************************************************        
049500* Archive past-due - pop the queue head while it is overdue and           
049600* not simply "today" seen across midnight (day-of-month differs)          
049700******************************************************************        
049800 D200-ARCHIVE-PASTDUE.                                                    
049900     PERFORM S100-FIND-QUEUE-HEAD THRU S100-EXIT                          
050000                                                                          
050100     PERFORM D210-ARCHIVE-IF-OVERDUE THRU D210-EXIT                       
050200         UNTIL NOT HEAD-WAS-FOUND                                         
050300     .                                                                    
050400 D200-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700 D210-ARCHIVE-IF-OVERDUE.                                                 
050800     IF  NOT HEAD-WAS-FOUND                                               
050900         GO TO D210-EXIT                                                  
051000     END-IF                                                               
051100                                                                          
051200     IF  TQ-DUE-DATE (W-BEST-IDX) < RUN-DATE                              
051300     AND TQ-DUE-DD (W-BEST-IDX) NOT = RUN-DD                              
051400         SET TQ-ARCHIVED (W-BEST-IDX) TO TRUE                             
051500         PERFORM S100-FIND-QUEUE-HEAD THRU S100-EXIT                      
051600     ELSE                                                                 
051700         MOVE "N" TO W-HEAD-FOUND                                         
051800     END-IF                                                               
051900     .                                                                    
052000 D210-EXIT.                                                               
052100     EXIT.                                                                
052200                                                                          
052300******************************************************************        
052400* Build one calendar day - create the day record, run the                 
052500* day-assignment module, print it, advance the calendar                   
052600******************************************************************        
052700 D300-BUILD-ONE-DAY.                                                      
052800     MOVE C4-DAY-ID        TO DAY-ID                                      
052900     MOVE RUN-DATE         TO DAY-DATE                                    
053000     PERFORM U100-ADD-N-DAYS THRU U100-EXIT                               
053100                                                                          
053200     IF  C4-WEEKDAY-IDX > 7                                               
053300         MOVE 1 TO C4-WEEKDAY-IDX                                         
053400     END-IF                                                               
053500     MOVE CFG-WEEK-HOURS (C4-WEEKDAY-IDX)  TO DAY-CAPACITY                
053600     MOVE ZERO             TO DAY-HOURS-FILLED                            
053700     MOVE ZERO             TO DAY-SUBTASK-COUNT                           
053800                                                                          
053900     CALL "SCHCMP0M" USING GEN-EVENT SCH-DAY-REC                          
054000                           SCH-TASK-QUEUE SCH-CONFIG-REC                  
054100                           SCH-RUN-CTX C4-ERROR-COUNT                     
054200                                                                          
054300     MOVE K-MODUL       TO GEN-EVENT-PROGRAM                              
054400     MOVE K-DAY-ALLOC   TO GEN-EVENT-CODE                                 
054500     MOVE "DAY ALLOCATED"   TO GEN-EVENT-TEXT                             
054600     MOVE ZERO          TO GEN-EVENT-RC                                   
054700     CALL "SCHLOG0M" USING GEN-EVENT                                      
054800                                                                          
054900     CALL "SCHPRTDY" USING GEN-EVENT SCH-DAY-REC                          
055000                           SCH-RPT-OPEN-FLAG                              
055100                                                                          
055200     ADD 1 TO RPT-DAY-COUNT                                               
055300     ADD DAY-SUBTASK-COUNT TO RPT-SUBTASK-COUNT                           
055400     ADD DAY-HOURS-FILLED  TO RPT-HOURS-FILLED                            
055500                                                                          
055600     ADD 1 TO C4-DAY-ID                                                   
055700     ADD 1 TO C4-WEEKDAY-IDX                                              
055800     IF  C4-WEEKDAY-IDX > 7                                               
055900         MOVE 1 TO C4-WEEKDAY-IDX                                         
056000     END-IF                                                               
056100                                                                          
056200*--------------------------> SCHCMP0M may have changed a task's           
056300*                             status flag on this call - recount          
056400*                             before the loop condition is tested         
056500*                             again (SCH-0088)                            
056600     PERFORM S050-COUNT-PENDING THRU S050-EXIT                            
056700     .                                                                    
056800 D300-EXIT.                                                               
056900     EXIT.                                                                
057000                                                                          
057100******************************************************************        
057200* Count PENDING entries left in the queue.  SCH-TASK-QUEUE-COUNT          
057300* is a load counter that only ever grows as SCHTSK0M appends              
057400* records - it cannot tell the day loop the queue is empty once           
057500* every task has been archived, completed or removed, so this             
057600* scans TQ-STATUS-FLAG directly for the day loop's exit test              
057700* (request SCH-0088)                                                      
057800******************************************************************        
057900 S050-COUNT-PENDING.                                                      
058000     MOVE ZERO TO C4-PENDING-COUNT                                        
058100                                                                          
058200     PERFORM S060-CHECK-ONE-PENDING THRU S060-EXIT                        
058300         VARYING TQ-IDX FROM 1 BY 1                                       
058400         UNTIL TQ-IDX > SCH-TASK-QUEUE-COUNT                              
058500     .                                                                    
058600 S050-EXIT.                                                               
058700     EXIT.                                                                
058800                                                                          
058900 S060-CHECK-ONE-PENDING.                                                  
059000     IF  TQ-PENDING (TQ-IDX)                                              
059100         ADD 1 TO C4-PENDING-COUNT                                        
059200     END-IF                                                               
059300     .                                                                    
059400 S060-EXIT.                                                               
059500     EXIT.                                                                
059600                                                                          
059700******************************************************************        
059800* Find the priority-queue head: lowest due date, ties broken by           
059900* larger hours-remaining, then by lower task ID - scan of the             
060000* pending entries only (archived/complete entries are skipped)            
060100******************************************************************        
060200 S100-FIND-QUEUE-HEAD.                                                    
060300     MOVE "N" TO W-HEAD-FOUND                                             
060400     MOVE ZERO TO W-BEST-IDX                                              
060500                                                                          
060600     PERFORM S110-CONSIDER-ONE-ENTRY THRU S110-EXIT                       
060700         VARYING TQ-IDX FROM 1 BY 1                                       
060800         UNTIL TQ-IDX > SCH-TASK-QUEUE-COUNT                              
060900     .                                                                    
061000 S100-EXIT.                                                               
061100     EXIT.                                                                
061200                                                                          
061300 S110-CONSIDER-ONE-ENTRY.                                                 
061400     IF  NOT TQ-PENDING (TQ-IDX)                                          
061500         GO TO S110-EXIT                                                  
061600     END-IF                                                               
061700                                                                          
061800     IF  NOT HEAD-WAS-FOUND                                               
061900         MOVE TQ-IDX TO W-BEST-IDX                                        
062000         MOVE "Y"    TO W-HEAD-FOUND                                      
062100         GO TO S110-EXIT                                                  
062200     END-IF                                                               
062300                                                                          
062400     IF  TQ-DUE-DATE (TQ-IDX) < TQ-DUE-DATE (W-BEST-IDX)                  
062500         MOVE TQ-IDX TO W-BEST-IDX                                        
062600     ELSE                                                                 
062700     IF  TQ-DUE-DATE (TQ-IDX) = TQ-DUE-DATE (W-BEST-IDX)                  
062800     AND TQ-HOURS-REMAINING (TQ-IDX) >                                    
062900         TQ-HOURS-REMAINING (W-BEST-IDX)                                  
063000         MOVE TQ-IDX TO W-BEST-IDX                                        
063100     ELSE                                                                 
063200     IF  TQ-DUE-DATE (TQ-IDX) = TQ-DUE-DATE (W-BEST-IDX)                  
063300     AND TQ-HOURS-REMAINING (TQ-IDX) =                                    
063400         TQ-HOURS-REMAINING (W-BEST-IDX)                                  
063500     AND TQ-TASK-ID (TQ-IDX) < TQ-TASK-ID (W-BEST-IDX)                    
063600         MOVE TQ-IDX TO W-BEST-IDX                                        
063700     END-IF                                                               
063800     END-IF                                                               
063900     END-IF                                                               
064000     .                                                                    
064100 S110-EXIT.                                                               
064200     EXIT.                                                                
064300                                                                          
064400******************************************************************        
064500* Add C4-DAY-ID days to RUN-DATE, giving DAY-DATE for this cycle          
064600* of the day loop (DAY-DATE already holds RUN-DATE on entry)              
064700******************************************************************        
064800 U100-ADD-N-DAYS.                                                         
064900     MOVE C4-DAY-ID TO C4-DAYCOUNT-TODO                                   
065000     PERFORM U200-ADD-ONE-DAY THRU U200-EXIT                              
065100         C4-DAYCOUNT-TODO TIMES                                           
065200     .                                                                    
065300 U100-EXIT.                                                               
065400     EXIT.                                                                
065500                                                                          
065600******************************************************************        
065700* Add one calendar day to DAY-DATE-X, cascading month and year.           
065800* Leap-year test corrected under Y2K-014 to use the div-by-400            
065900* rule (year 2000 is a leap year; 1900 and 2100 would not be).            
066000******************************************************************        
066100 U200-ADD-ONE-DAY.                                                        
066200     MOVE TAB-MONTH-DAY (DAY-MM) TO W-DAYS-IN-MONTH                       
066300     IF  DAY-MM = 2                                                       
066400         DIVIDE DAY-CCYY BY 4   GIVING C4-I2                              
066500             REMAINDER W-LEAP-REMAINDER                                   
066600         DIVIDE DAY-CCYY BY 100 GIVING C4-I2                              
066700             REMAINDER W-LEAP-REM100                                      
066800         DIVIDE DAY-CCYY BY 400 GIVING C4-I2                              
066900             REMAINDER W-LEAP-REM400                                      
067000         IF  W-LEAP-REMAINDER = ZERO                                      
067100         AND (W-LEAP-REM100 NOT = ZERO OR W-LEAP-REM400 = ZERO)           
067200             MOVE 29 TO W-DAYS-IN-MONTH                                   
067300         END-IF                                                           
067400     END-IF                                                               
067500                                                                          
067600     ADD 1 TO DAY-DD                                                      
067700     IF  DAY-DD > W-DAYS-IN-MONTH                                         
067800         MOVE 1 TO DAY-DD                                                 
067900         ADD 1 TO DAY-MM                                                  
068000         IF  DAY-MM > 12                                                  
068100             MOVE 1 TO DAY-MM                                             
068200             ADD 1 TO DAY-CCYY                                            
068300         END-IF                                                           
068400     END-IF                                                               
068500     .                                                                    
068600 U200-EXIT.                                                               
068700     EXIT.                                                                
