000100*----------------------------------------------------------------*        
000200* SCHQTBC  --  In-memory task queue (priority-ordered pending             
000300*              task table), shared by SCHDRV0O/SCHCMP0M/SCHTSK0M          
000400*----------------------------------------------------------------*        
000500* Last changed     :: 1985-10-29                                          
000600* Last version     :: A.02.00                                             
000700*                                                                         
000800* Change history                                                          
000900*----------------------------------------------------------------*        
001000* Vers.  | Date       | by  | Comment                            *        
001100*--------|------------|-----|------------------------------------*        
001200* A.00.00| 1985-06-20 | RDM | Initial layout                      SCH0010 
001300* A.01.00| 1985-09-05 | RDM | TQ-STATUS-FLAG added so archived andSCH0027 
001400*        |            |     | completed tasks stay in one table   SCH0027 
001500* A.02.00| 1985-10-29 | JKW | TQ-REMOVED status added (req.       SCH0036 
001600*        |            |     | SCH-0036, task removal)             SCH0036 
001700*----------------------------------------------------------------*        
001800*                                                                         
001900* Table capacity of 200 pending tasks matches the scheduling              
002000* department's stated ceiling for one user's active backlog.              
002100* Priority order (ascending due date, ties by larger hours-               
002200* remaining, then by lower ID) is maintained by SCHDRV0O each             
002300* time the queue head is needed - the table itself is unordered           
002400* storage, not a sorted array.                                            
002500*                                                                         
002600*----------------------------------------------------------------*        
002700 01          SCH-TASK-QUEUE.                                              
002800     05      SCH-TASK-QUEUE-COUNT     PIC  9(03) COMP.                    
002900     05      SCH-TASK-QTAB            OCCURS 200 TIMES                    
003000                                       INDEXED BY TQ-IDX.                 
003100        10   TQ-TASK-ID               PIC  9(05).                         
003200        10   TQ-TASK-NAME             PIC  X(20).                         
003300        10   TQ-TOTAL-HOURS           PIC S9(03)V9.                       
003400        10   TQ-HOURS-REMAINING       PIC S9(03)V9.                       
003500        10   TQ-DUE-OFFSET            PIC  9(03).                         
003600        10   TQ-DUE-DATE              PIC  9(08).                         
003700        10   TQ-DUE-DATE-X REDEFINES TQ-DUE-DATE.                         
003800             15 TQ-DUE-CCYY           PIC  9(04).                         
003900             15 TQ-DUE-MM             PIC  9(02).                         
004000             15 TQ-DUE-DD             PIC  9(02).                         
004100        10   TQ-CHECKLIST-ID          PIC  9(05).                         
004200        10   TQ-STATUS-FLAG           PIC  X.                             
004300             88 TQ-PENDING                        VALUE "P".              
004400             88 TQ-ARCHIVED                        VALUE "A".             
004500             88 TQ-COMPLETE                        VALUE "C".             
004600             88 TQ-REMOVED                         VALUE "R".             
004700     05      FILLER                   PIC  X(08).                         
