000100*----------------------------------------------------------------*        
000200* SCHDAYC  --  Day record of the generated schedule, with the             
000300*              subtask allocations beneath it (max. 20)                   
000400*----------------------------------------------------------------*        
000500* Last changed     :: 1986-02-19                                          
000600* Last version     :: A.01.01                                             
000700*                                                                         
000800* Change history                                                          
000900*----------------------------------------------------------------*        
001000* Vers.  | Date       | by  | Comment                            *        
001100*--------|------------|-----|------------------------------------*        
001200* A.00.00| 1985-06-10 | RDM | Initial layout                      SCH0007 
001300* A.01.00| 1985-11-02 | JKW | DAY-HOURS-FILLED widened to S9(3)V9 SCH0038 
001400*        |            |     | (overflow may now exceed capacity)  SCH0038 
001500* A.01.01| 1986-02-19 | RDM | SUB-OVERFLOW-FLAG added             SCH0058 
001600*----------------------------------------------------------------*        
001700*                                                                         
001800* SCH-SUBTASK-TAB is capped at 20 allocations per day (per the            
001900* scheduling department: more than 20 slices in one day has never         
002000* occurred in practice).  DAY-SPARE-HOURS is not stored; it is            
002100* recomputed fresh in SCHCMP0M/SCHPRT0M (difference, floored at           
002200* zero).                                                                  
002300*                                                                         
002400*----------------------------------------------------------------*        
002500 01          SCH-DAY-REC.                                                 
002600     05      DAY-ID                   PIC  9(05).                         
002700     05      DAY-DATE                 PIC  9(08).                         
002800*--------------------------> alternate view of DAY-DATE, for the          
002900*                             weekday wrap-around in SCHDRV0O             
003000     05      DAY-DATE-X REDEFINES DAY-DATE.                               
003100        10   DAY-CCYY                 PIC  9(04).                         
003200        10   DAY-MM                   PIC  9(02).                         
003300        10   DAY-DD                   PIC  9(02).                         
003400     05      DAY-CAPACITY             PIC S9(02)V9.                       
003500     05      DAY-HOURS-FILLED         PIC S9(03)V9.                       
003600     05      DAY-SUBTASK-COUNT        PIC  9(03).                         
003700     05      SCH-SUBTASK-TAB          OCCURS 20 TIMES                     
003800                                       INDEXED BY SUB-IDX.                
003900        10   SUB-TASK-ID              PIC  9(05).                         
004000        10   SUB-TASK-NAME            PIC  X(20).                         
004100        10   SUB-HOURS                PIC S9(03)V9.                       
004200        10   SUB-OVERFLOW-FLAG        PIC  X.                             
004300             88 SUB-IS-OVERFLOW                  VALUE "Y".               
004400             88 SUB-NOT-OVERFLOW                 VALUE "N".               
004500     05      FILLER                   PIC  X(10).                         
