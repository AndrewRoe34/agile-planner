000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHPRTTO.                                                 
001000 AUTHOR.        J K WALSH.                                                
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  09/30/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: A.03.00                                             
001900* Short description:: print schedule-report final totals                  
002000* Request          :: SCH-0014 SCH-0100 SCH-0102 SCH-0106                 
002100* Change history (update version and date above when changed!!!)          
002200*----------------------------------------------------------------*        
002300* Vers.  | Date       | by  | Comment                            *        
002400*--------|------------|-----|------------------------------------*        
002500* A.00.00| 1985-09-30 | JKW | New entry, folded into SCHPRT0M -  *        
002600*        |            |     | totals and Schedule is empty line  *        
002700*        |            |     | (req. SCH-0014)                    *        
002800* A.01.00| 2002-10-03 | RDM | Split out of SCHPRT0M into its own *        
002900*        |            |     | load module - the on-line screens  *        
003000*        |            |     | that drive report listings call a  *        
003100*        |            |     | fixed target per transaction, not a*        
003200*        |            |     | multi-entry module (SCH-0100); no  *        
003300*        |            |     | logic change                       *        
003400* A.02.00| 2002-10-03 | RDM | SCHPRTDY and SCHPRTTO no longer    *        
003500*        |            |     | share one module's working storage *        
003600*        |            |     | to track whether SCHEDRPT is open -*        
003700*        |            |     | the open flag now travels as a     *        
003800*        |            |     | parameter (LINK-RPT-OPEN-FLAG) set *        
003900*        |            |     | by whichever of the two opens the  *        
004000*        |            |     | file first and read by the other   *        
004100*        |            |     | (SCH-0102)                         *        
004200* A.03.00| 2002-10-03 | RDM | Event text now reports whether any *        
004300*        |            |     | errors occurred, instead of always *        
004400*        |            |     | going back blank (SCH-0106)        *        
004500*----------------------------------------------------------------*        
004600*                                                                         
004700* Program description                                                     
004800* --------------------                                                    
004900* Writes the final schedule-report totals line and the error              
005000* count, or Schedule is empty when SCHPRTDY was never called this         
005100* run (LINK-RPT-OPEN-FLAG still N on entry here means the report          
005200* was never opened).  Always the last call of the run, so it              
005300* closes SCHEDRPT before returning.  Was ENTRY SCHPRTTO inside            
005400* SCHPRT0M until the SCH-0100 housekeeping pass gave each on-line         
005500* maintenance transaction its own load module.                            
005600*                                                                         
005700*****************************************************************         
005800                                                                          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     UPSI-0 ON STATUS IS SHOW-VERSION                                     
006300     CLASS ALPHNUM IS "0123456789"                                        
006400                      "abcdefghijklmnopqrstuvwxyz"                        
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006600                      " .,;-_!#$%&/=*+".                                  
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT RPT-FILE   ASSIGN TO "SCHEDRPT"                               
007100            ORGANIZATION IS LINE SEQUENTIAL                               
007200            FILE STATUS IS FILE-STATUS.                                   
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600 FD  RPT-FILE                                                             
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 132 CHARACTERS.                                      
007900 01          RPT-REC                  PIC X(132).                         
008000                                                                          
008100 WORKING-STORAGE SECTION.                                                 
008200*----------------------------------------------------------------*        
008300* Fields with constant content: prefix K                                  
008400*----------------------------------------------------------------*        
008500 01          KONSTANTE-FELDER.                                            
008600     05      K-MODUL             PIC X(08)   VALUE "SCHPRTTO".            
008700     05      K-EMPTY-TXT         PIC X(18)   VALUE                        
008800                                       "Schedule is empty".               
008900                                                                          
009000*----------------------------------------------------------------*        
009100* Conditional-Felder                                                      
009200*----------------------------------------------------------------*        
009300 01          SCHALTER.                                                    
009400     05      FILE-STATUS         PIC X(02).                               
009500          88 FILE-OK                         VALUE "00".                  
009600          88 FILE-NOK                        VALUE "01" THRU "99".        
009700                                                                          
009800*----------------------------------------------------------------*        
009900* Work-Felder                                                             
010000*----------------------------------------------------------------*        
010100 01          WORK-FELDER.                                                 
010200     05      ZEILE               PIC X(132) VALUE SPACES.                 
010300     05      D-HOURS             PIC ZZ9.9.                               
010400     05      D-DAYCNT            PIC ZZ9.                                 
010500     05      D-SUBCNT            PIC ZZZ9.                                
010600     05      D-ERRCNT            PIC ZZ9.                                 
010700                                                                          
010800*----------------------------------------------------------------*        
010900* Event text built here, then flattened through the REDEFINES so          
011000* one MOVE lands it in LINK-EVT-TEXT (req. SCH-0106)                      
011100*----------------------------------------------------------------*        
011200 01          W-MESSAGE-AREAS.                                             
011300     05      W-ERR-TEXT.                                                  
011400         10  W-ERR-CNT           PIC ZZ9.                                 
011500         10  FILLER              PIC X      VALUE SPACE.                  
011600         10  FILLER              PIC X(34)  VALUE                         
011700                 "errors occurred during scheduling.".                    
011800         10  FILLER              PIC X(22).                               
011900     05      W-ERR-TEXT-X REDEFINES W-ERR-TEXT                            
012000                                 PIC X(60).                               
012100     05      W-OK-TEXT.                                                   
012200         10  FILLER              PIC X(34)  VALUE                         
012300                 "Schedule completed without errors.".                    
012400         10  FILLER              PIC X(26).                               
012500     05      W-OK-TEXT-X REDEFINES W-OK-TEXT                              
012600                                 PIC X(60).                               
012700     05      W-EMPTY-EVT-TEXT.                                            
012800         10  FILLER              PIC X(38)  VALUE                         
012900                 "Schedule is empty - no days scheduled.".                
013000         10  FILLER              PIC X(22).                               
013100     05      W-EMPTY-EVT-TEXT-X REDEFINES W-EMPTY-EVT-TEXT                
013200                                 PIC X(60).                               
013300                                                                          
013400 LINKAGE SECTION.                                                         
013500*----------------------------------------------------------------*        
013600* General event record (parameter area for CALL "SCHLOG0M")               
013700*----------------------------------------------------------------*        
013800 01          LINK-GEN-EVENT.                                              
013900     05      LINK-EVT-PROGRAM    PIC  X(08).                              
014000     05      LINK-EVT-CODE       PIC  X(04).                              
014100     05      LINK-EVT-TEXT       PIC  X(60).                              
014200     05      LINK-EVT-RC         PIC S9(04) COMP.                         
014300          88 LINK-EVT-IS-OK                  VALUE ZERO.                  
014400     05      FILLER              PIC  X(04).                              
014500                                                                          
014600*----------------------------------------------------------------*        
014700* Final totals - LINK-EVT-RC doubles as the error count on this           
014800* call, moved there by the driver before the CALL (GEN-EVENT-RC           
014900* is a generic return-code/count field)                                   
015000*----------------------------------------------------------------*        
015100 01          LINK-RPT-TOTALS.                                             
015200     05      LINK-RPT-DAY-COUNT       PIC  9(03) COMP.                    
015300     05      LINK-RPT-SUBTASK-COUNT   PIC  9(04) COMP.                    
015400     05      LINK-RPT-HOURS-FILLED    PIC S9(05)V9.                       
015500                                                                          
015600*----------------------------------------------------------------*        
015700* Shared with SCHPRTDY - Y once either entry has opened SCHEDRPT          
015800* this run (req. SCH-0102)                                                
015900*----------------------------------------------------------------*        
016000 01          LINK-RPT-OPEN-FLAG  PIC  X.                                  
016100     88      LINK-RPT-IS-OPEN                VALUE "Y".                   
016200     88      LINK-RPT-NOT-OPEN               VALUE "N".                   
016300                                                                          
016400******************************************************************        
016500* Final totals, or Schedule is empty when no day block was ever           
016600* printed this run                                                        
016700******************************************************************        
016800 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-RPT-TOTALS                  
016900                          LINK-RPT-OPEN-FLAG.                             
017000                                                                          
017100 T100-PRINT-TOTALS-CONTROL.                                               
017200     IF  LINK-RPT-NOT-OPEN                                                
017300         OPEN OUTPUT RPT-FILE                                             
017400         SET LINK-RPT-IS-OPEN TO TRUE                                     
017500     END-IF                                                               
017600                                                                          
017700     IF  LINK-RPT-DAY-COUNT = ZERO                                        
017800         MOVE SPACES TO ZEILE                                             
017900         STRING K-EMPTY-TXT DELIMITED BY SIZE INTO ZEILE                  
018000         WRITE RPT-REC FROM ZEILE                                         
018100     ELSE                                                                 
018200         PERFORM T200-PRINT-TOTALS-LINE THRU T200-EXIT                    
018300     END-IF                                                               
018400                                                                          
018500     CLOSE RPT-FILE                                                       
018600     SET LINK-RPT-NOT-OPEN TO TRUE                                        
018700                                                                          
018800     IF  LINK-EVT-RC > ZERO                                               
018900         MOVE LINK-EVT-RC TO W-ERR-CNT                                    
019000         MOVE W-ERR-TEXT-X TO LINK-EVT-TEXT                               
019100     ELSE                                                                 
019200         IF  LINK-RPT-DAY-COUNT = ZERO                                    
019300             MOVE W-EMPTY-EVT-TEXT-X TO LINK-EVT-TEXT                     
019400         ELSE                                                             
019500             MOVE W-OK-TEXT-X        TO LINK-EVT-TEXT                     
019600         END-IF                                                           
019700     END-IF                                                               
019800                                                                          
019900     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
020000     EXIT PROGRAM                                                         
020100     .                                                                    
020200 T100-EXIT.                                                               
020300     EXIT.                                                                
020400                                                                          
020500 T200-PRINT-TOTALS-LINE.                                                  
020600     MOVE LINK-RPT-DAY-COUNT      TO D-DAYCNT                             
020700     MOVE LINK-RPT-SUBTASK-COUNT  TO D-SUBCNT                             
020800     MOVE LINK-RPT-HOURS-FILLED   TO D-HOURS                              
020900     MOVE LINK-EVT-RC             TO D-ERRCNT                             
021000                                                                          
021100     MOVE SPACES TO ZEILE                                                 
021200     STRING "DAYS SCHEDULED: " DELIMITED BY SIZE,                         
021300            D-DAYCNT DELIMITED BY SIZE,                                   
021400            "   SUBTASKS: " DELIMITED BY SIZE,                            
021500            D-SUBCNT DELIMITED BY SIZE,                                   
021600            "   HOURS FILLED: " DELIMITED BY SIZE,                        
021700            D-HOURS DELIMITED BY SIZE                                     
021800       INTO ZEILE                                                         
021900     WRITE RPT-REC FROM ZEILE                                             
022000                                                                          
022100     MOVE SPACES TO ZEILE                                                 
022200     STRING "ERROR COUNT: " DELIMITED BY SIZE,                            
022300            D-ERRCNT DELIMITED BY SIZE                                    
022400       INTO ZEILE                                                         
022500     WRITE RPT-REC FROM ZEILE                                             
022600     .                                                                    
022700 T200-EXIT.                                                               
022800     EXIT.                                                                
