000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHCHKOP.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  02/11/86.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: A.02.00                                             
001900* Short description:: checklist create/append/mark/shift/reset            
002000*                     for the calling task                                
002100* Request          :: SCH-0044 SCH-0100 SCH-0101                          
002200* Change history (update version and date above when changed!!!)          
002300*----------------------------------------------------------------*        
002400* Vers.  | Date       | by  | Comment                            *        
002500*--------|------------|-----|------------------------------------*        
002600* A.00.00| 1986-02-11 | RDM | New entry, folded into SCHTSK0M    *        
002700*        |            |     | (req. SCH-0044, checklist tie-in)  *        
002800* A.01.00| 2002-10-03 | RDM | Split out of SCHTSK0M into its own *        
002900*        |            |     | load module - the on-line screens  *        
003000*        |            |     | that drive task maintenance call a *        
003100*        |            |     | fixed target per transaction, not a*        
003200*        |            |     | multi-entry module (SCH-0100); no  *        
003300*        |            |     | logic change                       *        
003400* A.02.00| 2002-10-03 | RDM | CREATE path now takes the calling  *        
003500*        |            |     | task's ID and the task queue,      *        
003600*        |            |     | issues the next sequential CL-ID   *        
003700*        |            |     | and stamps it onto the task's queue*        
003800*        |            |     | entry - previously the ID was never*        
003900*        |            |     | assigned or stored anywhere (audit *        
004000*        |            |     | finding, SCH-0101).  Reject text   *        
004100*        |            |     | now names the task ID instead of a *        
004200*        |            |     | bare return code                   *        
004300*----------------------------------------------------------------*        
004400*                                                                         
004500* Program description                                                     
004600* --------------------                                                    
004700* Five checklist operations share one control paragraph, keyed by         
004800* LINK-CHK-OPCODE.  CREATE is the only one that touches the task          
004900* queue directly: it is rejected when the calling task already            
005000* carries a checklist (TASK-CHECKLIST-ID in SCHTSKC is non-zero),         
005100* otherwise the next sequential CL-ID is issued the same way              
005200* SCHTSK0M issues the next task ID - by scanning the table for the        
005300* highest value in use and adding one.  Was ENTRY SCHCHKOP inside         
005400* SCHTSK0M until the SCH-0100 housekeeping pass gave each on-line         
005500* maintenance transaction its own load module.                            
005600*                                                                         
005700*****************************************************************         
005800                                                                          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     UPSI-0 ON STATUS IS SHOW-VERSION                                     
006300     CLASS ALPHNUM IS "0123456789"                                        
006400                      "abcdefghijklmnopqrstuvwxyz"                        
006500                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
006600                      " .,;-_!#$%&/=*+".                                  
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300                                                                          
007400 WORKING-STORAGE SECTION.                                                 
007500*----------------------------------------------------------------*        
007600* Comp-Felder: prefix Cn with n = number of digits                        
007700*----------------------------------------------------------------*        
007800 01          COMP-FELDER.                                                 
007900     05      C4-I1               PIC S9(04) COMP.                         
008000     05      C4-FOUND-IDX        PIC S9(04) COMP.                         
008100     05      C4-NEW-CL-ID        PIC S9(05) COMP.                         
008200                                                                          
008300*----------------------------------------------------------------*        
008400* Fields with constant content: prefix K                                  
008500*----------------------------------------------------------------*        
008600 01          KONSTANTE-FELDER.                                            
008700     05      K-MODUL             PIC X(08)  VALUE "SCHCHKOP".             
008800                                                                          
008900*----------------------------------------------------------------*        
009000* Conditional-Felder                                                      
009100*----------------------------------------------------------------*        
009200 01          SCHALTER.                                                    
009300     05      W-FOUND-FLAG        PIC  X     VALUE "N".                    
009400          88 TASK-WAS-FOUND                 VALUE "Y".                    
009500                                                                          
009600*----------------------------------------------------------------*        
009700* CREATE reject text built here, then flattened through the               
009800* REDEFINES so one MOVE lands it in LINK-EVT-TEXT (req. SCH-0101)         
009900*----------------------------------------------------------------*        
010000 01          W-MESSAGE-AREAS.                                             
010100     05      W-CHK-NF-TEXT.                                               
010200         10  FILLER              PIC X(18)  VALUE                         
010300                 "No such task - ID".                                     
010400         10  FILLER              PIC X      VALUE SPACE.                  
010500         10  W-CHK-NF-ID         PIC ZZZZ9.                               
010600         10  FILLER              PIC X(36).                               
010700     05      W-CHK-NF-TEXT-X REDEFINES W-CHK-NF-TEXT                      
010800                                 PIC X(60).                               
010900     05      W-CHK-DUP-TEXT.                                              
011000         10  FILLER              PIC X(24)  VALUE                         
011100                 "Task already has a list-".                              
011200         10  W-CHK-DUP-ID        PIC ZZZZ9.                               
011300         10  FILLER              PIC X(31).                               
011400     05      W-CHK-DUP-TEXT-X REDEFINES W-CHK-DUP-TEXT                    
011500                                 PIC X(60).                               
011600                                                                          
011700 LINKAGE SECTION.                                                         
011800 01          LINK-GEN-EVENT.                                              
011900     05      LINK-EVT-PROGRAM    PIC X(08).                               
012000     05      LINK-EVT-CODE       PIC X(04).                               
012100     05      LINK-EVT-TEXT       PIC X(60).                               
012200     05      LINK-EVT-RC         PIC S9(04) COMP.                         
012300     05      FILLER              PIC X(04).                               
012400*----------------------------------------------------------------*        
012500* The checklist being operated on                                         
012600*----------------------------------------------------------------*        
012700 01          LINK-CHKL-REC.                                               
012800     05      LINK-CL-ID               PIC  9(05).                         
012900     05      LINK-CL-TITLE            PIC  X(20).                         
013000     05      LINK-CL-ITEM-COUNT       PIC  9(03).                         
013100     05      LINK-CL-COMPLETED-COUNT  PIC  9(03).                         
013200     05      LINK-CHKL-ITEM-TAB OCCURS 20 TIMES                           
013300                                       INDEXED BY LINK-CHKL-IDX.          
013400        10   LINK-CLI-DESCRIPTION     PIC  X(30).                         
013500        10   LINK-CLI-DONE-FLAG       PIC  X.                             
013600             88 LINK-CLI-IS-DONE                 VALUE "Y".               
013700             88 LINK-CLI-NOT-DONE                VALUE "N".               
013800     05      FILLER                   PIC  X(12).                         
013900 01          LINK-CHK-OPCODE          PIC  9.                             
014000     88      CHKOP-CREATE                        VALUE 1.                 
014100     88      CHKOP-APPEND                        VALUE 2.                 
014200     88      CHKOP-MARK                          VALUE 3.                 
014300     88      CHKOP-SHIFT                         VALUE 4.                 
014400     88      CHKOP-RESET                         VALUE 5.                 
014500 01          LINK-CHK-ITEM-IDX        PIC  9(02) COMP.                    
014600 01          LINK-CHK-ITEM-IDX2       PIC  9(02) COMP.                    
014700 01          LINK-CHK-ITEM-TEXT       PIC  X(30).                         
014800 01          LINK-CHK-DONE-FLAG       PIC  X.                             
014900 01          LINK-CHK-RC              PIC S9(04) COMP.                    
015000*----------------------------------------------------------------*        
015100* The calling task's queue entry - only consulted by CREATE, to           
015200* test/stamp TQ-CHECKLIST-ID and issue the next CL-ID (SCH-0101)          
015300*----------------------------------------------------------------*        
015400 01          LINK-CHK-TASK-ID         PIC  9(05).                         
015500 01          LINK-TASK-QUEUE.                                             
015600     05      LINK-QUEUE-COUNT         PIC  9(03) COMP.                    
015700     05      LINK-QTAB OCCURS 200 TIMES INDEXED BY LINK-TQ-IDX.           
015800        10   LINK-TQ-TASK-ID          PIC  9(05).                         
015900        10   LINK-TQ-TASK-NAME        PIC  X(20).                         
016000        10   LINK-TQ-TOTAL-HOURS      PIC S9(03)V9.                       
016100        10   LINK-TQ-HOURS-REMAINING  PIC S9(03)V9.                       
016200        10   LINK-TQ-DUE-OFFSET       PIC  9(03).                         
016300        10   LINK-TQ-DUE-DATE         PIC  9(08).                         
016400        10   LINK-TQ-DUE-DATE-X REDEFINES LINK-TQ-DUE-DATE.               
016500             15 LINK-TQ-DUE-CCYY      PIC  9(04).                         
016600             15 LINK-TQ-DUE-MM        PIC  9(02).                         
016700             15 LINK-TQ-DUE-DD        PIC  9(02).                         
016800        10   LINK-TQ-CHECKLIST-ID     PIC  9(05).                         
016900        10   LINK-TQ-STATUS-FLAG      PIC  X.                             
017000             88 LINK-TQ-PENDING                  VALUE "P".               
017100             88 LINK-TQ-ARCHIVED                 VALUE "A".               
017200             88 LINK-TQ-COMPLETE                 VALUE "C".               
017300             88 LINK-TQ-REMOVED                  VALUE "R".               
017400     05      FILLER                   PIC  X(08).                         
017500                                                                          
017600******************************************************************        
017700* Checklist create/append/mark/shift/reset (req. SCH-0044)                
017800******************************************************************        
017900 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-CHKL-REC                    
018000                          LINK-CHK-OPCODE LINK-CHK-ITEM-IDX               
018100                          LINK-CHK-ITEM-IDX2 LINK-CHK-ITEM-TEXT           
018200                          LINK-CHK-DONE-FLAG LINK-CHK-RC                  
018300                          LINK-CHK-TASK-ID LINK-TASK-QUEUE.               
018400                                                                          
018500 H100-CHECKLIST-CONTROL.                                                  
018600     MOVE ZERO TO LINK-CHK-RC                                             
018700                                                                          
018800     IF      CHKOP-CREATE                                                 
018900             PERFORM H200-CREATE-LIST THRU H200-EXIT                      
019000     ELSE IF CHKOP-APPEND                                                 
019100             PERFORM H300-APPEND-ITEM THRU H300-EXIT                      
019200     ELSE IF CHKOP-MARK                                                   
019300             PERFORM H400-MARK-ITEM THRU H400-EXIT                        
019400     ELSE IF CHKOP-SHIFT                                                  
019500             PERFORM H500-SHIFT-ITEM THRU H500-EXIT                       
019600     ELSE IF CHKOP-RESET                                                  
019700             PERFORM H600-RESET-LIST THRU H600-EXIT                       
019800     ELSE                                                                 
019900             MOVE 1 TO LINK-CHK-RC                                        
020000             MOVE "Invalid checklist operation code."                     
020100                                 TO LINK-EVT-TEXT                         
020200     END-IF                                                               
020300     END-IF                                                               
020400     END-IF                                                               
020500     END-IF                                                               
020600     END-IF                                                               
020700                                                                          
020800     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
020900     EXIT PROGRAM                                                         
021000     .                                                                    
021100 H100-EXIT.                                                               
021200     EXIT.                                                                
021300                                                                          
021400*--------------------------> create only when the calling task has        
021500*                             no checklist yet; issue the next CL-        
021600*                             ID and stamp it onto the task queue         
021700*                             entry (req. SCH-0101)                       
021800 H200-CREATE-LIST.                                                        
021900     MOVE "N" TO W-FOUND-FLAG                                             
022000     PERFORM H210-LOCATE-TASK THRU H210-EXIT                              
022100         VARYING LINK-TQ-IDX FROM 1 BY 1                                  
022200         UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                             
022300                                                                          
022400     IF  NOT TASK-WAS-FOUND                                               
022500         MOVE 1 TO LINK-CHK-RC                                            
022600         MOVE LINK-CHK-TASK-ID TO W-CHK-NF-ID                             
022700         MOVE W-CHK-NF-TEXT-X  TO LINK-EVT-TEXT                           
022800         GO TO H200-EXIT                                                  
022900     END-IF                                                               
023000                                                                          
023100     IF  LINK-TQ-CHECKLIST-ID (C4-FOUND-IDX) NOT = ZERO                   
023200         MOVE 1 TO LINK-CHK-RC                                            
023300         MOVE LINK-CHK-TASK-ID TO W-CHK-DUP-ID                            
023400         MOVE W-CHK-DUP-TEXT-X TO LINK-EVT-TEXT                           
023500         GO TO H200-EXIT                                                  
023600     END-IF                                                               
023700                                                                          
023800     MOVE ZERO TO C4-NEW-CL-ID                                            
023900     PERFORM H220-FIND-NEXT-CL-ID THRU H220-EXIT                          
024000         VARYING LINK-TQ-IDX FROM 1 BY 1                                  
024100         UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                             
024200                                                                          
024300     MOVE C4-NEW-CL-ID TO LINK-CL-ID                                      
024400     MOVE C4-NEW-CL-ID TO LINK-TQ-CHECKLIST-ID (C4-FOUND-IDX)             
024500     MOVE ZERO TO LINK-CL-ITEM-COUNT LINK-CL-COMPLETED-COUNT              
024600     MOVE "Checklist created." TO LINK-EVT-TEXT                           
024700     .                                                                    
024800 H200-EXIT.                                                               
024900     EXIT.                                                                
025000                                                                          
025100 H210-LOCATE-TASK.                                                        
025200     IF  LINK-TQ-TASK-ID (LINK-TQ-IDX) = LINK-CHK-TASK-ID                 
025300         MOVE LINK-TQ-IDX TO C4-FOUND-IDX                                 
025400         MOVE "Y" TO W-FOUND-FLAG                                         
025500     END-IF                                                               
025600     .                                                                    
025700 H210-EXIT.                                                               
025800     EXIT.                                                                
025900                                                                          
026000 H220-FIND-NEXT-CL-ID.                                                    
026100     IF  LINK-TQ-CHECKLIST-ID (LINK-TQ-IDX) >= C4-NEW-CL-ID               
026200         COMPUTE C4-NEW-CL-ID =                                           
026300             LINK-TQ-CHECKLIST-ID (LINK-TQ-IDX) + 1                       
026400     END-IF                                                               
026500     .                                                                    
026600 H220-EXIT.                                                               
026700     EXIT.                                                                
026800                                                                          
026900*--------------------------> append item with done-flag N                 
027000 H300-APPEND-ITEM.                                                        
027100     IF  LINK-CL-ITEM-COUNT >= 20                                         
027200         MOVE 1 TO LINK-CHK-RC                                            
027300         GO TO H300-EXIT                                                  
027400     END-IF                                                               
027500     ADD 1 TO LINK-CL-ITEM-COUNT                                          
027600     SET LINK-CHKL-IDX TO LINK-CL-ITEM-COUNT                              
027700     MOVE LINK-CHK-ITEM-TEXT                                              
027800                     TO LINK-CLI-DESCRIPTION (LINK-CHKL-IDX)              
027900     SET LINK-CLI-NOT-DONE (LINK-CHKL-IDX) TO TRUE                        
028000     MOVE "Checklist item added." TO LINK-EVT-TEXT                        
028100     .                                                                    
028200 H300-EXIT.                                                               
028300     EXIT.                                                                
028400                                                                          
028500*--------------------------> mark one item complete/incomplete            
028600* and recompute the completed-item count                                  
028700 H400-MARK-ITEM.                                                          
028800     IF  LINK-CHK-ITEM-IDX < 1                                            
028900     OR  LINK-CHK-ITEM-IDX > LINK-CL-ITEM-COUNT                           
029000         MOVE 1 TO LINK-CHK-RC                                            
029100         GO TO H400-EXIT                                                  
029200     END-IF                                                               
029300     SET LINK-CHKL-IDX TO LINK-CHK-ITEM-IDX                               
029400     MOVE LINK-CHK-DONE-FLAG TO LINK-CLI-DONE-FLAG (LINK-CHKL-IDX)        
029500                                                                          
029600     MOVE ZERO TO LINK-CL-COMPLETED-COUNT                                 
029700     PERFORM H410-TALLY-ONE-ITEM THRU H410-EXIT                           
029800         VARYING LINK-CHKL-IDX FROM 1 BY 1                                
029900         UNTIL LINK-CHKL-IDX > LINK-CL-ITEM-COUNT                         
030000     MOVE "Checklist item marked." TO LINK-EVT-TEXT                       
030100     .                                                                    
030200 H400-EXIT.                                                               
030300     EXIT.                                                                
030400                                                                          
030500 H410-TALLY-ONE-ITEM.                                                     
030600     IF  LINK-CLI-IS-DONE (LINK-CHKL-IDX)                                 
030700         ADD 1 TO LINK-CL-COMPLETED-COUNT                                 
030800     END-IF                                                               
030900     .                                                                    
031000 H410-EXIT.                                                               
031100     EXIT.                                                                
031200                                                                          
031300*--------------------------> shift an item to a new position;             
031400* the items between old and new slide to make room                        
031500 H500-SHIFT-ITEM.                                                         
031600     IF  LINK-CHK-ITEM-IDX  < 1 OR LINK-CHK-ITEM-IDX  >                   
031700                                        LINK-CL-ITEM-COUNT                
031800     OR  LINK-CHK-ITEM-IDX2 < 1 OR LINK-CHK-ITEM-IDX2 >                   
031900                                        LINK-CL-ITEM-COUNT                
032000         MOVE 1 TO LINK-CHK-RC                                            
032100         GO TO H500-EXIT                                                  
032200     END-IF                                                               
032300                                                                          
032400     MOVE LINK-CLI-DESCRIPTION (LINK-CHK-ITEM-IDX)                        
032500                             TO LINK-CHK-ITEM-TEXT                        
032600     MOVE LINK-CLI-DONE-FLAG  (LINK-CHK-ITEM-IDX)                         
032700                             TO LINK-CHK-DONE-FLAG                        
032800                                                                          
032900     IF  LINK-CHK-ITEM-IDX2 > LINK-CHK-ITEM-IDX                           
033000         PERFORM H510-SLIDE-DOWN THRU H510-EXIT                           
033100             VARYING C4-I1 FROM LINK-CHK-ITEM-IDX BY 1                    
033200             UNTIL C4-I1 >= LINK-CHK-ITEM-IDX2                            
033300     ELSE                                                                 
033400         IF  LINK-CHK-ITEM-IDX2 < LINK-CHK-ITEM-IDX                       
033500             PERFORM H520-SLIDE-UP THRU H520-EXIT                         
033600                 VARYING C4-I1 FROM LINK-CHK-ITEM-IDX BY -1               
033700                 UNTIL C4-I1 <= LINK-CHK-ITEM-IDX2                        
033800         END-IF                                                           
033900     END-IF                                                               
034000                                                                          
034100     SET LINK-CHKL-IDX TO LINK-CHK-ITEM-IDX2                              
034200     MOVE LINK-CHK-ITEM-TEXT                                              
034300                     TO LINK-CLI-DESCRIPTION (LINK-CHKL-IDX)              
034400     MOVE LINK-CHK-DONE-FLAG TO LINK-CLI-DONE-FLAG (LINK-CHKL-IDX)        
034500     MOVE "Checklist item shifted." TO LINK-EVT-TEXT                      
034600     .                                                                    
034700 H500-EXIT.                                                               
034800     EXIT.                                                                
034900                                                                          
035000 H510-SLIDE-DOWN.                                                         
035100     SET LINK-CHKL-IDX TO C4-I1                                           
035200     MOVE LINK-CLI-DESCRIPTION (LINK-CHKL-IDX)                            
035300         TO LINK-CLI-DESCRIPTION (LINK-CHKL-IDX + 1)                      
035400     MOVE LINK-CLI-DONE-FLAG (LINK-CHKL-IDX)                              
035500         TO LINK-CLI-DONE-FLAG (LINK-CHKL-IDX + 1)                        
035600     .                                                                    
035700 H510-EXIT.                                                               
035800     EXIT.                                                                
035900                                                                          
036000 H520-SLIDE-UP.                                                           
036100     SET LINK-CHKL-IDX TO C4-I1                                           
036200     MOVE LINK-CLI-DESCRIPTION (LINK-CHKL-IDX)                            
036300         TO LINK-CLI-DESCRIPTION (LINK-CHKL-IDX - 1)                      
036400     MOVE LINK-CLI-DONE-FLAG (LINK-CHKL-IDX)                              
036500         TO LINK-CLI-DONE-FLAG (LINK-CHKL-IDX - 1)                        
036600     .                                                                    
036700 H520-EXIT.                                                               
036800     EXIT.                                                                
036900                                                                          
037000*--------------------------> clear all done flags, zero the count         
037100 H600-RESET-LIST.                                                         
037200     PERFORM H610-RESET-ONE-ITEM THRU H610-EXIT                           
037300         VARYING LINK-CHKL-IDX FROM 1 BY 1                                
037400         UNTIL LINK-CHKL-IDX > LINK-CL-ITEM-COUNT                         
037500     MOVE ZERO TO LINK-CL-COMPLETED-COUNT                                 
037600     MOVE "Checklist reset." TO LINK-EVT-TEXT                             
037700     .                                                                    
037800 H600-EXIT.                                                               
037900     EXIT.                                                                
038000                                                                          
038100 H610-RESET-ONE-ITEM.                                                     
038200     SET LINK-CLI-NOT-DONE (LINK-CHKL-IDX) TO TRUE                        
038300     .                                                                    
038400 H610-EXIT.                                                               
038500     EXIT.                                                                
