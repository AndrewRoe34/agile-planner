000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHPRT0M.                                                 
001000 AUTHOR.        R D MASTERS.                                              
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  06/25/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: B.04.00                                             
001900* Short description:: list the pending task backlog                       
002000* Request          :: SCH-0088 SCH-0100 SCH-0107                          
002100* Change history (update version and date in K-MODUL when                 
002200*                 changed!!!)                                             
002300*----------------------------------------------------------------*        
002400* Vers.  | Date       | by  | Comment                            *        
002500*--------|------------|-----|------------------------------------*        
002600* A.00.00| 1985-06-25 | RDM | New module, default entry lists   *         
002700*        |            |     | the pending task backlog           *        
002800* A.01.00| 1985-07-14 | JKW | ENTRY SCHPRTDY added - the         *        
002900*        |            |     | schedule report day block (SCH-    *        
003000* A.02.00| 1985-09-30 | JKW | ENTRY SCHPRTTO added - totals and  *        
003100*        |            |     | Schedule is empty line             *        
003200* A.03.00| 1985-12-08 | JKW | ENTRY SCHPRTCD/SCHPRTLB added for  *        
003300*        |            |     | the card and label listings (req. *         
003400*        |            |     | SCH-0040)                          *        
003500* A.04.00| 1986-01-20 | RDM | ENTRY SCHPRTCL added - checklist   *        
003600*        |            |     | listing shows completed/count/pct *         
003700* B.00.00| 1988-08-30 | TLB | OVERFLOW flag now shown on the day *        
003800*        |            |     | block detail line (req. SCH-0071) *         
003900* B.01.00| 2002-09-03 | DWH | Comment added - the backlog list   *        
004000*        |            |     | deliberately still shows COMPLETE  *        
004100*        |            |     | tasks; SCHPRTDY is the record of   *        
004200*        |            |     | finished work (SCH-0088)           *        
004300* B.02.00| 2002-09-25 | JKW | Short description reworded - drop  *        
004400*        |            |     | leftover design-doc module name    *        
004500*        |            |     | (SCH-0099); no logic change        *        
004600* B.03.00| 2002-10-03 | RDM | SCHPRTCL, SCHPRTCD, SCHPRTLB,      *        
004700*        |            |     | SCHPRTDY and SCHPRTTO pulled out   *        
004800*        |            |     | to their own load modules - each   *        
004900*        |            |     | on-line maintenance transaction    *        
005000*        |            |     | calls one fixed target, not a      *        
005100*        |            |     | multi-entry module (SCH-0100); the *        
005200*        |            |     | report file (SCHEDRPT) and its     *        
005300*        |            |     | open/close switch went with them,  *        
005400*        |            |     | no logic change to the backlog     *        
005500*        |            |     | listing left here                  *        
005600* B.04.00| 2002-10-03 | RDM | Now sets LINK-EVT-TEXT when the    *        
005700*        |            |     | queue is empty or a filtered       *        
005800*        |            |     | lookup finds nothing - previously  *        
005900*        |            |     | gave no feedback at all on either  *        
006000*        |            |     | case (SCH-0107)                    *        
006100*----------------------------------------------------------------*        
006200*                                                                         
006300* Program description                                                     
006400* --------------------                                                    
006500* Default (and, as of SCH-0100, only) entry point: lists every            
006600* pending task in the queue, or just the one matching LINK-PRT-           
006700* INDEX when it is not zero, to the console.  Checklist, board            
006800* card and label listings, the schedule-report day block, and             
006900* the schedule-report totals used to live here as ENTRY SCHPRTCL,         
007000* ENTRY SCHPRTCD, ENTRY SCHPRTLB, ENTRY SCHPRTDY and ENTRY                
007100* SCHPRTTO; SCH-0100 moved each to its own load module (SCHPRTCL,         
007200* SCHPRTCD, SCHPRTLB, SCHPRTDY, SCHPRTTO).                                
007300*                                                                         
007400*****************************************************************         
007500                                                                          
007600 ENVIRONMENT DIVISION.                                                    
007700 CONFIGURATION SECTION.                                                   
007800 SPECIAL-NAMES.                                                           
007900     UPSI-0 ON STATUS IS SHOW-VERSION                                     
008000     CLASS ALPHNUM IS "0123456789"                                        
008100                      "abcdefghijklmnopqrstuvwxyz"                        
008200                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
008300                      " .,;-_!#$%&/=*+".                                  
008400                                                                          
008500 INPUT-OUTPUT SECTION.                                                    
008600 FILE-CONTROL.                                                            
008700                                                                          
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000                                                                          
009100 WORKING-STORAGE SECTION.                                                 
009200*----------------------------------------------------------------*        
009300* Fields with constant content: prefix K                                  
009400*----------------------------------------------------------------*        
009500 01          KONSTANTE-FELDER.                                            
009600     05      K-MODUL             PIC X(08)   VALUE "SCHPRT0M".            
009700                                                                          
009800*----------------------------------------------------------------*        
009900* Conditional-Felder                                                      
010000*----------------------------------------------------------------*        
010100 01          SCHALTER.                                                    
010200     05      W-FOUND-FLAG        PIC  X     VALUE "N".                    
010300          88 LIST-WAS-FOUND                 VALUE "Y".                    
010400                                                                          
010500*----------------------------------------------------------------*        
010600* Event text built here, then flattened through the REDEFINES so          
010700* one MOVE lands it in LINK-EVT-TEXT                                      
010800*----------------------------------------------------------------*        
010900 01          W-MESSAGE-AREAS.                                             
011000     05      W-NF-TEXT.                                                   
011100         10  FILLER              PIC X(18)  VALUE                         
011200                 "No task found - ID".                                    
011300         10  FILLER              PIC X      VALUE SPACE.                  
011400         10  W-NF-ID             PIC ZZZZ9.                               
011500         10  FILLER              PIC X(36).                               
011600     05      W-NF-TEXT-X REDEFINES W-NF-TEXT                              
011700                                 PIC X(60).                               
011800     05      W-EMPTY-TEXT.                                                
011900         10  FILLER              PIC X(25)  VALUE                         
012000                 "No pending tasks queued.".                              
012100         10  FILLER              PIC X(35).                               
012200     05      W-EMPTY-TEXT-X REDEFINES W-EMPTY-TEXT                        
012300                                 PIC X(60).                               
012400                                                                          
012500*----------------------------------------------------------------*        
012600* Work-Felder - the list line is a group so the columns line up,          
012700* flattened through the REDEFINES for the console DISPLAY                 
012800*----------------------------------------------------------------*        
012900 01          WORK-FELDER.                                                 
013000     05      W-LIST-LINE-GRP.                                             
013100         10  W-LL-TYPE           PIC X      VALUE "T".                    
013200         10  FILLER              PIC X(02)  VALUE SPACES.                 
013300         10  W-LL-ID             PIC ZZZZ9.                               
013400         10  FILLER              PIC X(02)  VALUE SPACES.                 
013500         10  W-LL-NAME           PIC X(20).                               
013600         10  FILLER              PIC X(50).                               
013700     05      W-LIST-LINE-GRP-X REDEFINES W-LIST-LINE-GRP                  
013800                                 PIC X(80).                               
013900                                                                          
014000 LINKAGE SECTION.                                                         
014100*----------------------------------------------------------------*        
014200* General event record (parameter area for CALL "SCHLOG0M")               
014300*----------------------------------------------------------------*        
014400 01          LINK-GEN-EVENT.                                              
014500     05      LINK-EVT-PROGRAM    PIC  X(08).                              
014600     05      LINK-EVT-CODE       PIC  X(04).                              
014700     05      LINK-EVT-TEXT       PIC  X(60).                              
014800     05      LINK-EVT-RC         PIC S9(04) COMP.                         
014900          88 LINK-EVT-IS-OK                  VALUE ZERO.                  
015000     05      FILLER              PIC  X(04).                              
015100                                                                          
015200*----------------------------------------------------------------*        
015300* Task queue (default entry - list the pending task backlog)              
015400*----------------------------------------------------------------*        
015500 01          LINK-TASK-QUEUE.                                             
015600     05      LINK-QUEUE-COUNT    PIC  9(03) COMP.                         
015700     05      LINK-QTAB           OCCURS 200 TIMES                         
015800                                 INDEXED BY LINK-TQ-IDX.                  
015900        10   LINK-TQ-TASK-ID          PIC  9(05).                         
016000        10   LINK-TQ-TASK-NAME        PIC  X(20).                         
016100        10   LINK-TQ-TOTAL-HOURS      PIC S9(03)V9.                       
016200        10   LINK-TQ-HOURS-REMAINING  PIC S9(03)V9.                       
016300        10   LINK-TQ-DUE-OFFSET       PIC  9(03).                         
016400        10   LINK-TQ-DUE-DATE         PIC  9(08).                         
016500        10   LINK-TQ-DUE-DATE-X REDEFINES LINK-TQ-DUE-DATE.               
016600             15 LINK-TQ-DUE-CCYY      PIC  9(04).                         
016700             15 LINK-TQ-DUE-MM        PIC  9(02).                         
016800             15 LINK-TQ-DUE-DD        PIC  9(02).                         
016900        10   LINK-TQ-CHECKLIST-ID     PIC  9(05).                         
017000        10   LINK-TQ-STATUS-FLAG      PIC  X.                             
017100             88 LINK-TQ-PENDING            VALUE "P".                     
017200             88 LINK-TQ-ARCHIVED            VALUE "A".                    
017300             88 LINK-TQ-COMPLETE            VALUE "C".                    
017400             88 LINK-TQ-REMOVED            VALUE "R".                     
017500     05      FILLER              PIC  X(08).                              
017600                                                                          
017700*----------------------------------------------------------------*        
017800* Listing index - 0 means list every entry, else list only the            
017900* one matching ID                                                         
018000*----------------------------------------------------------------*        
018100 01          LINK-PRT-INDEX      PIC  9(05) COMP.                         
018200                                                                          
018300 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-TASK-QUEUE                  
018400                           LINK-PRT-INDEX.                                
018500                                                                          
018600******************************************************************        
018700* Control - default entry, list the pending task backlog                  
018800******************************************************************        
018900 A100-CONTROL.                                                            
019000     IF  SHOW-VERSION                                                     
019100         DISPLAY K-MODUL " VERSION B.04.00 - SEE HEADER FOR "             
019200                 "COMPILE DATE"                                           
019300     END-IF                                                               
019400                                                                          
019500     MOVE "N" TO W-FOUND-FLAG                                             
019600     IF  LINK-QUEUE-COUNT = ZERO                                          
019700         MOVE W-EMPTY-TEXT-X TO LINK-EVT-TEXT                             
019800     ELSE                                                                 
019900         PERFORM L100-LIST-TASKS THRU L100-EXIT                           
020000         IF  LINK-PRT-INDEX NOT = ZERO                                    
020100         AND NOT LIST-WAS-FOUND                                           
020200             MOVE LINK-PRT-INDEX TO W-NF-ID                               
020300             MOVE W-NF-TEXT-X    TO LINK-EVT-TEXT                         
020400         END-IF                                                           
020500     END-IF                                                               
020600                                                                          
020700     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
020800     EXIT PROGRAM                                                         
020900     .                                                                    
021000 A100-EXIT.                                                               
021100     EXIT.                                                                
021200                                                                          
021300******************************************************************        
021400* List every pending task, or just the one matching LINK-PRT-             
021500* INDEX when it is not zero                                               
021600******************************************************************        
021700 L100-LIST-TASKS.                                                         
021800     PERFORM L110-LIST-ONE-TASK THRU L110-EXIT                            
021900             VARYING LINK-TQ-IDX FROM 1 BY 1                              
022000             UNTIL LINK-TQ-IDX > LINK-QUEUE-COUNT                         
022100     .                                                                    
022200 L100-EXIT.                                                               
022300     EXIT.                                                                
022400                                                                          
022500*--------------------------> a COMPLETE task is shown here on             
022600*                             purpose - confirmed with Operations         
022700*                             during the SCH-0088 investigation           
022800 L110-LIST-ONE-TASK.                                                      
022900     IF  LINK-TQ-REMOVED (LINK-TQ-IDX)                                    
023000         GO TO L110-EXIT                                                  
023100     END-IF                                                               
023200     IF  LINK-PRT-INDEX NOT = ZERO                                        
023300     AND LINK-PRT-INDEX NOT =                                             
023400             LINK-TQ-TASK-ID (LINK-TQ-IDX)                                
023500         GO TO L110-EXIT                                                  
023600     END-IF                                                               
023700                                                                          
023800     MOVE "Y" TO W-FOUND-FLAG                                             
023900     MOVE LINK-TQ-TASK-ID (LINK-TQ-IDX)   TO W-LL-ID                      
024000     MOVE LINK-TQ-TASK-NAME (LINK-TQ-IDX) TO W-LL-NAME                    
024100     DISPLAY W-LIST-LINE-GRP-X                                            
024200     .                                                                    
024300 L110-EXIT.                                                               
024400     EXIT.                                                                
