000100*----------------------------------------------------------------*        
000200* SCHTSKC  --  Task record (scheduling task / work item)                  
000300*----------------------------------------------------------------*        
000400* Last changed     :: 1986-02-11                                          
000500* Last version     :: A.01.00                                             
000600*                                                                         
000700* Change history                                                          
000800*----------------------------------------------------------------*        
000900* Vers.  | Date       | by  | Comment                            *        
001000*--------|------------|-----|------------------------------------*        
001100* A.00.00| 1985-06-03 | RDM | Initial layout - TASK-REC           SCH0001 
001200* A.00.01| 1986-01-14 | JKW | TASK-CHECKLIST-ID added (req.       SCH0044 
001300*        |            |     | SCH-0044, checklist tie-in)         SCH0044 
001400* A.01.00| 1986-02-11 | RDM | TASK-DUE-DATE-X breakdown added     SCH0061 
001500*        |            |     | (yr/mo/day) for date comparisons    SCH0061 
001600*----------------------------------------------------------------*        
001700*                                                                         
001800* One task record serves both the TASK-FILE intake record and the         
001900* in-memory table of pending tasks.  Record length matched to the         
002000* TASK-FILE (80 bytes, fixed width); FFU reserve at the end for           
002100* fields added later.                                                     
002200*                                                                         
002300*----------------------------------------------------------------*        
002400 01          SCH-TASK-REC.                                                
002500*--------------------------> TASK- prefix: base fields of the task        
002600     05      TASK-ID                  PIC  9(05).                         
002700     05      TASK-NAME                PIC  X(20).                         
002800     05      TASK-TOTAL-HOURS         PIC S9(03)V9.                       
002900     05      TASK-HOURS-REMAINING     PIC S9(03)V9.                       
003000     05      TASK-DUE-OFFSET          PIC  9(03).                         
003100     05      TASK-DUE-DATE            PIC  9(08).                         
003200*--------------------------> Alternate view of TASK-DUE-DATE              
003300*                             (year/month/day) for the due-date           
003400*                             comparisons in SCHCMP0M/SCHDRV0O            
003500     05      TASK-DUE-DATE-X REDEFINES TASK-DUE-DATE.                     
003600        10   TASK-DUE-CCYY            PIC  9(04).                         
003700        10   TASK-DUE-MM              PIC  9(02).                         
003800        10   TASK-DUE-DD              PIC  9(02).                         
003900     05      TASK-CHECKLIST-ID        PIC  9(05).                         
004000     05      FILLER                   PIC  X(31).                         
