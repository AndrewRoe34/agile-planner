000100?NOLMAP, SYMBOLS, INSPECT                                                 
000200?SAVE ALL                                                                 
000300?SAVEABEND                                                                
000400?LINES 66                                                                 
000500?CHECK 3                                                                  
000600                                                                          
000700 IDENTIFICATION DIVISION.                                                 
000800                                                                          
000900 PROGRAM-ID.    SCHPRTLB.                                                 
001000 AUTHOR.        J K WALSH.                                                
001100 INSTALLATION.  MID-STATE UNIVERSITY DATA PROCESSING CENTER.              
001200 DATE-WRITTEN.  12/08/85.                                                 
001300 DATE-COMPILED.                                                           
001400 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                         
001500                                                                          
001600*****************************************************************         
001700* Last changed     :: 2002-10-03                                          
001800* Last version     :: A.01.00                                             
001900* Short description:: list labels                                         
002000* Request          :: SCH-0040 SCH-0100                                   
002100* Change history (update version and date above when changed!!!)          
002200*----------------------------------------------------------------*        
002300* Vers.  | Date       | by  | Comment                            *        
002400*--------|------------|-----|------------------------------------*        
002500* A.00.00| 1985-12-08 | JKW | New entry, folded into SCHPRT0M    *        
002600*        |            |     | (req. SCH-0040, label listing)     *        
002700* A.01.00| 2002-10-03 | RDM | Split out of SCHPRT0M into its own *        
002800*        |            |     | load module - the on-line screens  *        
002900*        |            |     | that drive report listings call a  *        
003000*        |            |     | fixed target per transaction, not a*        
003100*        |            |     | multi-entry module (SCH-0100); no  *        
003200*        |            |     | logic change                       *        
003300*----------------------------------------------------------------*        
003400*                                                                         
003500* Program description                                                     
003600* --------------------                                                    
003700* Lists every label, or just the one matching LINK-PRT-INDEX when         
003800* it is not zero.  Was ENTRY SCHPRTLB inside SCHPRT0M until the           
003900* SCH-0100 housekeeping pass gave each on-line maintenance                
004000* transaction its own load module.                                        
004100*                                                                         
004200*****************************************************************         
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     UPSI-0 ON STATUS IS SHOW-VERSION                                     
004800     CLASS ALPHNUM IS "0123456789"                                        
004900                      "abcdefghijklmnopqrstuvwxyz"                        
005000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                        
005100                      " .,;-_!#$%&/=*+".                                  
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500                                                                          
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800                                                                          
005900 WORKING-STORAGE SECTION.                                                 
006000*----------------------------------------------------------------*        
006100* Fields with constant content: prefix K                                  
006200*----------------------------------------------------------------*        
006300 01          KONSTANTE-FELDER.                                            
006400     05      K-MODUL             PIC X(08)   VALUE "SCHPRTLB".            
006500                                                                          
006600*----------------------------------------------------------------*        
006700* Conditional-Felder                                                      
006800*----------------------------------------------------------------*        
006900 01          SCHALTER.                                                    
007000     05      W-FOUND-FLAG        PIC  X     VALUE "N".                    
007100          88 LIST-WAS-FOUND                 VALUE "Y".                    
007200                                                                          
007300*----------------------------------------------------------------*        
007400* Event text built here, then flattened through the REDEFINES so          
007500* one MOVE lands it in LINK-EVT-TEXT                                      
007600*----------------------------------------------------------------*        
007700 01          W-MESSAGE-AREAS.                                             
007800     05      W-NF-TEXT.                                                   
007900         10  FILLER              PIC X(19)  VALUE                         
008000                 "No label found - ID".                                   
008100         10  FILLER              PIC X      VALUE SPACE.                  
008200         10  W-NF-ID             PIC ZZZZ9.                               
008300         10  FILLER              PIC X(35).                               
008400     05      W-NF-TEXT-X REDEFINES W-NF-TEXT                              
008500                                 PIC X(60).                               
008600     05      W-EMPTY-TEXT.                                                
008700         10  FILLER              PIC X(18)  VALUE                         
008800                 "No labels defined.".                                    
008900         10  FILLER              PIC X(42).                               
009000     05      W-EMPTY-TEXT-X REDEFINES W-EMPTY-TEXT                        
009100                                 PIC X(60).                               
009200                                                                          
009300*----------------------------------------------------------------*        
009400* Work-Felder - the list line is a group so the columns line up,          
009500* flattened through the REDEFINES for the console DISPLAY                 
009600*----------------------------------------------------------------*        
009700 01          WORK-FELDER.                                                 
009800     05      W-LIST-LINE.                                                 
009900         10  W-LL-TYPE           PIC X      VALUE "N".                    
010000         10  FILLER              PIC X      VALUE SPACE.                  
010100         10  W-LL-ID             PIC ZZZZ9.                               
010200         10  FILLER              PIC X(02)  VALUE SPACES.                 
010300         10  W-LL-NAME           PIC X(20).                               
010400         10  FILLER              PIC X(51).                               
010500     05      W-LIST-LINE-X REDEFINES W-LIST-LINE                          
010600                                 PIC X(80).                               
010700                                                                          
010800 LINKAGE SECTION.                                                         
010900 01          LINK-GEN-EVENT.                                              
011000     05      LINK-EVT-PROGRAM    PIC  X(08).                              
011100     05      LINK-EVT-CODE       PIC  X(04).                              
011200     05      LINK-EVT-TEXT       PIC  X(60).                              
011300     05      LINK-EVT-RC         PIC S9(04) COMP.                         
011400     05      FILLER              PIC  X(04).                              
011500*----------------------------------------------------------------*        
011600* Label listing table                                                     
011700*----------------------------------------------------------------*        
011800 01          LINK-LABEL-LIST-REC.                                         
011900     05      LINK-LB-COUNT       PIC  9(03) COMP.                         
012000     05      LINK-LB-TAB         OCCURS 50 TIMES                          
012100                                 INDEXED BY LINK-LB-IDX.                  
012200        10   LINK-LBT-ID              PIC  9(05).                         
012300        10   LINK-LBT-NAME            PIC  X(20).                         
012400*----------------------------------------------------------------*        
012500* Listing index - 0 means list every entry, else list only the            
012600* one matching ID                                                         
012700*----------------------------------------------------------------*        
012800 01          LINK-PRT-INDEX      PIC  9(05) COMP.                         
012900                                                                          
013000******************************************************************        
013100* List labels (req. SCH-0040)                                             
013200******************************************************************        
013300 PROCEDURE DIVISION USING LINK-GEN-EVENT LINK-LABEL-LIST-REC              
013400                          LINK-PRT-INDEX.                                 
013500                                                                          
013600 Q100-LIST-CONTROL.                                                       
013700     MOVE "N" TO W-FOUND-FLAG                                             
013800     IF  LINK-LB-COUNT = ZERO                                             
013900         MOVE W-EMPTY-TEXT-X TO LINK-EVT-TEXT                             
014000     ELSE                                                                 
014100         PERFORM Q110-LIST-ONE-LABEL THRU Q110-EXIT                       
014200             VARYING LINK-LB-IDX FROM 1 BY 1                              
014300             UNTIL LINK-LB-IDX > LINK-LB-COUNT                            
014400         IF  LINK-PRT-INDEX NOT = ZERO                                    
014500         AND NOT LIST-WAS-FOUND                                           
014600             MOVE LINK-PRT-INDEX TO W-NF-ID                               
014700             MOVE W-NF-TEXT-X    TO LINK-EVT-TEXT                         
014800         END-IF                                                           
014900     END-IF                                                               
015000                                                                          
015100     MOVE K-MODUL TO LINK-EVT-PROGRAM                                     
015200     EXIT PROGRAM                                                         
015300     .                                                                    
015400 Q100-EXIT.                                                               
015500     EXIT.                                                                
015600                                                                          
015700 Q110-LIST-ONE-LABEL.                                                     
015800     IF  LINK-PRT-INDEX NOT = ZERO                                        
015900     AND LINK-PRT-INDEX NOT =                                             
016000             LINK-LBT-ID (LINK-LB-IDX)                                    
016100         GO TO Q110-EXIT                                                  
016200     END-IF                                                               
016300                                                                          
016400     MOVE "Y" TO W-FOUND-FLAG                                             
016500     MOVE LINK-LBT-ID (LINK-LB-IDX)         TO W-LL-ID                    
016600     MOVE LINK-LBT-NAME (LINK-LB-IDX)       TO W-LL-NAME                  
016700     DISPLAY W-LIST-LINE-X                                                
016800     .                                                                    
016900 Q110-EXIT.                                                               
017000     EXIT.                                                                
