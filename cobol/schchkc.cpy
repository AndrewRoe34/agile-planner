000100*----------------------------------------------------------------*        
000200* SCHCHKC  --  Checklist record with the checklist items beneath          
000300*              it (max. 20 per list)                                      
000400*----------------------------------------------------------------*        
000500* Last changed     :: 2002-09-25                                          
000600* Last version     :: A.01.00                                             
000700*                                                                         
000800* Change history                                                          
000900*----------------------------------------------------------------*        
001000* Vers.  | Date       | by  | Comment                            *        
001100*--------|------------|-----|------------------------------------*        
001200* A.00.00| 1985-10-15 | JKW | Initial layout (request SCH-0033,   SCH0033 
001300*        |            |     | checklist function for tasks)       SCH0033 
001400* A.00.01| 1985-12-19 | JKW | CL-COMPLETED-COUNT added            SCH0043 
001500* A.00.02| 1986-01-20 | RDM | CLI-DONE-FLAG changed from 9 to X   SCH0052 
001600*        |            |     | (had been mistakenly numeric)       SCH0052 
001700* A.01.00| 2002-09-25 | JKW | Comment reworded - drop leftover    SCH0099 
001800*        |            |     | design-doc term; no layout change   SCH0099 
001900*----------------------------------------------------------------*        
002000*                                                                         
002100* A task carries at most one checklist (TASK-CHECKLIST-ID in              
002200* SCHTSKC); the percent-complete figure shown on the checklist            
002300* listing is not stored here, it is computed in SCHPRT0M from             
002400* CL-COMPLETED-COUNT and CL-ITEM-COUNT (integer division).                
002500*                                                                         
002600*----------------------------------------------------------------*        
002700 01          SCH-CHKL-REC.                                                
002800     05      CL-ID                    PIC  9(05).                         
002900     05      CL-TITLE                 PIC  X(20).                         
003000     05      CL-ITEM-COUNT            PIC  9(03).                         
003100     05      CL-COMPLETED-COUNT       PIC  9(03).                         
003200     05      SCH-CHKL-ITEM-TAB        OCCURS 20 TIMES                     
003300                                       INDEXED BY CHKL-IDX.               
003400        10   CLI-DESCRIPTION          PIC  X(30).                         
003500        10   CLI-DONE-FLAG            PIC  X.                             
003600             88 CLI-IS-DONE                      VALUE "Y".               
003700             88 CLI-NOT-DONE                     VALUE "N".               
003800     05      FILLER                   PIC  X(12).                         
