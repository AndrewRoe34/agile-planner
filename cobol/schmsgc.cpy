000100*----------------------------------------------------------------*        
000200* SCHMSGC  --  General event record for the EVENT-LOG (the                
000300*              parameter area for CALL "SCHLOG0M")                        
000400*----------------------------------------------------------------*        
000500* Last changed     :: 1985-07-30                                          
000600* Last version     :: A.00.01                                             
000700*                                                                         
000800* Change history                                                          
000900*----------------------------------------------------------------*        
001000* Vers.  | Date       | by  | Comment                            *        
001100*--------|------------|-----|------------------------------------*        
001200* A.00.00| 1985-06-18 | RDM | Initial layout, modeled on the      SCH0009 
001300*        |            |     | shop's GEN-ERROR record             SCH0009 
001400* A.00.01| 1985-07-30 | RDM | GEN-EVENT-PROGRAM added so the log  SCH0018 
001500*        |            |     | shows which program wrote the line  SCH0018 
001600*----------------------------------------------------------------*        
001700*                                                                         
001800* Every program in the scheduling run fills in GEN-EVENT and calls        
001900* CALL "SCHLOG0M" USING GEN-EVENT - one log line per action               
002000* (login, config read, task add/remove/edit, day allocation,              
002100* run start/finish, export).                                              
002200*                                                                         
002300*----------------------------------------------------------------*        
002400 01          GEN-EVENT.                                                   
002500     05      GEN-EVENT-PROGRAM        PIC  X(08)  VALUE SPACES.           
002600     05      GEN-EVENT-CODE           PIC  X(04)  VALUE SPACES.           
002700*                 "RUNB" = run begin         "RUNE" = run end             
002800*                 "CFGR" = config read       "TSKA" = task add            
002900*                 "TSKE" = task edit         "TSKR" = task remove         
003000*                 "DAYA" = day allocation    "EXPW" = export write        
003100     05      GEN-EVENT-TEXT           PIC  X(60)  VALUE SPACES.           
003200     05      GEN-EVENT-RC             PIC S9(04) COMP VALUE ZERO.         
003300          88 GEN-EVENT-OK                        VALUE ZERO.              
003400          88 GEN-EVENT-NOK                 VALUE 1 THRU 9999.             
003500     05      FILLER                   PIC  X(04)  VALUE SPACES.           
